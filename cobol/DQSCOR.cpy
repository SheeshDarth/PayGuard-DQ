000100******************************************************************
000200*    COPYBOOK DQSCOR  -  DIMENSION-SCORE RECORD (80 BYTES)
000300*    ----------------------------------------------------------
000400*    ONE RECORD PER SELECTED DIMENSION, WRITTEN BY DQSCORE'S
000500*    900-SCORING-PASS.  DQRPT READS THIS FILE TO BUILD THE
000600*    DIMENSION-SCORES SECTION AND THE COMPOSITE DQS LINE.
000700******************************************************************
000800 01  DIM-SCORE-REC.
000900     05  DS-DIMENSION         PIC X(14).
001000     05  DS-SCORE             PIC 9(03)V99.
001100     05  DS-WEIGHT            PIC 9(01)V99.
001200     05  DS-WGT-ERROR-RATE    PIC 9V9(4).
001300     05  FILLER               PIC X(53).
001400
001500******************************************************************
001600*    WHOLE/FRACTION VIEW - USED BY THE BAND TEST IN DQRPT SO
001700*    THE >= 90 / 75 / 60 COMPARISONS RUN ON A WHOLE NUMBER.
001800******************************************************************
001900 01  DIM-SCORE-ALT-VIEW REDEFINES DIM-SCORE-REC.
002000     05  FILLER               PIC X(14).
002100     05  DS-SCORE-WHOLE       PIC 9(03).
002200     05  DS-SCORE-FRAC        PIC 9(02).
002300     05  FILLER               PIC X(61).
