000100******************************************************************
000200*    COPYBOOK TXNREC  -  PAYMENT TRANSACTION RECORD (120 BYTES)
000300*    ----------------------------------------------------------
000400*    ONE RECORD PER TRANSACTION IN THE SCORING BATCH.  NO RAW
000500*    TRANSACTION DATA LEAVES THIS STEP - ONLY THE AGGREGATES
000600*    COMPUTED FROM IT ARE WRITTEN TO CHKRSLT AND DQSCOR.
000700*
000800*    TRAN-AMOUNT CARRIES 2 IMPLIED DECIMALS, SIGN LEADING
000900*    SEPARATE.  TRAN-EVENT-TIME / TRAN-SETTLE-TIME ARE
001000*    YYYYMMDDHHMMSS.  TRAN-SETTLE-DATE IS YYYYMMDD, BLANK
001100*    UNLESS THE TRANSACTION HAS SETTLED.
001200******************************************************************
001300 01  TRAN-RECORD.
001400     05  TRAN-ID              PIC X(11).
001500     05  TRAN-EVENT-TIME      PIC X(14).
001600     05  TRAN-SETTLE-TIME     PIC X(14).
001700     05  TRAN-AMOUNT          PIC S9(9)V99
001800                              SIGN IS LEADING SEPARATE CHARACTER.
001900     05  TRAN-CURRENCY        PIC X(03).
002000     05  TRAN-STATUS          PIC X(08).
002100     05  TRAN-COUNTRY         PIC X(02).
002200     05  TRAN-MCC             PIC X(04).
002300     05  TRAN-CARD-NBR        PIC X(16).
002400     05  TRAN-MERCHANT-ID     PIC X(09).
002500     05  TRAN-AUTH-CODE       PIC X(10).
002600     05  TRAN-SETTLE-DATE     PIC X(08).
002700     05  FILLER               PIC X(09).
002800
002900******************************************************************
003000*    DATE/TIME NUMERIC VIEW - LETS THE LAG AND ORDERING CHECKS
003100*    EDIT THE TIMESTAMPS WITHOUT UNSTRINGING THEM EVERY PASS.
003200******************************************************************
003300 01  TRAN-DATE-VIEW REDEFINES TRAN-RECORD.
003400     05  FILLER               PIC X(11).
003500     05  TRAN-EVENT-YYYYMMDD  PIC 9(08).
003600     05  TRAN-EVENT-HHMMSS    PIC 9(06).
003700     05  TRAN-SETTLE-YYYYMMDD PIC 9(08).
003800     05  TRAN-SETTLE-HHMMSS   PIC 9(06).
003900     05  FILLER               PIC X(81).
004000
004100******************************************************************
004200*    AMOUNT NUMERIC VIEW - ISOLATES THE SIGN BYTE FROM THE
004300*    DIGITS FOR THE VALIDITY-AMOUNT / RECONCILIATION CHECKS.
004400******************************************************************
004500 01  TRAN-AMOUNT-VIEW REDEFINES TRAN-RECORD.
004600     05  FILLER               PIC X(39).
004700     05  TRAN-AMOUNT-SIGN     PIC X(01).
004800     05  TRAN-AMOUNT-DIGITS   PIC 9(09)V99.
004900     05  FILLER               PIC X(69).
005000
005100******************************************************************
005200*    SETTLEMENT-DATE NUMERIC VIEW - USED ONLY WHEN THE FIELD IS
005300*    NOT BLANK (SEE 340-CHECK-STATUS-SETTLEMENT).
005400******************************************************************
005500 01  TRAN-SETL-DATE-VIEW REDEFINES TRAN-RECORD.
005600     05  FILLER               PIC X(103).
005700     05  TRAN-SETTLE-DATE-N   PIC 9(08).
005800     05  FILLER               PIC X(09).
