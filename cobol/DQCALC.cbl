000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DQCALC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/30/91.
000600 DATE-COMPILED. 04/30/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - COMPUTES THE TWO REMEDIATION
001300*          ARITHMETIC FORMULAS DQRPT NEEDS FOR ITS TOP-ISSUES
001400*          RANKING:
001500*
001600*               PRIORITY  = SEV-POINTS * ERROR-RATE * DIM-WEIGHT
001700*               EXP GAIN  = MIN( ERROR-RATE * 100 * SEV-MULT,
001800*                                100 - DIM-SCORE )
001900*
002000*          THE CALLING PROGRAM SETS CALC-FUNCTION-SW TO "P" OR
002100*          "G" TO SELECT WHICH FORMULA RUNS ON THIS CALL - THE
002200*          SAME TWO-BRANCH-BY-SWITCH SHAPE THIS SHOP HAS USED
002300*          FOR COST CALCULATIONS SINCE THE BILLING SYSTEM DAYS.
002400*
002500******************************************************************
002600*CHANGE-LOG.
002700*    DATE      INIT  REQUEST    DESCRIPTION
002800*    --------  ----  ---------  ------------------------------
002900*    04/30/91  JS    DQ-0067    ORIGINAL PROGRAM.
003000*    11/12/92  TGD   DQ-0083    GAIN FORMULA CAPPED AT THE
003100*                               DIMENSION'S REMAINING HEADROOM
003200*                               (100 - DIM-SCORE).
003300*    07/08/94  AK    DQ-0105    PRIORITY NOW ROUNDED TO 2 DP
003400*                               PER GOVERNANCE MEMO 94-02.
003500*    05/18/98  AK    DQ-0142    YEAR 2000 READINESS - NO DATE
003600*                               FIELDS IN THIS PROGRAM, REVIEW
003700*                               CLOSED WITH NO CHANGE.
003800*    01/06/99  AK    DQ-0143    Y2K SIGN-OFF.
003900*    02/14/01  RMD   DQ-0159    EFFORT TEXT LOOKUP MOVED OUT OF
004000*                               THIS PROGRAM TO DQRPT - THIS
004100*                               PROGRAM DOES ARITHMETIC ONLY.
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     CLASS DQ-NUMERIC-CLASS IS "0" THRU "9"
005000     UPSI-0 ON STATUS IS DQ-TRACE-ON
005100            OFF STATUS IS DQ-TRACE-OFF.
005200 INPUT-OUTPUT SECTION.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800 01  MISC-FIELDS.
005900     05  TEMP-PRIORITY            PIC S9(5)V99 COMP-3.
006000     05  TEMP-GAIN-RATE           PIC S9(5)V99 COMP-3.
006100     05  TEMP-GAIN-HEADROOM       PIC S9(5)V99 COMP-3.
006200
006300******************************************************************
006400*    TRACE-DISPLAY FIELDS - WHEN UPSI-0 IS ON, 900-TRACE-DISPLAY
006500*    SHOWS THE WHOLE/FRACTION SPLIT OF THE VALUE JUST COMPUTED.
006600*    KEPT AS DISPLAY WORK, NOT COMP-3, SO THE SPLIT CAN REDEFINE
006700*    IT BYTE FOR BYTE (PACKED FIELDS WON'T SPLIT CLEANLY).
006800******************************************************************
006900 01  TRC-PRIORITY-DISP            PIC 9(05)V99 VALUE ZERO.
007000 01  TRC-PRIORITY-ALT-VIEW REDEFINES TRC-PRIORITY-DISP.
007100     05  TRC-PRIORITY-WHOLE       PIC 9(05).
007200     05  TRC-PRIORITY-FRAC        PIC 9(02).
007300
007400 01  TRC-GAIN-DISP                PIC 9(05)V99 VALUE ZERO.
007500 01  TRC-GAIN-ALT-VIEW REDEFINES TRC-GAIN-DISP.
007600     05  TRC-GAIN-WHOLE           PIC 9(05).
007700     05  TRC-GAIN-FRAC            PIC 9(02).
007800
007900 01  TRC-ERROR-RATE-DISP          PIC 9V9(6) VALUE ZERO.
008000 01  TRC-ERROR-RATE-ALT-VIEW REDEFINES TRC-ERROR-RATE-DISP.
008100     05  TRC-ERR-RATE-WHOLE       PIC 9(01).
008200     05  TRC-ERR-RATE-FRAC        PIC 9(06).
008300
008400 LINKAGE SECTION.
008500 01  CALC-LINKAGE-REC.
008600     05  CALC-FUNCTION-SW         PIC X(01).
008700         88  CALC-PRIORITY-FN         VALUE "P".
008800         88  CALC-GAIN-FN             VALUE "G".
008900     05  CALC-SEV-POINTS          PIC 9(02) COMP.
009000     05  CALC-SEV-MULT            PIC 9V9.
009100     05  CALC-ERROR-RATE          PIC 9V9(6).
009200     05  CALC-DIM-WEIGHT          PIC 9(01)V99.
009300     05  CALC-DIM-SCORE           PIC 9(03)V99.
009400     05  CALC-PRIORITY-OUT        PIC 9(05)V99.
009500     05  CALC-GAIN-OUT            PIC 9(05)V99.
009600
009700 PROCEDURE DIVISION USING CALC-LINKAGE-REC.
009800 000-MAINLINE.
009900     MOVE CALC-ERROR-RATE TO TRC-ERROR-RATE-DISP.
010000     IF CALC-PRIORITY-FN
010100         PERFORM 100-CALC-PRIORITY
010200     ELSE
010300         IF CALC-GAIN-FN
010400             PERFORM 200-CALC-GAIN.
010500     IF DQ-TRACE-ON
010600         PERFORM 900-TRACE-DISPLAY.
010700     GOBACK.
010800
010900******************************************************************
011000*    100-CALC-PRIORITY  -  PRIORITY = SEV-POINTS * ERROR-RATE
011100*    * DIM-WEIGHT, ROUNDED TO 2 DECIMAL PLACES.
011200******************************************************************
011300 100-CALC-PRIORITY.
011400     COMPUTE TEMP-PRIORITY ROUNDED =                              DQ-0105 
011500         CALC-SEV-POINTS * CALC-ERROR-RATE * CALC-DIM-WEIGHT.
011600     MOVE TEMP-PRIORITY TO CALC-PRIORITY-OUT.
011700     MOVE CALC-PRIORITY-OUT TO TRC-PRIORITY-DISP.
011800
011900******************************************************************
012000*    200-CALC-GAIN  -  EXPECTED GAIN = THE SMALLER OF
012100*    (ERROR-RATE * 100 * SEV-MULT) AND (100 - DIM-SCORE), SO A
012200*    DIMENSION NEVER SHOWS MORE HEADROOM THAN IT HAS LEFT.
012300******************************************************************
012400 200-CALC-GAIN.
012500     COMPUTE TEMP-GAIN-RATE ROUNDED =
012600         CALC-ERROR-RATE * 100 * CALC-SEV-MULT.
012700     COMPUTE TEMP-GAIN-HEADROOM ROUNDED =                         DQ-0083 
012800         100 - CALC-DIM-SCORE.
012900     IF TEMP-GAIN-HEADROOM < ZERO                                 DQ-0083 
013000         MOVE ZERO TO TEMP-GAIN-HEADROOM.                         DQ-0083 
013100     IF TEMP-GAIN-RATE > TEMP-GAIN-HEADROOM                       DQ-0083 
013200         MOVE TEMP-GAIN-HEADROOM TO CALC-GAIN-OUT                 DQ-0083 
013300     ELSE
013400         MOVE TEMP-GAIN-RATE TO CALC-GAIN-OUT.
013500     MOVE CALC-GAIN-OUT TO TRC-GAIN-DISP.
013600
013700******************************************************************
013800*    900-TRACE-DISPLAY  -  DIAGNOSTIC ONLY, GATED BY UPSI-0.
013900******************************************************************
014000 900-TRACE-DISPLAY.
014100     DISPLAY "DQCALC SW=" CALC-FUNCTION-SW
014200         " ERR-RATE=" TRC-ERR-RATE-WHOLE "." TRC-ERR-RATE-FRAC
014300         " PRIORITY=" TRC-PRIORITY-WHOLE "." TRC-PRIORITY-FRAC
014400         " GAIN=" TRC-GAIN-WHOLE "." TRC-GAIN-FRAC.
