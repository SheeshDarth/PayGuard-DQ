000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DQRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/02/89.
000600 DATE-COMPILED. 06/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRINTS THE DATA-QUALITY REPORT FOR ONE
001300*          DQSCORE RUN.  IT READS THE CHECK-RESULTS AND SCORES
001400*          FILES DQSCORE WROTE AND BUILDS A SINGLE 132-COLUMN
001500*          REPORT CONTAINING:
001600*
001700*               1.  HEADER
001800*               2.  DIMENSION SCORES
001900*               3.  CHECK DETAIL
002000*               4.  NARRATIVE (EXPLAINER)
002100*               5.  TOP ISSUES / REMEDIATION PLAN
002200*               6.  GOVERNANCE SECTION
002300*
002400*          NO RAW TRANSACTION DATA PASSES THROUGH THIS PROGRAM -
002500*          ONLY THE AGGREGATES, RATES, COUNTS AND SCORES DQSCORE
002600*          ALREADY COMPUTED.
002700*
002800******************************************************************
002900*CHANGE-LOG.
003000*    DATE      INIT  REQUEST    DESCRIPTION
003100*    --------  ----  ---------  ------------------------------
003200*    06/02/89  JS    DQ-0002    ORIGINAL PROGRAM.
003300*    09/02/89  JS    DQ-0015    ADDED RECONCILIATION CHECK-
003400*                               DETAIL LINES.
003500*    02/19/90  RMD   DQ-0038    DIMENSION-SCORE BAND TEST
003600*                               NOW USES WHOLE-NUMBER VIEW.
003700*    11/07/90  RMD   DQ-0053    TOP-10 RANKING RE-SORTED WHEN
003800*                               PRIORITY VALUES TIE.
003900*    04/30/91  JS    DQ-0067    ADDED CALL TO DQCALC FOR
004000*                               PRIORITY / EXPECTED-GAIN MATH.
004100*    08/14/92  TGD   DQ-0082    ADDED CALL TO DQTRIM FOR
004200*                               TICKET AFFECTED-COLUMN TEXT.
004300*    01/22/93  TGD   DQ-0091    PHASE BLOCKS NOW CARRY SUMMED
004400*                               EXPECTED GAIN PER GOVERNANCE
004500*                               MEMO 93-04.
004600*    06/03/94  AK    DQ-0104    ISSUE-SUMMARY SORT ORDER
004700*                               CORRECTED TO CRIT-HIGH-MED-LOW.
004800*    03/11/96  AK    DQ-0120    GOVERNANCE SECTION EXPANDED TO
004900*                               CARRY THE STEP-TRAIL TABLE.
005000*    10/02/97  RMD   DQ-0135    CONTROL-TOTALS TRAILER RECORD
005100*                               NOW RECOGNIZED AND EXCLUDED
005200*                               FROM CHECK-DETAIL PRINTING.
005300*    05/18/98  AK    DQ-0142    YEAR 2000 READINESS - REPORT
005400*                               HEADER TIMESTAMP CONFIRMED
005500*                               4-DIGIT YEAR.
005600*    01/06/99  AK    DQ-0143    Y2K SIGN-OFF - NO 2-DIGIT YEAR
005700*                               FIELDS IN PROGRAM.
005800*    07/29/99  TGD   DQ-0148    CLOSED OUT GOVERNANCE FINDING
005900*                               ON UNCHECKED OPEN OF SCORES
006000*                               FILE.
006100*    02/14/01  RMD   DQ-0159    TICKET EFFORT TEXT NOW TAKEN
006200*                               FROM SEVERITY-RANK-TABLE, NOT
006300*                               HARD-CODED PER CHECK.
006400*    09/14/04  RMD   DQ-0172    QUALITY-BAND SENTENCES WERE
006500*                               CUT OFF MID-WORD - NOW COMPLETE.
006600*                               PRIORITY-ACTIONS LINE NOW NAMES
006700*                               THE TALLIED COUNTS AND FIRST
006800*                               CRITICAL DIMENSION INSTEAD OF A
006900*                               STATIC LABEL.  ISSUE SUMMARIES
007000*                               NOW ADD A WHERE LINE (AFFECTED
007100*                               COLUMNS) AND A ROOT-CAUSE LINE
007200*                               FROM RMDTXT, WITH THE NULL-RATES
007300*                               CHECK NAMING ITS ACTUAL FLAGGED
007400*                               COLUMN FROM DQSCORE.
007500*    09/21/04  RMD   DQ-0183    620-WRITE-KEY-ISSUES "NO KEY
007600*                               ISSUES" LITERAL WAS CUT OFF MID-
007700*                               PARENTHETICAL - COMPLETED AS ONE
007800*                               FIXED SENTENCE.  RE-CASED THE
007900*                               711 FALLBACK EFFORT TEXT TO
008000*                               UPPERCASE TO MATCH SHOP STYLE.
008100******************************************************************
008200
008300         INPUT FILE              -   CHECK-RESULTS
008400
008500         INPUT FILE              -   SCORES
008600
008700         OUTPUT FILE PRODUCED    -   REPORT
008800
008900         DUMP FILE               -   SYSOUT
009000
009100******************************************************************
009200 ENVIRONMENT DIVISION.
009300 CONFIGURATION SECTION.
009400 SOURCE-COMPUTER. IBM-390.
009500 OBJECT-COMPUTER. IBM-390.
009600 SPECIAL-NAMES.
009700     C01 IS NEXT-PAGE
009800     CLASS DQ-ALPHA-CLASS  IS "A" THRU "Z"
009900     UPSI-0 ON STATUS IS DQ-TRACE-ON
010000            OFF STATUS IS DQ-TRACE-OFF.
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT SYSOUT
010400     ASSIGN TO UT-S-SYSOUT
010500       ORGANIZATION IS SEQUENTIAL.
010600
010700     SELECT CHKRSLT
010800     ASSIGN TO UT-S-CHKRSLT
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS CHK-STATUS.
011100
011200     SELECT DQSCOR
011300     ASSIGN TO UT-S-DQSCOR
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS SCR-STATUS.
011600
011700     SELECT RPTFILE
011800     ASSIGN TO UT-S-RPTFILE
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS OFCODE.
012100
012200     SELECT SORT-RANK-WORK ASSIGN TO SORTWK1.
012300
012400 DATA DIVISION.
012500 FILE SECTION.
012600 FD  SYSOUT
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 130 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS SYSOUT-REC.
013200 01  SYSOUT-REC  PIC X(130).
013300
013400****** DQSCORE'S CHECK-RESULTS OUTPUT - SEE CHKRSLT COPYBOOK.
013500 FD  CHKRSLT
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 80 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS CHKRSLT-FILE-REC.
014100 01  CHKRSLT-FILE-REC            PIC X(80).
014200
014300****** DQSCORE'S DIMENSION-SCORE OUTPUT - SEE DQSCOR COPYBOOK.
014400 FD  DQSCOR
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 80 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS DQSCOR-FILE-REC.
015000 01  DQSCOR-FILE-REC             PIC X(80).
015100
015200****** THE PRINTED REPORT - NARRATIVE, REMEDIATION, GOVERNANCE.
015300 FD  RPTFILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 132 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS RPT-REC.
015900 01  RPT-REC                    PIC X(132).
016000
016100****** SORT WORK FOR THE TOP-10 PRIORITY RANKING (700-RANK-ISSUES)
016200 SD  SORT-RANK-WORK
016300     RECORD CONTAINS 41 CHARACTERS
016400     DATA RECORD IS SORT-RANK-REC.
016500 01  SORT-RANK-REC.
016600     05  SRT-RANK-PRIORITY       PIC 9(07) COMP-3.
016700     05  SRT-RANK-ISSUE-IDX      PIC 9(04) COMP.
016800     05  FILLER                  PIC X(32).
016900
017000 WORKING-STORAGE SECTION.
017100
017200 01  FILE-STATUS-CODES.
017300     05  OFCODE                  PIC X(02).
017400         88  CODE-GOOD  VALUE "00".
017500     05  CHK-STATUS              PIC X(02).
017600         88  CHK-GOOD        VALUE "00".
017700         88  CHK-EOF         VALUE "10".
017800     05  SCR-STATUS              PIC X(02).
017900         88  SCR-GOOD        VALUE "00".
018000         88  SCR-EOF         VALUE "10".
018100     05  FILLER                  PIC X(02) VALUE SPACES.
018200
018300 COPY CHKRSLT.
018400** ONE CHECK-RESULT RECORD PER CHECK EXECUTED
018500
018600 COPY DQSCOR.
018700** ONE DIMENSION-SCORE RECORD PLUS THE COMPOSITE
018800
018900 COPY RMDTXT.
019000** FIXED REMEDIATION TEXT, SEVERITY RANK AND IMPACT TABLES
019100
019200 COPY ABENDWK.
019300** SHARED ABEND / TRACE WORKING STORAGE
019400
019500 01  DQ-RUN-PARMS.
019600     05  WS-PARM-CARD            PIC X(80).
019700     05  AS-OF-TIMESTAMP         PIC X(14).
019800     05  FILLER                  PIC X(66).
019900
020000******************************************************************
020100*    CHECK-RESULT AND DIMENSION-SCORE WORK TABLES - DQRPT HOLDS
020200*    EVERY ROW DQSCORE WROTE SO THE NARRATIVE AND REMEDIATION
020300*    SECTIONS CAN BE BUILT WITHOUT RE-READING THE FILES.
020400******************************************************************
020500 01  CHECK-WORK-TABLE.
020600     05  CHECK-WORK-COUNT        PIC 9(04) COMP VALUE ZERO.
020700     05  CHECK-WORK-ENTRY OCCURS 1 TO 20 TIMES
020800                   DEPENDING ON CHECK-WORK-COUNT
020900                   INDEXED BY CHK-WK-IDX.
021000         10  CHW-CHECK-ID         PIC X(32).
021100         10  CHW-DIMENSION        PIC X(14).
021200         10  CHW-PASSED-FLAG      PIC X(01).
021300             88  CHW-FAILED           VALUE "N".
021400         10  CHW-SEVERITY         PIC X(08).
021500         10  CHW-ERROR-RATE       PIC 9V9(6).
021600         10  CHW-ERROR-COUNT      PIC 9(09).
021700*    DQ-0172 (09/14/04) - FLAGGED-COLUMN COUNT AND FIRST
021800*    FLAGGED COLUMN NUMBER CARRIED OVER FROM CR-NULLCOL-
021900*    FLAG-CNT AND CR-NULLCOL-1ST-IDX, USED BY 642-WRITE-
022000*    ONE-ISSUE TO NAME A COLUMN FOR THE NULL-RATES CHECK
022100*    INSTEAD OF A BARE RATE.
022200         10  CHW-NULLCOL-FLAG-CNT PIC 9(02).                DQ-0172
022300         10  CHW-NULLCOL-1ST-IDX  PIC 9(02).                DQ-0172
022400
022500 01  SCORE-WORK-TABLE.
022600     05  SCORE-WORK-COUNT        PIC 9(01) COMP VALUE ZERO.
022700     05  SCORE-WORK-ENTRY OCCURS 1 TO 7 TIMES
022800                   DEPENDING ON SCORE-WORK-COUNT
022900                   INDEXED BY SCR-WK-IDX.
023000         10  SCW-DIMENSION        PIC X(14).
023100         10  SCW-SCORE            PIC 9(03)V99.
023200         10  SCW-WEIGHT           PIC 9(01)V99.
023300         10  SCW-WGT-ERROR-RATE   PIC 9V9(4).
023400         10  SCW-CHECK-COUNT      PIC 9(03) COMP.
023500         10  SCW-FAILED-COUNT     PIC 9(03) COMP.
023600     05  WS-COMPOSITE-DQS         PIC 9(03)V99 VALUE ZERO.
023700
023800******************************************************************
023900*    REDEFINITION OF CHECK-WORK-ENTRY FOR THE BAND/SEVERITY
024000*    RANK TEST - SUBSTITUTES FOR AN INTRINSIC FUNCTION.
024100******************************************************************
024200 01  CHECK-WORK-SEV-VIEW REDEFINES CHECK-WORK-TABLE.
024300     05  FILLER                  PIC X(02).
024400     05  FILLER OCCURS 1 TO 20 TIMES
024500                   DEPENDING ON CHECK-WORK-COUNT
024600                   INDEXED BY CWS-IDX.
024700         10  FILLER               PIC X(47).
024800         10  CHW-SEVERITY-1ST     PIC X(01).
024900         10  FILLER               PIC X(21).
025000
025100 01  FLAGS-AND-SWITCHES.
025200     05  MORE-SORTED-ISSUES-SW   PIC X(01) VALUE "Y".
025300         88  NO-MORE-SORTED-ISSUES    VALUE "N".
025400     05  ANY-CRITICAL-FAILED-SW  PIC X(01) VALUE "N".
025500         88  ANY-CRITICAL-FAILED      VALUE "Y".
025600     05  ANY-HIGH-FAILED-SW      PIC X(01) VALUE "N".
025700         88  ANY-HIGH-FAILED          VALUE "Y".
025800     05  FILLER                  PIC X(02) VALUE SPACES.
025900
026000 77  WS-LINES                    PIC 9(03) COMP VALUE ZERO.
026100 77  WS-PAGES                    PIC 9(03) COMP VALUE 1.
026200 77  CTL-ROWS-READ               PIC 9(09) VALUE ZERO.
026300 77  CTL-COLUMNS                 PIC 9(02) VALUE 12.
026400 77  CTL-CHECKS-EXECUTED         PIC 9(04) COMP VALUE ZERO.
026500 77  CTL-CHECKS-PASSED           PIC 9(04) COMP VALUE ZERO.
026600 77  CTL-CHECKS-FAILED           PIC 9(04) COMP VALUE ZERO.
026700
026800 01  MISC-WS-FLDS.
026900     05  WS-CRIT-FAILED-COUNT    PIC 9(04) COMP VALUE ZERO.
027000     05  WS-HIGH-FAILED-COUNT    PIC 9(04) COMP VALUE ZERO.
027100     05  WS-FIRST-CRIT-DIM       PIC X(14) VALUE SPACES.
027200     05  WS-KEY-ISSUE-COUNT      PIC 9(01) COMP VALUE ZERO.
027300     05  WS-KEY-ISSUE-IDX-TAB OCCURS 3 TIMES
027400                   PIC 9(04) COMP
027500                   INDEXED BY KEY-ISSUE-SUB.
027600     05  WS-LOW-SCORE-FOUND      PIC 9(03)V99.
027700     05  WS-LOW-SCORE-IDX        PIC 9(04) COMP.
027800     05  WS-SEV-RANK-FOUND       PIC 9(02) COMP VALUE ZERO.
027900     05  WS-SEV-MULT-FOUND       PIC 9V9 VALUE ZERO.
028000     05  WS-SEV-EFFORT-FOUND     PIC X(20) VALUE SPACES.
028100     05  WS-IMPACT-CAT-FOUND     PIC X(11) VALUE SPACES.
028200     05  WS-CRIT-FAILED-CNT-O    PIC Z9.                 DQ-0172
028300     05  WS-HIGH-FAILED-CNT-O    PIC Z9.                 DQ-0172
028400     05  WS-WHERE-TEXT           PIC X(60) VALUE SPACES. DQ-0172
028500     05  WS-NULLCOL-CNT-O        PIC Z9.                 DQ-0172
028600     05  FILLER                  PIC X(05) VALUE SPACES. DQ-0172
028700
028800 01  RANK-WORK-TABLE.
028900     05  RANK-WORK-COUNT         PIC 9(04) COMP VALUE ZERO.
029000     05  RANK-WORK-ENTRY OCCURS 1 TO 20 TIMES
029100                   DEPENDING ON RANK-WORK-COUNT
029200                   INDEXED BY RNK-WK-IDX.
029300         10  RNK-CHECK-IDX        PIC 9(04) COMP.
029400         10  RNK-PRIORITY         PIC 9(05)V99.
029500         10  RNK-EXPECTED-GAIN    PIC 9(05)V99.
029600         10  RNK-IMPACT-CAT       PIC X(11).
029700         10  RNK-PHASE            PIC X(02).
029800
029900 01  PHASE-TOTALS-TABLE.
030000     05  PHS-TOT-ENTRY OCCURS 3 TIMES
030100                   INDEXED BY PHS-TOT-IDX.
030200         10  PHS-TOT-COUNT        PIC 9(03) COMP VALUE ZERO.
030300         10  PHS-TOT-GAIN         PIC 9(05)V99 VALUE ZERO.
030400
030500 77  CURRENT-RANK-IDX             PIC 9(04) COMP VALUE ZERO.
030600 77  WS-TOP-N                     PIC 9(02) COMP VALUE ZERO.
030700 77  WS-DIM-WEIGHT-FOUND          PIC 9(01)V99 VALUE ZERO.
030800 77  WS-DIM-SCORE-FOUND           PIC 9(03)V99 VALUE ZERO.
030900
031000 01  WS-REORDER-TABLE.
031100     05  WS-REORDER-TAB OCCURS 20 TIMES
031200                   PIC 9(04) COMP
031300                   INDEXED BY REORDER-SUB.
031400
031500******************************************************************
031600*    LINKAGE RECORDS FOR THE TWO CALLED SUBPROGRAMS.  BY THE
031700*    SHOP'S OWN CONVENTION THESE LIVE IN WORKING-STORAGE OF THE
031800*    CALLING PROGRAM AND ARE PASSED BY REFERENCE ON THE CALL.
031900******************************************************************
032000 01  CALC-LINKAGE-REC.
032100     05  CALC-FUNCTION-SW         PIC X(01).
032200         88  CALC-PRIORITY-FN         VALUE "P".
032300         88  CALC-GAIN-FN             VALUE "G".
032400     05  CALC-SEV-POINTS          PIC 9(02) COMP.
032500     05  CALC-SEV-MULT            PIC 9V9.
032600     05  CALC-ERROR-RATE          PIC 9V9(6).
032700     05  CALC-DIM-WEIGHT          PIC 9(01)V99.
032800     05  CALC-DIM-SCORE           PIC 9(03)V99.
032900     05  CALC-PRIORITY-OUT        PIC 9(05)V99.
033000     05  CALC-GAIN-OUT            PIC 9(05)V99.
033100
033200 01  TRIM-LINKAGE-REC.
033300     05  TRIM-INPUT-TEXT          PIC X(14).
033400     05  TRIM-OUTPUT-TEXT         PIC X(50).
033500
033600******************************************************************
033700*    STEP-TRAIL TABLE - THE SEVEN PAYGUARD AGENTS, IN EXECUTION
033800*    ORDER, FOR THE GOVERNANCE SECTION.  SEE 800-GOVERNANCE-RTN.
033900******************************************************************
034000 01  STEP-TRAIL-VALUES.
034100     05  FILLER PIC 9(02) VALUE 1.
034200     05  FILLER PIC X(20) VALUE "PROFILER".
034300     05  FILLER PIC 9(02) VALUE 2.
034400     05  FILLER PIC X(20) VALUE "DIMENSION SELECTOR".
034500     05  FILLER PIC 9(02) VALUE 3.
034600     05  FILLER PIC X(20) VALUE "CHECK EXECUTOR".
034700     05  FILLER PIC 9(02) VALUE 4.
034800     05  FILLER PIC X(20) VALUE "SCORING ENGINE".
034900     05  FILLER PIC 9(02) VALUE 5.
035000     05  FILLER PIC X(20) VALUE "EXPLAINER".
035100     05  FILLER PIC 9(02) VALUE 6.
035200     05  FILLER PIC X(20) VALUE "REMEDIATION PLANNER".
035300     05  FILLER PIC 9(02) VALUE 7.
035400     05  FILLER PIC X(20) VALUE "GOVERNANCE REPORT".
035500 01  STEP-TRAIL-TABLE REDEFINES STEP-TRAIL-VALUES.
035600     05  STEP-TRAIL-ENTRY OCCURS 7 TIMES
035700                   INDEXED BY STEP-TRAIL-IDX.
035800         10  STEP-TRAIL-NBR       PIC 9(02).
035900         10  STEP-TRAIL-NAME      PIC X(20).
036000
036100******************************************************************
036200*    STORED-METADATA LIST FOR THE GOVERNANCE SECTION - THE
036300*    FIXED LIST OF WHAT PAYGUARD RETAINS (NEVER RAW ROWS).
036400******************************************************************
036500 01  STORED-METADATA-VALUES.
036600     05  FILLER PIC X(40) VALUE "RUN ID AND AS-OF TIMESTAMP".
036700     05  FILLER PIC X(40) VALUE "ROW COUNT AND COLUMN COUNT".
036800     05  FILLER PIC X(40) VALUE
036900         "PER-DIMENSION SCORES AND WEIGHTS".
037000     05  FILLER PIC X(40) VALUE "COMPOSITE DATA QUALITY SCORE".
037100     05  FILLER PIC X(40) VALUE
037200         "CHECK PASS/FAIL, SEVERITY, ERROR RATE".
037300 01  STORED-METADATA-TABLE REDEFINES STORED-METADATA-VALUES.
037400     05  META-ITEM-TEXT OCCURS 5 TIMES
037500                   PIC X(40)
037600                   INDEXED BY META-ITEM-IDX.
037700
037800******************************************************************
037900*    PRINT LINE LAYOUTS - ALL 132 BYTES, FILLER TO WIDTH.
038000******************************************************************
038100 01  WS-BLANK-LINE.
038200     05  FILLER                  PIC X(132) VALUE SPACES.
038300
038400 01  WS-HDR-REC.
038500     05  FILLER                  PIC X(01) VALUE SPACES.
038600     05  FILLER                  PIC X(40) VALUE
038700         "PAYGUARD DATA QUALITY SCORING REPORT".
038800     05  FILLER                  PIC X(18) VALUE "RUN ID:".
038900     05  HDR-RUN-ID-O            PIC X(16).
039000     05  FILLER                  PIC X(12) VALUE "PAGE:".
039100     05  PAGE-NBR-O              PIC ZZ9.
039200     05  FILLER                  PIC X(41) VALUE SPACES.
039300
039400 01  WS-HDR-LINE-2.
039500     05  FILLER                  PIC X(01) VALUE SPACES.
039600     05  FILLER                  PIC X(17)
039700         VALUE "AS-OF TIMESTAMP:".
039800     05  HDR-TIMESTAMP-O         PIC X(14).
039900     05  FILLER                  PIC X(04) VALUE SPACES.
040000     05  FILLER                  PIC X(11) VALUE "ROW COUNT:".
040100     05  HDR-ROWCOUNT-O          PIC ZZZ,ZZZ,ZZ9.
040200     05  FILLER                  PIC X(04) VALUE SPACES.
040300     05  FILLER                  PIC X(14) VALUE "COLUMN COUNT:".
040400     05  HDR-COLCOUNT-O          PIC Z9.
040500     05  FILLER                  PIC X(66) VALUE SPACES.
040600
040700 01  WS-SCORE-COLM-HDR.
040800     05  FILLER                  PIC X(03) VALUE SPACES.
040900     05  FILLER                  PIC X(16) VALUE "DIMENSION".
041000     05  FILLER                  PIC X(09) VALUE "SCORE".
041100     05  FILLER                  PIC X(09) VALUE "WEIGHT".
041200     05  FILLER                  PIC X(13) VALUE "WGT ERR RATE".
041300     05  FILLER                  PIC X(09) VALUE "CHECKS".
041400     05  FILLER                  PIC X(09) VALUE "FAILED".
041500     05  FILLER                  PIC X(64) VALUE SPACES.
041600
041700 01  WS-SCORE-DETAIL.
041800     05  FILLER                  PIC X(03) VALUE SPACES.
041900     05  SCD-DIMENSION-O         PIC X(16).
042000     05  SCD-SCORE-O             PIC ZZ9.99.
042100     05  FILLER                  PIC X(03) VALUE SPACES.
042200     05  SCD-WEIGHT-O            PIC 9.99.
042300     05  FILLER                  PIC X(04) VALUE SPACES.
042400     05  SCD-WGT-ERR-RATE-O      PIC 0.9999.
042500     05  FILLER                  PIC X(04) VALUE SPACES.
042600     05  SCD-CHECKS-O            PIC ZZ9.
042700     05  FILLER                  PIC X(06) VALUE SPACES.
042800     05  SCD-FAILED-O            PIC ZZ9.
042900     05  FILLER                  PIC X(61) VALUE SPACES.
043000
043100 01  WS-COMPOSITE-LINE.
043200     05  FILLER                  PIC X(03) VALUE SPACES.
043300     05  FILLER                  PIC X(16) VALUE "COMPOSITE DQS:".
043400     05  CMP-DQS-O               PIC ZZ9.99.
043500     05  FILLER                  PIC X(106) VALUE SPACES.
043600
043700 01  WS-CHECK-COLM-HDR.
043800     05  FILLER                  PIC X(03) VALUE SPACES.
043900     05  FILLER                  PIC X(34) VALUE "CHECK ID".
044000     05  FILLER                  PIC X(16) VALUE "DIMENSION".
044100     05  FILLER                  PIC X(07) VALUE "RESULT".
044200     05  FILLER                  PIC X(11) VALUE "SEVERITY".
044300     05  FILLER                  PIC X(14) VALUE "ERROR RATE".
044400     05  FILLER                  PIC X(47) VALUE "ERROR COUNT".
044500
044600 01  WS-CHECK-DETAIL.
044700     05  FILLER                  PIC X(03) VALUE SPACES.
044800     05  CKD-CHECK-ID-O          PIC X(34).
044900     05  CKD-DIMENSION-O         PIC X(16).
045000     05  CKD-RESULT-O            PIC X(07).
045100     05  CKD-SEVERITY-O          PIC X(11).
045200     05  CKD-ERROR-RATE-O        PIC 0.999999.
045300     05  FILLER                  PIC X(08) VALUE SPACES.
045400     05  CKD-ERROR-COUNT-O       PIC ZZZ,ZZZ,ZZ9.
045500     05  FILLER                  PIC X(30) VALUE SPACES.
045600
045700 01  WS-NARRATIVE-LINE.
045800     05  FILLER                  PIC X(02) VALUE SPACES.
045900     05  NAR-TEXT-O              PIC X(126) VALUE SPACES.
046000
046100 01  WS-RANK-COLM-HDR.
046200     05  FILLER                  PIC X(03) VALUE SPACES.
046300     05  FILLER                  PIC X(05) VALUE "RANK".
046400     05  FILLER                  PIC X(34) VALUE "CHECK ID".
046500     05  FILLER                  PIC X(11) VALUE "SEVERITY".
046600     05  FILLER                  PIC X(11) VALUE "PRIORITY".
046700     05  FILLER                  PIC X(14) VALUE "EXPECTED GAIN".
046800     05  FILLER                  PIC X(14) VALUE "IMPACT CAT".
046900
047000 01  WS-RANK-DETAIL.
047100     05  FILLER                  PIC X(03) VALUE SPACES.
047200     05  RNK-RANK-O              PIC Z9.
047300     05  FILLER                  PIC X(02) VALUE SPACES.
047400     05  RNK-CHECK-ID-O          PIC X(34).
047500     05  RNK-SEVERITY-O          PIC X(11).
047600     05  RNK-PRIORITY-O          PIC ZZ9.99.
047700     05  FILLER                  PIC X(05) VALUE SPACES.
047800     05  RNK-GAIN-O              PIC ZZ9.99.
047900     05  FILLER                  PIC X(05) VALUE SPACES.
048000     05  RNK-IMPACT-O            PIC X(11).
048100     05  FILLER                  PIC X(18) VALUE SPACES.
048200
048300 01  WS-PHASE-LINE.
048400     05  FILLER                  PIC X(02) VALUE SPACES.
048500     05  PHS-NAME-O              PIC X(14).
048600     05  FILLER                  PIC X(08) VALUE "COUNT:".
048700     05  PHS-COUNT-O             PIC ZZ9.
048800     05  FILLER                  PIC X(14) VALUE "TOTAL GAIN:".
048900     05  PHS-GAIN-O              PIC ZZ9.99.
049000     05  FILLER                  PIC X(10) VALUE "TIMELINE:".
049100     05  PHS-TIMELINE-O          PIC X(15).
049200     05  FILLER                  PIC X(56) VALUE SPACES.
049300
049400 01  WS-TICKET-LINE-1.
049500     05  FILLER                  PIC X(02) VALUE SPACES.
049600     05  TKT-TITLE-O             PIC X(96) VALUE SPACES.
049700     05  FILLER                  PIC X(34) VALUE SPACES.
049800
049900 01  WS-TICKET-LINE-2.
050000     05  FILLER                  PIC X(04) VALUE SPACES.
050100     05  FILLER                  PIC X(11) VALUE "SEVERITY:".
050200     05  TKT-SEVERITY-O          PIC X(08).
050300     05  FILLER                  PIC X(04) VALUE SPACES.
050400     05  FILLER                  PIC X(08) VALUE "IMPACT:".
050500     05  TKT-IMPACT-O            PIC X(11).
050600     05  FILLER                  PIC X(04) VALUE SPACES.
050700     05  FILLER                  PIC X(08) VALUE "EFFORT:".
050800     05  TKT-EFFORT-O            PIC X(20).
050900     05  FILLER                  PIC X(54) VALUE SPACES.
051000
051100 01  WS-TICKET-LINE-3.
051200     05  FILLER                  PIC X(04) VALUE SPACES.
051300     05  FILLER                  PIC X(10) VALUE "COLUMNS:".
051400     05  TKT-COLUMNS-O           PIC X(50) VALUE SPACES.
051500     05  FILLER                  PIC X(06) VALUE "GAIN:".
051600     05  TKT-GAIN-O              PIC ZZ9.99.
051700     05  FILLER                  PIC X(08) VALUE "PRIOR:".
051800     05  TKT-PRIORITY-O          PIC ZZ9.99.
051900     05  FILLER                  PIC X(38) VALUE SPACES.
052000
052100 01  WS-TICKET-LINE-4.
052200     05  FILLER                  PIC X(04) VALUE SPACES.
052300     05  FILLER                  PIC X(11) VALUE "ROOT CAUSE:".
052400     05  TKT-ROOT-CAUSE-O        PIC X(60) VALUE SPACES.
052500     05  FILLER                  PIC X(57) VALUE SPACES.
052600
052700 01  WS-TICKET-LINE-STEP.
052800     05  FILLER                  PIC X(06) VALUE SPACES.
052900     05  TKT-STEP-O              PIC X(60) VALUE SPACES.
053000     05  FILLER                  PIC X(66) VALUE SPACES.
053100
053200 01  WS-GOV-LINE.
053300     05  FILLER                  PIC X(02) VALUE SPACES.
053400     05  GOV-TEXT-O              PIC X(130) VALUE SPACES.
053500
053600 01  WS-STEP-TRAIL-LINE.
053700     05  FILLER                  PIC X(04) VALUE SPACES.
053800     05  GOV-STEP-NBR-O          PIC Z9.
053900     05  FILLER                  PIC X(04) VALUE SPACES.
054000     05  GOV-STEP-NAME-O         PIC X(20).
054100     05  FILLER                  PIC X(101) VALUE SPACES.
054200
054300 01  WS-TOTALS-LINE.
054400     05  FILLER                  PIC X(02) VALUE SPACES.
054500     05  FILLER                  PIC X(15) VALUE "RECORDS READ:".
054600     05  TOT-ROWS-O              PIC ZZZ,ZZZ,ZZ9.
054700     05  FILLER                  PIC X(04) VALUE SPACES.
054800     05  FILLER                  PIC X(17)
054900         VALUE "CHECKS EXECUTED:".
055000     05  TOT-EXEC-O              PIC ZZZ9.
055100     05  FILLER                  PIC X(04) VALUE SPACES.
055200     05  FILLER                  PIC X(08) VALUE "PASSED:".
055300     05  TOT-PASS-O              PIC ZZZ9.
055400     05  FILLER                  PIC X(04) VALUE SPACES.
055500     05  FILLER                  PIC X(08) VALUE "FAILED:".
055600     05  TOT-FAIL-O              PIC ZZZ9.
055700     05  FILLER                  PIC X(40) VALUE SPACES.
055800
055900 PROCEDURE DIVISION.
056000 000-HOUSEKEEPING.
056100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
056200     DISPLAY "******** BEGIN JOB DQRPT ********".
056300     ACCEPT WS-PARM-CARD FROM SYSIN.
056400     MOVE WS-PARM-CARD(1:14) TO AS-OF-TIMESTAMP.
056500     MOVE WS-PARM-CARD(15:16) TO RUN-ID.
056600     PERFORM 100-OPEN-FILES THRU 100-EXIT.
056700     PERFORM 110-LOAD-CHECKS THRU 110-EXIT.
056800     PERFORM 120-LOAD-SCORES THRU 120-EXIT.
056900     IF SCORE-WORK-COUNT = 0
057000         MOVE "NO SCORE RECORDS ON SCORES FILE" TO ABEND-REASON
057100         GO TO 1000-ABEND-RTN.
057200 000-EXIT.
057300     EXIT.
057400
057500 100-OPEN-FILES.
057600     MOVE "100-OPEN-FILES" TO PARA-NAME.
057700     OPEN INPUT CHKRSLT.
057800     OPEN INPUT DQSCOR.
057900     OPEN OUTPUT RPTFILE, SYSOUT.
058000     IF NOT CODE-GOOD
058100         MOVE "UNABLE TO OPEN RPTFILE" TO ABEND-REASON
058200         GO TO 1000-ABEND-RTN.
058300 100-EXIT.
058400     EXIT.
058500
058600******************************************************************
058700*    LOAD CHECK-RESULTS INTO THE WORK TABLE.  THE CONTROL-TOTALS
058800*    TRAILER RECORD IS RECOGNIZED HERE AND KEPT OUT OF THE
058900*    CHECK-DETAIL TABLE - ITS ROW COUNT GOES STRAIGHT INTO
059000*    CTL-ROWS-READ.
059100******************************************************************
059200 110-LOAD-CHECKS.
059300     MOVE "110-LOAD-CHECKS" TO PARA-NAME.
059400     PERFORM 111-READ-ONE-CHECK THRU 111-EXIT
059500         UNTIL CHK-EOF.
059600 110-EXIT.
059700     EXIT.
059800
059900 111-READ-ONE-CHECK.
060000     READ CHKRSLT INTO CHECK-RESULT-REC.
060100     IF CHK-EOF
060200         GO TO 111-EXIT.
060300     IF CR-CHECK-ID = "CONTROL-TOTALS"                            DQ-0135 
060400         MOVE CR-ERROR-COUNT TO CTL-ROWS-READ
060500         GO TO 111-EXIT.
060600     ADD 1 TO CHECK-WORK-COUNT.
060700     SET CHK-WK-IDX TO CHECK-WORK-COUNT.
060800     MOVE CR-CHECK-ID     TO CHW-CHECK-ID(CHK-WK-IDX).
060900     MOVE CR-DIMENSION    TO CHW-DIMENSION(CHK-WK-IDX).
061000     MOVE CR-PASSED-FLAG  TO CHW-PASSED-FLAG(CHK-WK-IDX).
061100     MOVE CR-SEVERITY     TO CHW-SEVERITY(CHK-WK-IDX).
061200     MOVE CR-ERROR-RATE   TO CHW-ERROR-RATE(CHK-WK-IDX).
061300     MOVE CR-ERROR-COUNT  TO CHW-ERROR-COUNT(CHK-WK-IDX).
061400     MOVE CR-NULLCOL-FLAG-CNT TO                                DQ-0172
061500         CHW-NULLCOL-FLAG-CNT(CHK-WK-IDX).                      DQ-0172
061600     MOVE CR-NULLCOL-1ST-IDX TO                                 DQ-0172
061700         CHW-NULLCOL-1ST-IDX(CHK-WK-IDX).                       DQ-0172
061800     ADD 1 TO CTL-CHECKS-EXECUTED.
061900     IF CR-CHECK-FAILED
062000         ADD 1 TO CTL-CHECKS-FAILED
062100     ELSE
062200         ADD 1 TO CTL-CHECKS-PASSED.
062300 111-EXIT.
062400     EXIT.
062500
062600 120-LOAD-SCORES.
062700     MOVE "120-LOAD-SCORES" TO PARA-NAME.
062800     PERFORM 121-READ-ONE-SCORE THRU 121-EXIT
062900         UNTIL SCR-EOF.
063000 120-EXIT.
063100     EXIT.
063200
063300 121-READ-ONE-SCORE.
063400     READ DQSCOR INTO DIM-SCORE-REC.
063500     IF SCR-EOF
063600         GO TO 121-EXIT.
063700     IF DS-DIMENSION = "COMPOSITE-DQS "
063800         MOVE DS-SCORE TO WS-COMPOSITE-DQS
063900         GO TO 121-EXIT.
064000     ADD 1 TO SCORE-WORK-COUNT.
064100     SET SCR-WK-IDX TO SCORE-WORK-COUNT.
064200     MOVE DS-DIMENSION       TO SCW-DIMENSION(SCR-WK-IDX).
064300     MOVE DS-SCORE           TO SCW-SCORE(SCR-WK-IDX).
064400     MOVE DS-WEIGHT          TO SCW-WEIGHT(SCR-WK-IDX).
064500     MOVE DS-WGT-ERROR-RATE  TO SCW-WGT-ERROR-RATE(SCR-WK-IDX).
064600     PERFORM 122-COUNT-DIM-CHECKS THRU 122-EXIT.
064700 121-EXIT.
064800     EXIT.
064900
065000 122-COUNT-DIM-CHECKS.
065100     MOVE ZERO TO SCW-CHECK-COUNT(SCR-WK-IDX).
065200     MOVE ZERO TO SCW-FAILED-COUNT(SCR-WK-IDX).
065300     PERFORM 123-TEST-ONE-CHECK THRU 123-EXIT
065400         VARYING CHK-WK-IDX FROM 1 BY 1
065500         UNTIL CHK-WK-IDX > CHECK-WORK-COUNT.
065600 122-EXIT.
065700     EXIT.
065800
065900 123-TEST-ONE-CHECK.
066000     IF CHW-DIMENSION(CHK-WK-IDX) = DS-DIMENSION
066100         ADD 1 TO SCW-CHECK-COUNT(SCR-WK-IDX)
066200         IF CHW-FAILED(CHK-WK-IDX)
066300             ADD 1 TO SCW-FAILED-COUNT(SCR-WK-IDX).
066400 123-EXIT.
066500     EXIT.
066600
066700 500-MAINLINE.
066800     MOVE "500-MAINLINE" TO PARA-NAME.
066900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
067000     PERFORM 510-WRITE-HEADER THRU 510-EXIT.
067100     PERFORM 520-WRITE-DIM-SCORES THRU 520-EXIT.
067200     PERFORM 540-WRITE-CHECK-DETAIL THRU 540-EXIT.
067300     PERFORM 600-BUILD-NARRATIVE THRU 600-EXIT.
067400     PERFORM 700-RANK-ISSUES THRU 700-EXIT.
067500     PERFORM 750-PHASE-ASSIGN THRU 750-EXIT.
067600     PERFORM 760-WRITE-TICKETS THRU 760-EXIT.
067700     PERFORM 800-GOVERNANCE-RTN THRU 800-EXIT.
067800     PERFORM 900-WRITE-TOTALS THRU 900-EXIT.
067900     PERFORM 999-CLEANUP THRU 999-EXIT.
068000     MOVE +0 TO RETURN-CODE.
068100     GOBACK.
068200
068300******************************************************************
068400*    REPORT SECTION 1 - HEADER.
068500******************************************************************
068600 510-WRITE-HEADER.
068700     MOVE "510-WRITE-HEADER" TO PARA-NAME.
068800     MOVE RUN-ID TO HDR-RUN-ID-O.
068900     MOVE WS-PAGES TO PAGE-NBR-O.
069000     WRITE RPT-REC FROM WS-HDR-REC
069100         AFTER ADVANCING NEXT-PAGE.
069200     ADD 1 TO WS-PAGES.
069300     MOVE AS-OF-TIMESTAMP TO HDR-TIMESTAMP-O.
069400     MOVE CTL-ROWS-READ TO HDR-ROWCOUNT-O.
069500     MOVE CTL-COLUMNS TO HDR-COLCOUNT-O.
069600     WRITE RPT-REC FROM WS-HDR-LINE-2
069700         AFTER ADVANCING 1.
069800     WRITE RPT-REC FROM WS-BLANK-LINE
069900         AFTER ADVANCING 1.
070000     MOVE +3 TO WS-LINES.
070100 510-EXIT.
070200     EXIT.
070300
070400******************************************************************
070500*    REPORT SECTION 2 - DIMENSION SCORES, THEN COMPOSITE DQS.
070600******************************************************************
070700 520-WRITE-DIM-SCORES.
070800     MOVE "520-WRITE-DIM-SCORES" TO PARA-NAME.
070900     WRITE RPT-REC FROM WS-SCORE-COLM-HDR
071000         AFTER ADVANCING 1.
071100     PERFORM 530-WRITE-ONE-SCORE THRU 530-EXIT
071200         VARYING SCR-WK-IDX FROM 1 BY 1
071300         UNTIL SCR-WK-IDX > SCORE-WORK-COUNT.
071400     MOVE WS-COMPOSITE-DQS TO CMP-DQS-O.
071500     WRITE RPT-REC FROM WS-COMPOSITE-LINE
071600         AFTER ADVANCING 1.
071700     WRITE RPT-REC FROM WS-BLANK-LINE
071800         AFTER ADVANCING 1.
071900 520-EXIT.
072000     EXIT.
072100
072200 530-WRITE-ONE-SCORE.
072300     MOVE SCW-DIMENSION(SCR-WK-IDX)      TO SCD-DIMENSION-O.
072400     MOVE SCW-SCORE(SCR-WK-IDX)          TO SCD-SCORE-O.
072500     MOVE SCW-WEIGHT(SCR-WK-IDX)         TO SCD-WEIGHT-O.
072600     MOVE SCW-WGT-ERROR-RATE(SCR-WK-IDX) TO SCD-WGT-ERR-RATE-O.
072700     MOVE SCW-CHECK-COUNT(SCR-WK-IDX)    TO SCD-CHECKS-O.
072800     MOVE SCW-FAILED-COUNT(SCR-WK-IDX)   TO SCD-FAILED-O.
072900     WRITE RPT-REC FROM WS-SCORE-DETAIL
073000         AFTER ADVANCING 1.
073100 530-EXIT.
073200     EXIT.
073300
073400******************************************************************
073500*    REPORT SECTION 3 - CHECK DETAIL, IN THE ORDER DQSCORE RAN
073600*    THE CHECKS.
073700******************************************************************
073800 540-WRITE-CHECK-DETAIL.
073900     MOVE "540-WRITE-CHECK-DETAIL" TO PARA-NAME.
074000     WRITE RPT-REC FROM WS-CHECK-COLM-HDR
074100         AFTER ADVANCING 1.
074200     PERFORM 545-WRITE-ONE-CHECK THRU 545-EXIT
074300         VARYING CHK-WK-IDX FROM 1 BY 1
074400         UNTIL CHK-WK-IDX > CHECK-WORK-COUNT.
074500     WRITE RPT-REC FROM WS-BLANK-LINE
074600         AFTER ADVANCING 1.
074700 540-EXIT.
074800     EXIT.
074900
075000 545-WRITE-ONE-CHECK.
075100     MOVE CHW-CHECK-ID(CHK-WK-IDX)  TO CKD-CHECK-ID-O.
075200     MOVE CHW-DIMENSION(CHK-WK-IDX) TO CKD-DIMENSION-O.
075300     IF CHW-FAILED(CHK-WK-IDX)
075400         MOVE "FAIL" TO CKD-RESULT-O
075500     ELSE
075600         MOVE "PASS" TO CKD-RESULT-O.
075700     MOVE CHW-SEVERITY(CHK-WK-IDX)    TO CKD-SEVERITY-O.
075800     MOVE CHW-ERROR-RATE(CHK-WK-IDX)  TO CKD-ERROR-RATE-O.
075900     MOVE CHW-ERROR-COUNT(CHK-WK-IDX) TO CKD-ERROR-COUNT-O.
076000     WRITE RPT-REC FROM WS-CHECK-DETAIL
076100         AFTER ADVANCING 1.
076200 545-EXIT.
076300     EXIT.
076400
076500******************************************************************
076600*    REPORT SECTION 4 - THE EXPLAINER.  FIXED-TEXT NARRATIVE
076700*    BUILT FROM CONDITION TESTS AGAINST THE SCORE AND CHECK
076800*    WORK TABLES ONLY - NO FREE-FORM TEXT IS COMPOSED ANYWHERE
076900*    IN THIS SECTION.
077000******************************************************************
077100 600-BUILD-NARRATIVE.
077200     MOVE "600-BUILD-NARRATIVE" TO PARA-NAME.
077300     WRITE RPT-REC FROM WS-BLANK-LINE
077400         AFTER ADVANCING 1.
077500     MOVE "OVERALL ASSESSMENT" TO NAR-TEXT-O.
077600     WRITE RPT-REC FROM WS-NARRATIVE-LINE
077700         AFTER ADVANCING 1.
077800     PERFORM 610-WRITE-BAND-LINE THRU 610-EXIT.
077900     PERFORM 620-WRITE-KEY-ISSUES THRU 620-EXIT.
078000     PERFORM 630-WRITE-PRIORITY-ACTIONS THRU 630-EXIT.
078100     PERFORM 640-WRITE-ISSUE-SUMMARIES THRU 640-EXIT.
078200 600-EXIT.
078300     EXIT.
078400
078500******************************************************************
078600*    QUALITY BAND - >=90 EXCELLENT, >=75 GOOD, >=60 FAIR, POOR
078700*    OTHERWISE.  TESTED ON THE WHOLE-NUMBER PART OF THE SCORE SO
078800*    THE COMPARE IS AN INTEGER COMPARE, NOT A DECIMAL ONE.
078900******************************************************************
079000 610-WRITE-BAND-LINE.
079100*    DQ-0172 (09/14/04) - THE FOUR BAND SENTENCES WERE CUT OFF
079200*    MID-WORD.  EACH NOW CARRIES ITS COMPLETE FIXED ASSESSMENT
079300*    SENTENCE, BUILT WITH STRING SO THE LINE BUDGET DOES NOT
079400*    FORCE A TRUNCATED LITERAL.
079500     MOVE SPACES TO NAR-TEXT-O.                                   DQ-0172
079600     IF WS-COMPOSITE-DQS >= 90                                    DQ-0038
079700         STRING "QUALITY BAND: EXCELLENT - DATA MEETS PRODUCTION" DQ-0172
079800             DELIMITED BY SIZE                                   DQ-0172
079900             " QUALITY STANDARDS WITH MINIMAL ISSUES."            DQ-0172
080000             DELIMITED BY SIZE INTO NAR-TEXT-O                    DQ-0172
080100     ELSE
080200         IF WS-COMPOSITE-DQS >= 75
080300             STRING "QUALITY BAND: GOOD - MINOR ISSUES PRESENT,"  DQ-0172
080400                 DELIMITED BY SIZE                                DQ-0172
080500                 " BUT OVERALL DATA QUALITY IS ACCEPTABLE."       DQ-0172
080600                 DELIMITED BY SIZE INTO NAR-TEXT-O                DQ-0172
080700         ELSE
080800             IF WS-COMPOSITE-DQS >= 60
080900                 STRING "QUALITY BAND: FAIR - NOTABLE ISSUES"     DQ-0172
081000                     DELIMITED BY SIZE                            DQ-0172
081100                     " REQUIRE ATTENTION BEFORE THE NEXT CYCLE."  DQ-0172
081200                     DELIMITED BY SIZE INTO NAR-TEXT-O            DQ-0172
081300             ELSE
081400                 STRING "QUALITY BAND: POOR - SIGNIFICANT"        DQ-0172
081500                     DELIMITED BY SIZE                            DQ-0172
081600                     " REMEDIATION IS REQUIRED BEFORE THE DATA"   DQ-0172
081700                     DELIMITED BY SIZE                            DQ-0172
081800                     " IS USABLE." DELIMITED BY SIZE               DQ-0172
081900                     INTO NAR-TEXT-O.                              DQ-0172
082000     WRITE RPT-REC FROM WS-NARRATIVE-LINE
082100         AFTER ADVANCING 1.
082200 610-EXIT.
082300     EXIT.
082400
082500******************************************************************
082600*    KEY ISSUES - UP TO 3 DIMENSIONS SCORING BELOW 80, ASCENDING
082700*    BY SCORE.  A SIMPLE SELECTION SORT OVER SCORE-WORK-TABLE
082800*    SINCE THE TABLE NEVER HOLDS MORE THAN 7 ENTRIES.
082900******************************************************************
083000 620-WRITE-KEY-ISSUES.
083100*    DQ-0183 (09/21/04) - THE "NO KEY ISSUES" LITERAL WAS CUT
083200*    OFF MID-PARENTHETICAL AND PRINTED A BROKEN LINE ON EVERY
083300*    RUN WHERE ALL DIMENSIONS SCORED ACCEPTABLE.  COMPLETED AS
083400*    ONE FIXED SENTENCE.
083500     MOVE ZERO TO WS-KEY-ISSUE-COUNT.
083600     PERFORM 621-PICK-ONE-KEY-ISSUE THRU 621-EXIT
083700         VARYING KEY-ISSUE-SUB FROM 1 BY 1
083800         UNTIL KEY-ISSUE-SUB > 3
083900         OR WS-KEY-ISSUE-COUNT = SCORE-WORK-COUNT.
084000     IF WS-KEY-ISSUE-COUNT = 0
084100         MOVE SPACES TO NAR-TEXT-O                                 DQ-0183
084200         STRING "KEY ISSUES: ALL DIMENSIONS ACCEPTABLE (SCORE"     DQ-0183
084300             DELIMITED BY SIZE                                     DQ-0183
084400             " >= 80)." DELIMITED BY SIZE                          DQ-0183
084500             INTO NAR-TEXT-O                                       DQ-0183
084600         WRITE RPT-REC FROM WS-NARRATIVE-LINE
084700             AFTER ADVANCING 1
084800     ELSE
084900         MOVE "KEY ISSUES:" TO NAR-TEXT-O
085000         WRITE RPT-REC FROM WS-NARRATIVE-LINE
085100             AFTER ADVANCING 1
085200         PERFORM 622-WRITE-ONE-KEY-ISSUE THRU 622-EXIT
085300             VARYING KEY-ISSUE-SUB FROM 1 BY 1
085400             UNTIL KEY-ISSUE-SUB > WS-KEY-ISSUE-COUNT.
085500 620-EXIT.
085600     EXIT.
085700
085800 621-PICK-ONE-KEY-ISSUE.
085900     MOVE 999.99 TO WS-LOW-SCORE-FOUND.
086000     MOVE ZERO TO WS-LOW-SCORE-IDX.
086100     PERFORM 623-SCAN-FOR-LOWEST THRU 623-EXIT
086200         VARYING SCR-WK-IDX FROM 1 BY 1
086300         UNTIL SCR-WK-IDX > SCORE-WORK-COUNT.
086400     IF WS-LOW-SCORE-IDX = ZERO
086500     OR WS-LOW-SCORE-FOUND NOT < 80
086600         GO TO 621-EXIT.
086700     ADD 1 TO WS-KEY-ISSUE-COUNT.
086800     MOVE WS-LOW-SCORE-IDX
086900         TO WS-KEY-ISSUE-IDX-TAB(KEY-ISSUE-SUB).
087000     SET SCR-WK-IDX TO WS-LOW-SCORE-IDX.
087100     MOVE 999.99 TO SCW-SCORE(SCR-WK-IDX).
087200 621-EXIT.
087300     EXIT.
087400
087500 623-SCAN-FOR-LOWEST.
087600     IF SCW-SCORE(SCR-WK-IDX) < WS-LOW-SCORE-FOUND
087700         MOVE SCW-SCORE(SCR-WK-IDX) TO WS-LOW-SCORE-FOUND
087800         SET WS-LOW-SCORE-IDX TO SCR-WK-IDX.
087900 623-EXIT.
088000     EXIT.
088100
088200 622-WRITE-ONE-KEY-ISSUE.
088300     SET SCR-WK-IDX TO WS-KEY-ISSUE-IDX-TAB(KEY-ISSUE-SUB).
088400     MOVE SPACES TO NAR-TEXT-O.
088500     STRING "  - " DELIMITED BY SIZE
088600         SCW-DIMENSION(SCR-WK-IDX) DELIMITED BY SPACE
088700         " SCORE " DELIMITED BY SIZE
088800         INTO NAR-TEXT-O.
088900     WRITE RPT-REC FROM WS-NARRATIVE-LINE
089000         AFTER ADVANCING 1.
089100 622-EXIT.
089200     EXIT.
089300
089400******************************************************************
089500*    PRIORITY ACTIONS - COUNT OF FAILED CRITICAL/HIGH CHECKS.
089600******************************************************************
089700 630-WRITE-PRIORITY-ACTIONS.
089800*    DQ-0172 (09/14/04) - THE CRITICAL AND HIGH BRANCHES WERE
089900*    PRINTING STATIC LABELS ONLY.  WS-CRIT-FAILED-COUNT,
090000*    WS-FIRST-CRIT-DIM AND WS-HIGH-FAILED-COUNT ARE NOW BUILT
090100*    INTO THE PRINTED SENTENCE, PER THE EXPLAINER RULE.
090200     MOVE ZERO TO WS-CRIT-FAILED-COUNT.
090300     MOVE ZERO TO WS-HIGH-FAILED-COUNT.
090400     MOVE SPACES TO WS-FIRST-CRIT-DIM.
090500     PERFORM 631-TALLY-ONE-SEVERITY THRU 631-EXIT
090600         VARYING CHK-WK-IDX FROM 1 BY 1
090700         UNTIL CHK-WK-IDX > CHECK-WORK-COUNT.
090800     MOVE SPACES TO NAR-TEXT-O.
090900     MOVE WS-CRIT-FAILED-COUNT TO WS-CRIT-FAILED-CNT-O.          DQ-0172
091000     MOVE WS-HIGH-FAILED-COUNT TO WS-HIGH-FAILED-CNT-O.          DQ-0172
091100     IF WS-CRIT-FAILED-COUNT > 0
091200         STRING "PRIORITY ACTIONS: " DELIMITED BY SIZE           DQ-0172
091300             WS-CRIT-FAILED-CNT-O DELIMITED BY SIZE              DQ-0172
091400             " CRITICAL CHECK(S) FAILED, STARTING WITH"          DQ-0172
091500             DELIMITED BY SIZE                                   DQ-0172
091600             " DIMENSION " DELIMITED BY SIZE                     DQ-0172
091700             WS-FIRST-CRIT-DIM DELIMITED BY SPACE                 DQ-0172
091800             "; " DELIMITED BY SIZE                               DQ-0172
091900             WS-HIGH-FAILED-CNT-O DELIMITED BY SIZE               DQ-0172
092000             " HIGH SEVERITY CHECK(S) ALSO FAILED."               DQ-0172
092100             DELIMITED BY SIZE INTO NAR-TEXT-O                    DQ-0172
092200         WRITE RPT-REC FROM WS-NARRATIVE-LINE
092300             AFTER ADVANCING 1
092400     ELSE
092500         IF WS-HIGH-FAILED-COUNT > 0
092600             STRING "PRIORITY ACTIONS: " DELIMITED BY SIZE        DQ-0172
092700                 WS-HIGH-FAILED-CNT-O DELIMITED BY SIZE           DQ-0172
092800                 " HIGH SEVERITY CHECK(S) FAILED - RESOLVE"       DQ-0172
092900                 DELIMITED BY SIZE                                DQ-0172
093000                 " BEFORE THE NEXT RUN." DELIMITED BY SIZE        DQ-0172
093100                 INTO NAR-TEXT-O                                 DQ-0172
093200             WRITE RPT-REC FROM WS-NARRATIVE-LINE
093300                 AFTER ADVANCING 1
093400         ELSE
093500             STRING "PRIORITY ACTIONS: NO CRITICAL OR HIGH"      DQ-0172
093600                 DELIMITED BY SIZE                               DQ-0172
093700                 " SEVERITY CHECKS FAILED." DELIMITED BY SIZE    DQ-0172
093800                 INTO NAR-TEXT-O                                 DQ-0172
093900             WRITE RPT-REC FROM WS-NARRATIVE-LINE
094000                 AFTER ADVANCING 1.
094100 630-EXIT.
094200     EXIT.
094300
094400 631-TALLY-ONE-SEVERITY.
094500     IF CHW-FAILED(CHK-WK-IDX)
094600         IF CHW-SEVERITY(CHK-WK-IDX) = "CRITICAL"
094700             ADD 1 TO WS-CRIT-FAILED-COUNT
094800             IF WS-FIRST-CRIT-DIM = SPACES
094900                 MOVE CHW-DIMENSION(CHK-WK-IDX)
095000                     TO WS-FIRST-CRIT-DIM
095100         ELSE
095200         IF CHW-SEVERITY(CHK-WK-IDX) = "HIGH    "
095300             ADD 1 TO WS-HIGH-FAILED-COUNT.
095400 631-EXIT.
095500     EXIT.
095600
095700******************************************************************
095800*    ISSUE SUMMARIES - ONE LINE PER FAILED CHECK, IN SEVERITY
095900*    ORDER CRITICAL-HIGH-MEDIUM-LOW.  THE CLASS TEST BELOW
096000*    WALKS THE SEVERITY-RANK-TABLE IN ITS GOVERNANCE-APPROVED
096100*    ORDER SO NO SORT IS NEEDED.
096200******************************************************************
096300 640-WRITE-ISSUE-SUMMARIES.
096400     WRITE RPT-REC FROM WS-BLANK-LINE
096500         AFTER ADVANCING 1.
096600     MOVE "ISSUE SUMMARIES:" TO NAR-TEXT-O.
096700     WRITE RPT-REC FROM WS-NARRATIVE-LINE
096800         AFTER ADVANCING 1.
096900     PERFORM 641-WRITE-ONE-SEV-BAND THRU 641-EXIT
097000         VARYING SEV-RANK-IDX FROM 1 BY 1
097100         UNTIL SEV-RANK-IDX > 4.
097200 640-EXIT.
097300     EXIT.
097400
097500 641-WRITE-ONE-SEV-BAND.
097600     PERFORM 642-WRITE-ONE-ISSUE THRU 642-EXIT
097700         VARYING CHK-WK-IDX FROM 1 BY 1
097800         UNTIL CHK-WK-IDX > CHECK-WORK-COUNT.
097900 641-EXIT.
098000     EXIT.
098100
098200 642-WRITE-ONE-ISSUE.
098300*    DQ-0172 (09/14/04) - EACH ISSUE SUMMARY USED TO CARRY ONLY
098400*    THE "WHAT".  IT NOW ALSO PRINTS A "WHERE" LINE (THE
098500*    AFFECTED COLUMNS) AND A "ROOT CAUSE" LINE PER THE
098600*    EXPLAINER SPECIFICATION.
098700     IF CHW-FAILED(CHK-WK-IDX)
098800     AND CHW-SEVERITY(CHK-WK-IDX) = SEV-RANK-CODE(SEV-RANK-IDX)
098900         PERFORM 643-LOOKUP-TEXT THRU 643-EXIT
099000         MOVE SPACES TO NAR-TEXT-O
099100         STRING "  - " DELIMITED BY SIZE
099200             CHW-CHECK-ID(CHK-WK-IDX) DELIMITED BY SPACE
099300             ": " DELIMITED BY SIZE
099400             RMD-DESCRIPTION(RMD-TEXT-IDX) DELIMITED BY SIZE
099500             INTO NAR-TEXT-O
099600         WRITE RPT-REC FROM WS-NARRATIVE-LINE
099700             AFTER ADVANCING 1                                  DQ-0172
099800         PERFORM 645-BUILD-WHERE-TEXT THRU 645-EXIT              DQ-0172
099900         MOVE SPACES TO NAR-TEXT-O                               DQ-0172
100000         STRING "      WHERE: " DELIMITED BY SIZE                DQ-0172
100100             WS-WHERE-TEXT DELIMITED BY SIZE                     DQ-0172
100200             INTO NAR-TEXT-O                                     DQ-0172
100300         WRITE RPT-REC FROM WS-NARRATIVE-LINE                    DQ-0172
100400             AFTER ADVANCING 1                                  DQ-0172
100500         MOVE SPACES TO NAR-TEXT-O                               DQ-0172
100600         STRING "      ROOT CAUSE: " DELIMITED BY SIZE           DQ-0172
100700             RMD-ROOT-CAUSE(RMD-TEXT-IDX) DELIMITED BY SIZE       DQ-0172
100800             INTO NAR-TEXT-O                                     DQ-0172
100900         WRITE RPT-REC FROM WS-NARRATIVE-LINE                    DQ-0172
101000             AFTER ADVANCING 1.
101100 642-EXIT.
101200     EXIT.
101300
101400******************************************************************
101500*    DQ-0172 (09/14/04) - "WHERE" TEXT FOR THE ISSUE SUMMARY.
101600*    COMPLETENESS-NULL-RATES NAMES THE ACTUAL FIRST FLAGGED
101700*    COLUMN CARRIED BACK ON CR-NULLCOL-1ST-IDX (AND SAYS "AND
101800*    N MORE" WHEN OTHER COLUMNS WERE ALSO OVER THE THRESHOLD);
101900*    EVERY OTHER CHECK ID USES THE FIXED COLUMN TEXT FROM THE
102000*    REMEDIATION TABLE.
102100******************************************************************
102200 645-BUILD-WHERE-TEXT.
102300     MOVE SPACES TO WS-WHERE-TEXT.
102400     IF CHW-CHECK-ID(CHK-WK-IDX) = "COMPLETENESS-NULL-RATES"
102500     AND CHW-NULLCOL-FLAG-CNT(CHK-WK-IDX) > 0
102600         SET PROF-COL-NM-IDX TO CHW-NULLCOL-1ST-IDX(CHK-WK-IDX)
102700         IF CHW-NULLCOL-FLAG-CNT(CHK-WK-IDX) > 1
102800             COMPUTE WS-NULLCOL-CNT-O =                          DQ-0172
102900                 CHW-NULLCOL-FLAG-CNT(CHK-WK-IDX) - 1            DQ-0172
103000             STRING PROF-COL-NAME-ENTRY(PROF-COL-NM-IDX)
103100                 DELIMITED BY SPACE
103200                 " AND " DELIMITED BY SIZE
103300                 WS-NULLCOL-CNT-O DELIMITED BY SIZE
103400                 " MORE COLUMN(S)" DELIMITED BY SIZE
103500                 INTO WS-WHERE-TEXT
103600         ELSE
103700             MOVE PROF-COL-NAME-ENTRY(PROF-COL-NM-IDX)
103800                 TO WS-WHERE-TEXT
103900     ELSE
104000         MOVE RMD-AFFECTED-COLS(RMD-TEXT-IDX) TO WS-WHERE-TEXT.
104100 645-EXIT.
104200     EXIT.
104300
104400******************************************************************
104500*    FIXED-TEXT LOOKUP BY CHECK ID - FALLS BACK TO ENTRY 1 WITH
104600*    A GENERIC DESCRIPTION BUILT FROM THE CHECK ID ITSELF WHEN
104700*    THE ID IS NOT ONE OF THE 14 FROZEN IN RMDTXT.
104800******************************************************************
104900 643-LOOKUP-TEXT.
105000     SET RMD-TEXT-IDX TO 1.
105100     SEARCH RMD-TEXT-ENTRY
105200         AT END
105300             PERFORM 644-BUILD-FALLBACK-TEXT THRU 644-EXIT
105400         WHEN RMD-CHECK-ID(RMD-TEXT-IDX) =
105500              CHW-CHECK-ID(CHK-WK-IDX)
105600             CONTINUE.
105700 643-EXIT.
105800     EXIT.
105900
106000 644-BUILD-FALLBACK-TEXT.
106100     SET RMD-TEXT-IDX TO 1.
106200     MOVE SPACES TO RMD-DESCRIPTION(RMD-TEXT-IDX).
106300     STRING "ISSUE IN " DELIMITED BY SIZE
106400         CHW-CHECK-ID(CHK-WK-IDX) DELIMITED BY SPACE
106500         INTO RMD-DESCRIPTION(RMD-TEXT-IDX).
106600 644-EXIT.
106700     EXIT.
106800
106900******************************************************************
107000*    REPORT SECTION 5 - TOP ISSUES / REMEDIATION PLAN.
107100*    700-RANK-ISSUES COMPUTES PRIORITY/GAIN FOR EVERY FAILED
107200*    CHECK VIA CALL 'DQCALC', THEN SORTS DESCENDING BY PRIORITY
107300*    (A SORT PASS, SINCE THE WORK TABLE NEVER EXCEEDS 20 ROWS
107400*    AND THE SHOP'S UTILITY SORT IS THE STANDARD TOOL FOR THIS).
107500******************************************************************
107600 700-RANK-ISSUES.
107700     MOVE "700-RANK-ISSUES" TO PARA-NAME.
107800     MOVE ZERO TO RANK-WORK-COUNT.
107900     PERFORM 710-CALC-ONE-ISSUE THRU 710-EXIT
108000         VARYING CHK-WK-IDX FROM 1 BY 1
108100         UNTIL CHK-WK-IDX > CHECK-WORK-COUNT.
108200     IF RANK-WORK-COUNT = 0
108300         GO TO 700-EXIT.
108400     PERFORM 720-SORT-RANKED-ISSUES THRU 720-EXIT.
108500     WRITE RPT-REC FROM WS-BLANK-LINE
108600         AFTER ADVANCING 1.
108700     MOVE "TOP ISSUES / REMEDIATION PLAN" TO NAR-TEXT-O.
108800     WRITE RPT-REC FROM WS-NARRATIVE-LINE
108900         AFTER ADVANCING 1.
109000     WRITE RPT-REC FROM WS-RANK-COLM-HDR
109100         AFTER ADVANCING 1.
109200     IF RANK-WORK-COUNT > 10
109300         MOVE 10 TO WS-TOP-N
109400     ELSE
109500         MOVE RANK-WORK-COUNT TO WS-TOP-N.
109600     PERFORM 730-WRITE-ONE-RANK THRU 730-EXIT
109700         VARYING CURRENT-RANK-IDX FROM 1 BY 1
109800         UNTIL CURRENT-RANK-IDX > WS-TOP-N.
109900 700-EXIT.
110000     EXIT.
110100
110200******************************************************************
110300*    710-CALC-ONE-ISSUE - ONLY FAILED CHECKS ARE RANKED.  THE
110400*    SEVERITY POINTS/MULTIPLIER AND THE DIMENSION WEIGHT ARE
110500*    LOOKED UP HERE AND PASSED TO DQCALC, WHICH DOES THE TWO
110600*    ARITHMETIC FORMULAS (PRIORITY, EXPECTED GAIN).
110700******************************************************************
110800 710-CALC-ONE-ISSUE.
110900     IF NOT CHW-FAILED(CHK-WK-IDX)
111000         GO TO 710-EXIT.
111100     PERFORM 711-LOOKUP-SEV-RANK THRU 711-EXIT.
111200     PERFORM 712-LOOKUP-DIM-WEIGHT THRU 712-EXIT.
111300     PERFORM 713-LOOKUP-IMPACT-CAT THRU 713-EXIT.
111400     MOVE CHW-ERROR-RATE(CHK-WK-IDX) TO CALC-ERROR-RATE.
111500     IF CALC-ERROR-RATE = ZERO
111600         MOVE .05 TO CALC-ERROR-RATE.
111700     MOVE WS-SEV-RANK-FOUND TO CALC-SEV-POINTS.
111800     MOVE WS-SEV-MULT-FOUND TO CALC-SEV-MULT.
111900     MOVE WS-DIM-WEIGHT-FOUND TO CALC-DIM-WEIGHT.
112000     MOVE WS-DIM-SCORE-FOUND TO CALC-DIM-SCORE.
112100     MOVE "P" TO CALC-FUNCTION-SW.
112200     CALL "DQCALC" USING CALC-LINKAGE-REC.                        DQ-0067 
112300     MOVE "G" TO CALC-FUNCTION-SW.
112400     CALL "DQCALC" USING CALC-LINKAGE-REC.                        DQ-0067 
112500     ADD 1 TO RANK-WORK-COUNT.
112600     SET RNK-WK-IDX TO RANK-WORK-COUNT.
112700     MOVE CHK-WK-IDX TO RNK-CHECK-IDX(RNK-WK-IDX).
112800     MOVE CALC-PRIORITY-OUT TO RNK-PRIORITY(RNK-WK-IDX).
112900     MOVE CALC-GAIN-OUT TO RNK-EXPECTED-GAIN(RNK-WK-IDX).
113000     MOVE WS-IMPACT-CAT-FOUND TO RNK-IMPACT-CAT(RNK-WK-IDX).
113100 710-EXIT.
113200     EXIT.
113300
113400 711-LOOKUP-SEV-RANK.
113500     SET SEV-RANK-IDX TO 1.
113600     SEARCH SEV-RANK-ENTRY
113700         AT END
113800             MOVE 02 TO WS-SEV-RANK-FOUND
113900             MOVE .2 TO WS-SEV-MULT-FOUND
114000             MOVE "MINIMAL (< 0.5 DAY)" TO WS-SEV-EFFORT-FOUND  DQ-0183
114100         WHEN SEV-RANK-CODE(SEV-RANK-IDX) =
114200              CHW-SEVERITY(CHK-WK-IDX)
114300             MOVE SEV-RANK-POINTS(SEV-RANK-IDX)
114400                 TO WS-SEV-RANK-FOUND
114500             MOVE SEV-RANK-MULT(SEV-RANK-IDX)
114600                 TO WS-SEV-MULT-FOUND
114700             MOVE SEV-RANK-EFFORT(SEV-RANK-IDX)
114800                 TO WS-SEV-EFFORT-FOUND.
114900 711-EXIT.
115000     EXIT.
115100
115200 712-LOOKUP-DIM-WEIGHT.
115300     MOVE ZERO TO WS-DIM-WEIGHT-FOUND.
115400     MOVE ZERO TO WS-DIM-SCORE-FOUND.
115500     PERFORM 714-SCAN-ONE-DIM THRU 714-EXIT
115600         VARYING SCR-WK-IDX FROM 1 BY 1
115700         UNTIL SCR-WK-IDX > SCORE-WORK-COUNT.
115800 712-EXIT.
115900     EXIT.
116000
116100 714-SCAN-ONE-DIM.
116200     IF SCW-DIMENSION(SCR-WK-IDX) = CHW-DIMENSION(CHK-WK-IDX)
116300         MOVE SCW-WEIGHT(SCR-WK-IDX) TO WS-DIM-WEIGHT-FOUND
116400         MOVE SCW-SCORE(SCR-WK-IDX) TO WS-DIM-SCORE-FOUND.
116500 714-EXIT.
116600     EXIT.
116700
116800 713-LOOKUP-IMPACT-CAT.
116900     SET IMPACT-CAT-IDX TO 1.
117000     SEARCH IMPACT-CAT-ENTRY
117100         AT END MOVE "OPERATIONAL" TO WS-IMPACT-CAT-FOUND
117200         WHEN IMPACT-CAT-DIMENSION(IMPACT-CAT-IDX) =
117300              CHW-DIMENSION(CHK-WK-IDX)
117400             MOVE IMPACT-CAT-NAME(IMPACT-CAT-IDX)
117500                 TO WS-IMPACT-CAT-FOUND.
117600 713-EXIT.
117700     EXIT.
117800
117900******************************************************************
118000*    720-SORT-RANKED-ISSUES - DESCENDING BY PRIORITY.  PACKED
118100*    SO THE SORT KEY CAN CARRY A NEGATIVE WEIGHT AND STILL SORT
118200*    ASCENDING-ON-NEGATIVE (I.E. DESCENDING ON PRIORITY).
118300******************************************************************
118400 720-SORT-RANKED-ISSUES.
118500     SORT SORT-RANK-WORK
118600         ON ASCENDING KEY SRT-RANK-PRIORITY
118700         INPUT PROCEDURE IS 722-RELEASE-RANKS
118800         OUTPUT PROCEDURE IS 724-RETURN-RANKS.
118900 720-EXIT.
119000     EXIT.
119100
119200 722-RELEASE-RANKS.
119300     PERFORM 723-RELEASE-ONE-RANK THRU 723-EXIT
119400         VARYING RNK-WK-IDX FROM 1 BY 1
119500         UNTIL RNK-WK-IDX > RANK-WORK-COUNT.
119600 722-EXIT.
119700     EXIT.
119800
119900 723-RELEASE-ONE-RANK.
120000     COMPUTE SRT-RANK-PRIORITY =
120100         9999999 - (RNK-PRIORITY(RNK-WK-IDX) * 100).
120200     MOVE RNK-WK-IDX TO SRT-RANK-ISSUE-IDX.
120300     RELEASE SORT-RANK-REC.
120400 723-EXIT.
120500     EXIT.
120600
120700 724-RETURN-RANKS.
120800     MOVE ZERO TO CURRENT-RANK-IDX.
120900     MOVE "Y" TO MORE-SORTED-ISSUES-SW.
121000     PERFORM 725-RETURN-ONE-RANK THRU 725-EXIT
121100         UNTIL NO-MORE-SORTED-ISSUES.
121200 724-EXIT.
121300     EXIT.
121400
121500 725-RETURN-ONE-RANK.
121600     RETURN SORT-RANK-WORK INTO SORT-RANK-REC
121700         AT END
121800             MOVE "N" TO MORE-SORTED-ISSUES-SW
121900             GO TO 725-EXIT
122000     END-RETURN.
122100     ADD 1 TO CURRENT-RANK-IDX.
122200     MOVE SRT-RANK-ISSUE-IDX TO WS-REORDER-TAB(CURRENT-RANK-IDX).
122300 725-EXIT.
122400     EXIT.
122500
122600 730-WRITE-ONE-RANK.
122700     SET RNK-WK-IDX TO WS-REORDER-TAB(CURRENT-RANK-IDX).
122800     SET CHK-WK-IDX TO RNK-CHECK-IDX(RNK-WK-IDX).
122900     MOVE CURRENT-RANK-IDX TO RNK-RANK-O.
123000     MOVE CHW-CHECK-ID(CHK-WK-IDX) TO RNK-CHECK-ID-O.
123100     MOVE CHW-SEVERITY(CHK-WK-IDX) TO RNK-SEVERITY-O.
123200     MOVE RNK-PRIORITY(RNK-WK-IDX) TO RNK-PRIORITY-O.
123300     MOVE RNK-EXPECTED-GAIN(RNK-WK-IDX) TO RNK-GAIN-O.
123400     MOVE RNK-IMPACT-CAT(RNK-WK-IDX) TO RNK-IMPACT-O.
123500     WRITE RPT-REC FROM WS-RANK-DETAIL
123600         AFTER ADVANCING 1.
123700 730-EXIT.
123800     EXIT.
123900
124000******************************************************************
124100*    PHASE ASSIGNMENT - P0/P1/P2 OVER THE FULL RANKED LIST (NOT
124200*    JUST THE TOP 10), PER THE GOVERNANCE REMEDIATION RULES.
124300******************************************************************
124400 750-PHASE-ASSIGN.
124500     MOVE "750-PHASE-ASSIGN" TO PARA-NAME.
124600     PERFORM 751-ZERO-ONE-PHASE THRU 751-EXIT
124700         VARYING PHS-TOT-IDX FROM 1 BY 1
124800         UNTIL PHS-TOT-IDX > 3.
124900     PERFORM 752-ASSIGN-ONE-PHASE THRU 752-EXIT
125000         VARYING RNK-WK-IDX FROM 1 BY 1
125100         UNTIL RNK-WK-IDX > RANK-WORK-COUNT.
125200     WRITE RPT-REC FROM WS-BLANK-LINE
125300         AFTER ADVANCING 1.
125400     PERFORM 753-WRITE-ONE-PHASE THRU 753-EXIT
125500         VARYING PHS-TOT-IDX FROM 1 BY 1
125600         UNTIL PHS-TOT-IDX > 3.
125700 750-EXIT.
125800     EXIT.
125900
126000 751-ZERO-ONE-PHASE.
126100     MOVE ZERO TO PHS-TOT-COUNT(PHS-TOT-IDX).
126200     MOVE ZERO TO PHS-TOT-GAIN(PHS-TOT-IDX).
126300 751-EXIT.
126400     EXIT.
126500
126600 752-ASSIGN-ONE-PHASE.
126700     SET CHK-WK-IDX TO RNK-CHECK-IDX(RNK-WK-IDX).
126800     IF (CHW-SEVERITY(CHK-WK-IDX) = "CRITICAL"
126900         OR CHW-SEVERITY(CHK-WK-IDX) = "HIGH    ")
127000     AND RNK-PRIORITY(RNK-WK-IDX) > 50
127100         MOVE "P0" TO RNK-PHASE(RNK-WK-IDX)
127200         SET PHS-TOT-IDX TO 1
127300     ELSE
127400         IF CHW-SEVERITY(CHK-WK-IDX) = "HIGH    "
127500         OR (CHW-SEVERITY(CHK-WK-IDX) = "MEDIUM  "
127600             AND RNK-PRIORITY(RNK-WK-IDX) > 20)
127700             MOVE "P1" TO RNK-PHASE(RNK-WK-IDX)
127800             SET PHS-TOT-IDX TO 2
127900         ELSE
128000             MOVE "P2" TO RNK-PHASE(RNK-WK-IDX)
128100             SET PHS-TOT-IDX TO 3.
128200     ADD 1 TO PHS-TOT-COUNT(PHS-TOT-IDX).
128300     ADD RNK-EXPECTED-GAIN(RNK-WK-IDX)
128400         TO PHS-TOT-GAIN(PHS-TOT-IDX).
128500 752-EXIT.
128600     EXIT.
128700
128800 753-WRITE-ONE-PHASE.
128900     EVALUATE PHS-TOT-IDX
129000         WHEN 1
129100             MOVE "P0 - IMMEDIATE" TO PHS-NAME-O
129200             MOVE "IMMEDIATE" TO PHS-TIMELINE-O
129300         WHEN 2
129400             MOVE "P1 - NEXT SPRINT" TO PHS-NAME-O
129500             MOVE "NEXT SPRINT" TO PHS-TIMELINE-O
129600         WHEN 3
129700             MOVE "P2 - BACKLOG" TO PHS-NAME-O
129800             MOVE "BACKLOG" TO PHS-TIMELINE-O
129900     END-EVALUATE.
130000     MOVE PHS-TOT-COUNT(PHS-TOT-IDX) TO PHS-COUNT-O.
130100     MOVE PHS-TOT-GAIN(PHS-TOT-IDX) TO PHS-GAIN-O.
130200     WRITE RPT-REC FROM WS-PHASE-LINE
130300         AFTER ADVANCING 1.
130400 753-EXIT.
130500     EXIT.
130600
130700******************************************************************
130800*    TICKET PAYLOADS - TOP 5 OF THE RANKED LIST.  CALL 'DQTRIM'
130900*    BUILDS THE TRIMMED AFFECTED-COLUMN TEXT FOR THE TICKET
131000*    BODY (THE CHECK ID ITSELF CARRIES NO COLUMN LIST, SO THE
131100*    DIMENSION NAME STANDS IN AS THE AFFECTED-COLUMN TEXT).
131200******************************************************************
131300 760-WRITE-TICKETS.
131400     MOVE "760-WRITE-TICKETS" TO PARA-NAME.
131500     IF RANK-WORK-COUNT = 0
131600         GO TO 760-EXIT.
131700     WRITE RPT-REC FROM WS-BLANK-LINE
131800         AFTER ADVANCING 1.
131900     MOVE "TICKET PAYLOADS" TO NAR-TEXT-O.
132000     WRITE RPT-REC FROM WS-NARRATIVE-LINE
132100         AFTER ADVANCING 1.
132200     IF RANK-WORK-COUNT > 5
132300         MOVE 5 TO WS-TOP-N
132400     ELSE
132500         MOVE RANK-WORK-COUNT TO WS-TOP-N.
132600     PERFORM 765-WRITE-ONE-TICKET THRU 765-EXIT
132700         VARYING CURRENT-RANK-IDX FROM 1 BY 1
132800         UNTIL CURRENT-RANK-IDX > WS-TOP-N.
132900 760-EXIT.
133000     EXIT.
133100
133200 765-WRITE-ONE-TICKET.
133300     SET RNK-WK-IDX TO WS-REORDER-TAB(CURRENT-RANK-IDX).
133400     SET CHK-WK-IDX TO RNK-CHECK-IDX(RNK-WK-IDX).
133500     PERFORM 643-LOOKUP-TEXT THRU 643-EXIT.
133600     MOVE SPACES TO TKT-TITLE-O.
133700     STRING "[DQ] " DELIMITED BY SIZE
133800         RMD-DESCRIPTION(RMD-TEXT-IDX) DELIMITED BY SIZE
133900         INTO TKT-TITLE-O.
134000     WRITE RPT-REC FROM WS-TICKET-LINE-1
134100         AFTER ADVANCING 1.
134200     MOVE CHW-SEVERITY(CHK-WK-IDX) TO TKT-SEVERITY-O.
134300     MOVE RNK-IMPACT-CAT(RNK-WK-IDX) TO TKT-IMPACT-O.
134400     PERFORM 711-LOOKUP-SEV-RANK THRU 711-EXIT.
134500     MOVE WS-SEV-EFFORT-FOUND TO TKT-EFFORT-O.
134600     WRITE RPT-REC FROM WS-TICKET-LINE-2
134700         AFTER ADVANCING 1.
134800     MOVE CHW-DIMENSION(CHK-WK-IDX) TO TRIM-INPUT-TEXT.
134900     CALL "DQTRIM" USING TRIM-LINKAGE-REC.                        DQ-0082 
135000     MOVE TRIM-OUTPUT-TEXT TO TKT-COLUMNS-O.
135100     MOVE RNK-EXPECTED-GAIN(RNK-WK-IDX) TO TKT-GAIN-O.
135200     MOVE RNK-PRIORITY(RNK-WK-IDX) TO TKT-PRIORITY-O.
135300     WRITE RPT-REC FROM WS-TICKET-LINE-3
135400         AFTER ADVANCING 1.
135500     MOVE RMD-ROOT-CAUSE(RMD-TEXT-IDX) TO TKT-ROOT-CAUSE-O.
135600     WRITE RPT-REC FROM WS-TICKET-LINE-4
135700         AFTER ADVANCING 1.
135800     MOVE RMD-FIX-STEP-1(RMD-TEXT-IDX) TO TKT-STEP-O.
135900     WRITE RPT-REC FROM WS-TICKET-LINE-STEP
136000         AFTER ADVANCING 1.
136100     MOVE RMD-FIX-STEP-2(RMD-TEXT-IDX) TO TKT-STEP-O.
136200     WRITE RPT-REC FROM WS-TICKET-LINE-STEP
136300         AFTER ADVANCING 1.
136400     MOVE RMD-FIX-STEP-3(RMD-TEXT-IDX) TO TKT-STEP-O.
136500     WRITE RPT-REC FROM WS-TICKET-LINE-STEP
136600         AFTER ADVANCING 1.
136700     WRITE RPT-REC FROM WS-BLANK-LINE
136800         AFTER ADVANCING 1.
136900 765-EXIT.
137000     EXIT.
137100
137200******************************************************************
137300*    REPORT SECTION 6 - GOVERNANCE.  FIXED COMPLIANCE BOILER-
137400*    PLATE, STORED-METADATA LIST, DATASET SUMMARY AND THE
137500*    SEVEN-STEP AGENT TRAIL.
137600******************************************************************
137700 800-GOVERNANCE-RTN.
137800     MOVE "800-GOVERNANCE-RTN" TO PARA-NAME.
137900     WRITE RPT-REC FROM WS-BLANK-LINE
138000         AFTER ADVANCING 1.
138100     MOVE "GOVERNANCE / AUDIT SUMMARY" TO GOV-TEXT-O.
138200     WRITE RPT-REC FROM WS-GOV-LINE
138300         AFTER ADVANCING 1.
138400     MOVE "THIS REPORT CONTAINS NO RAW TRANSACTION DATA - "
138500         TO GOV-TEXT-O.
138600     WRITE RPT-REC FROM WS-GOV-LINE
138700         AFTER ADVANCING 1.
138800     MOVE "ONLY AGGREGATES, RATES, COUNTS AND SCORES." TO
138900         GOV-TEXT-O.
139000     WRITE RPT-REC FROM WS-GOV-LINE
139100         AFTER ADVANCING 1.
139200     MOVE "STORED METADATA:" TO GOV-TEXT-O.
139300     WRITE RPT-REC FROM WS-GOV-LINE
139400         AFTER ADVANCING 1.
139500     PERFORM 810-WRITE-ONE-META THRU 810-EXIT
139600         VARYING META-ITEM-IDX FROM 1 BY 1
139700         UNTIL META-ITEM-IDX > 5.
139800     MOVE "DATASET SUMMARY:" TO GOV-TEXT-O.
139900     WRITE RPT-REC FROM WS-GOV-LINE
140000         AFTER ADVANCING 1.
140100     MOVE CTL-ROWS-READ TO TOT-ROWS-O.
140200     MOVE CTL-COLUMNS TO HDR-COLCOUNT-O.
140300     MOVE WS-COMPOSITE-DQS TO CMP-DQS-O.
140400     WRITE RPT-REC FROM WS-TOTALS-LINE
140500         AFTER ADVANCING 1.
140600     MOVE "AGENT / STEP EXECUTION TRAIL:" TO GOV-TEXT-O.
140700     WRITE RPT-REC FROM WS-GOV-LINE
140800         AFTER ADVANCING 1.
140900     PERFORM 820-WRITE-ONE-STEP THRU 820-EXIT
141000         VARYING STEP-TRAIL-IDX FROM 1 BY 1
141100         UNTIL STEP-TRAIL-IDX > 7.
141200     MOVE "RETENTION: CHECK-RESULTS AND SCORES FILES ARE "
141300         TO GOV-TEXT-O.
141400     WRITE RPT-REC FROM WS-GOV-LINE
141500         AFTER ADVANCING 1.
141600     MOVE "RETAINED PER RECORDS SCHEDULE GRS-14; NO RAW "
141700         TO GOV-TEXT-O.
141800     WRITE RPT-REC FROM WS-GOV-LINE
141900         AFTER ADVANCING 1.
142000     MOVE "TRANSACTION DATA IS EVER WRITTEN TO DISK."
142100         TO GOV-TEXT-O.
142200     WRITE RPT-REC FROM WS-GOV-LINE
142300         AFTER ADVANCING 1.
142400 800-EXIT.
142500     EXIT.
142600
142700 810-WRITE-ONE-META.
142800     MOVE SPACES TO GOV-TEXT-O.
142900     STRING "  - " DELIMITED BY SIZE
143000         META-ITEM-TEXT(META-ITEM-IDX) DELIMITED BY SIZE
143100         INTO GOV-TEXT-O.
143200     WRITE RPT-REC FROM WS-GOV-LINE
143300         AFTER ADVANCING 1.
143400 810-EXIT.
143500     EXIT.
143600
143700 820-WRITE-ONE-STEP.
143800     MOVE STEP-TRAIL-NBR(STEP-TRAIL-IDX) TO GOV-STEP-NBR-O.
143900     MOVE STEP-TRAIL-NAME(STEP-TRAIL-IDX) TO GOV-STEP-NAME-O.
144000     WRITE RPT-REC FROM WS-STEP-TRAIL-LINE
144100         AFTER ADVANCING 1.
144200 820-EXIT.
144300     EXIT.
144400
144500******************************************************************
144600*    CONTROL TOTALS - RECORDS READ, CHECKS EXECUTED/PASSED/
144700*    FAILED.
144800******************************************************************
144900 900-WRITE-TOTALS.
145000     MOVE "900-WRITE-TOTALS" TO PARA-NAME.
145100     WRITE RPT-REC FROM WS-BLANK-LINE
145200         AFTER ADVANCING 1.
145300     MOVE CTL-ROWS-READ TO TOT-ROWS-O.
145400     MOVE CTL-CHECKS-EXECUTED TO TOT-EXEC-O.
145500     MOVE CTL-CHECKS-PASSED TO TOT-PASS-O.
145600     MOVE CTL-CHECKS-FAILED TO TOT-FAIL-O.
145700     WRITE RPT-REC FROM WS-TOTALS-LINE
145800         AFTER ADVANCING 1.
145900 900-EXIT.
146000     EXIT.
146100
146200 999-CLEANUP.
146300     MOVE "999-CLEANUP" TO PARA-NAME.
146400     CLOSE CHKRSLT, DQSCOR, RPTFILE, SYSOUT.
146500     MOVE "COMPLETED" TO RUN-STATUS.
146600     DISPLAY "** COMPOSITE DQS **".
146700     DISPLAY WS-COMPOSITE-DQS.
146800     DISPLAY "******** NORMAL END OF JOB DQRPT ********".
146900 999-EXIT.
147000     EXIT.
147100
147200 1000-ABEND-RTN.
147300     MOVE "FAILED" TO RUN-STATUS.
147400     WRITE SYSOUT-REC FROM ABEND-REC.
147500     CLOSE CHKRSLT, DQSCOR, RPTFILE, SYSOUT.
147600     DISPLAY "*** ABNORMAL END OF JOB - DQRPT ***"
147700         UPON CONSOLE.
147800     DIVIDE ZERO-VAL INTO ONE-VAL.
