000100******************************************************************
000200*    COPYBOOK REFTABS  -  IN-MEMORY REFERENCE AND WORKING TABLES
000300*    ----------------------------------------------------------
000400*    BIN MAP, CURRENCY-DECIMAL RULES, MCC LIST AND SETTLEMENT
000500*    LEDGER ARE EACH OPTIONAL.  EVERY TABLE IS LOADED SORTED ON
000600*    ITS KEY SO THE CHECK EXECUTOR CAN SEARCH ALL AGAINST IT.
000700*    THE TRAN-ID / AMOUNT WORK TABLES HOLD ONE ENTRY PER INPUT
000800*    RECORD FOR THE UNIQUENESS AND AMOUNT-OUTLIER CHECKS.
000900******************************************************************
001000 01  REFERENCE-AVAILABILITY.
001100     05  BIN-REF-AVAIL-SW     PIC X(01) VALUE "N".
001200         88  BIN-REF-PRESENT       VALUE "Y".
001300     05  CURR-REF-AVAIL-SW    PIC X(01) VALUE "N".
001400         88  CURR-REF-PRESENT      VALUE "Y".
001500     05  MCC-REF-AVAIL-SW     PIC X(01) VALUE "N".
001600         88  MCC-REF-PRESENT       VALUE "Y".
001700     05  SETL-REF-AVAIL-SW    PIC X(01) VALUE "N".
001800         88  SETL-REF-PRESENT      VALUE "Y".
001900     05  FILLER               PIC X(04) VALUE SPACES.
002000
002100 01  BIN-TABLE.
002200     05  BIN-TABLE-COUNT      PIC 9(05) COMP VALUE ZERO.
002300     05  BIN-ENTRY OCCURS 1 TO 20000 TIMES
002400                   DEPENDING ON BIN-TABLE-COUNT
002500                   ASCENDING KEY IS BIN-TAB-BIN
002600                   INDEXED BY BIN-IDX.
002700         10  BIN-TAB-BIN          PIC X(06).
002800         10  BIN-TAB-NETWORK      PIC X(10).
002900         10  BIN-TAB-ISSUER-CTRY  PIC X(02).
003000         10  FILLER               PIC X(02).
003100
003200 01  CURRENCY-TABLE.
003300     05  CURR-TABLE-COUNT     PIC 9(03) COMP VALUE ZERO.
003400     05  CURR-ENTRY OCCURS 1 TO 60 TIMES
003500                   DEPENDING ON CURR-TABLE-COUNT
003600                   ASCENDING KEY IS CURR-TAB-CODE
003700                   INDEXED BY CURR-IDX.
003800         10  CURR-TAB-CODE        PIC X(03).
003900         10  CURR-TAB-DECIMALS    PIC 9(01).
004000         10  FILLER               PIC X(01).
004100
004200 01  MCC-TABLE.
004300     05  MCC-TABLE-COUNT      PIC 9(05) COMP VALUE ZERO.
004400     05  MCC-ENTRY OCCURS 1 TO 9999 TIMES
004500                   DEPENDING ON MCC-TABLE-COUNT
004600                   ASCENDING KEY IS MCC-TAB-CODE
004700                   INDEXED BY MCC-IDX.
004800         10  MCC-TAB-CODE         PIC X(04).
004900         10  MCC-TAB-DESC         PIC X(30).
005000
005100 01  SETTLE-LEDGER-TABLE.
005200     05  SETL-TABLE-COUNT     PIC 9(07) COMP VALUE ZERO.
005300     05  SETL-ENTRY OCCURS 1 TO 20000 TIMES
005400                   DEPENDING ON SETL-TABLE-COUNT
005500                   ASCENDING KEY IS SETL-TAB-TXN-ID
005600                   INDEXED BY SETL-IDX.
005700         10  SETL-TAB-TXN-ID      PIC X(11).
005800         10  SETL-TAB-AMOUNT      PIC S9(9)V99
005900                                  SIGN IS LEADING SEPARATE
006000                                  CHARACTER.
006100         10  SETL-TAB-CURRENCY    PIC X(03).
006200         10  SETL-TAB-SETL-DATE   PIC X(08).
006300
006400******************************************************************
006500*    PER-BATCH WORK TABLE - ONE SLOT PER TRANSACTION READ,
006600*    BUILT ONCE BY 200-PROFILE-PASS AND RE-WALKED BY EVERY
006700*    CHECK PARAGRAPH THAT NEEDS MORE THAN A RUNNING COUNTER.
006800*    TXN-ID DUPLICATES AND THE AMOUNT IQR BOTH NEED THE
006900*    TRANSACTIONS SORTED A SECOND WAY - SEE 910-920 (DUP SORT)
007000*    AND 930-940 (AMOUNT SORT) IN DQSCORE.
007100******************************************************************
007200 01  TRAN-TABLE.
007300     05  TRAN-TABLE-COUNT     PIC 9(07) COMP VALUE ZERO.
007400     05  TT-ENTRY OCCURS 1 TO 20000 TIMES
007500                   DEPENDING ON TRAN-TABLE-COUNT
007600                   INDEXED BY TT-IDX.
007700         10  TT-TXN-ID            PIC X(11).
007800         10  TT-EVENT-TIME        PIC X(14).
007900         10  TT-SETTLE-TIME       PIC X(14).
008000         10  TT-AMOUNT            PIC S9(9)V99 COMP-3.
008100         10  TT-CURRENCY          PIC X(03).
008200         10  TT-STATUS            PIC X(08).
008300         10  TT-COUNTRY           PIC X(02).
008400         10  TT-MCC               PIC X(04).
008500         10  TT-BIN               PIC X(06).
008600         10  TT-MERCHANT-ID       PIC X(09).
008700         10  TT-SETTLE-DATE       PIC X(08).
008800
008900******************************************************************
009000*    AMOUNTS SORTED ASCENDING - BUILT BY 930-940 IN DQSCORE SO
009100*    330-VALIDITY-CHECKS CAN GET AT Q1/Q3 BY RANK POSITION
009200*    WITHOUT RE-SORTING EVERY TIME.
009300******************************************************************
009400 01  AMOUNT-SORTED-TABLE.
009500     05  AMOUNT-SORTED-COUNT  PIC 9(07) COMP VALUE ZERO.
009600     05  AMT-SORT-ENTRY OCCURS 1 TO 20000 TIMES
009700                   DEPENDING ON AMOUNT-SORTED-COUNT
009800                   INDEXED BY AMT-SORT-IDX.
009900         10  AMT-SORT-VALUE       PIC S9(9)V99 COMP-3.
010000
010100******************************************************************
010200*    ISO-4217 CURRENCY LIST THE GOVERNANCE COMMITTEE APPROVED FOR
010300*    THIS BATCH - SEE 331-CURRENCY-CHECK IN DQSCORE.  KEPT IN
010400*    ASCENDING ORDER SO VALIDITY-CURRENCY CAN SEARCH ALL IT.
010500******************************************************************
010600 01  ISO-CURRENCY-VALUES.
010700     05  FILLER PIC X(03) VALUE "AED".
010800     05  FILLER PIC X(03) VALUE "AUD".
010900     05  FILLER PIC X(03) VALUE "BRL".
011000     05  FILLER PIC X(03) VALUE "CAD".
011100     05  FILLER PIC X(03) VALUE "CHF".
011200     05  FILLER PIC X(03) VALUE "CNY".
011300     05  FILLER PIC X(03) VALUE "CZK".
011400     05  FILLER PIC X(03) VALUE "DKK".
011500     05  FILLER PIC X(03) VALUE "EUR".
011600     05  FILLER PIC X(03) VALUE "GBP".
011700     05  FILLER PIC X(03) VALUE "HKD".
011800     05  FILLER PIC X(03) VALUE "HUF".
011900     05  FILLER PIC X(03) VALUE "IDR".
012000     05  FILLER PIC X(03) VALUE "INR".
012100     05  FILLER PIC X(03) VALUE "JPY".
012200     05  FILLER PIC X(03) VALUE "KRW".
012300     05  FILLER PIC X(03) VALUE "MXN".
012400     05  FILLER PIC X(03) VALUE "MYR".
012500     05  FILLER PIC X(03) VALUE "NOK".
012600     05  FILLER PIC X(03) VALUE "NZD".
012700     05  FILLER PIC X(03) VALUE "PHP".
012800     05  FILLER PIC X(03) VALUE "PLN".
012900     05  FILLER PIC X(03) VALUE "RUB".
013000     05  FILLER PIC X(03) VALUE "SAR".
013100     05  FILLER PIC X(03) VALUE "SEK".
013200     05  FILLER PIC X(03) VALUE "SGD".
013300     05  FILLER PIC X(03) VALUE "THB".
013400     05  FILLER PIC X(03) VALUE "TRY".
013500     05  FILLER PIC X(03) VALUE "USD".
013600     05  FILLER PIC X(03) VALUE "ZAR".
013700 01  ISO-CURRENCY-TABLE REDEFINES ISO-CURRENCY-VALUES.
013800     05  ISO-CURR-ENTRY OCCURS 30 TIMES
013900                   ASCENDING KEY IS ISO-CURR-CODE
014000                   INDEXED BY ISO-CURR-IDX.
014100         10  ISO-CURR-CODE        PIC X(03).
014200
014300******************************************************************
014400*    ISO-3166 COUNTRY LIST - SEE 332-COUNTRY-CHECK IN DQSCORE.
014500******************************************************************
014600 01  ISO-COUNTRY-VALUES.
014700     05  FILLER PIC X(02) VALUE "AE".
014800     05  FILLER PIC X(02) VALUE "AR".
014900     05  FILLER PIC X(02) VALUE "AT".
015000     05  FILLER PIC X(02) VALUE "AU".
015100     05  FILLER PIC X(02) VALUE "BE".
015200     05  FILLER PIC X(02) VALUE "BG".
015300     05  FILLER PIC X(02) VALUE "BR".
015400     05  FILLER PIC X(02) VALUE "CA".
015500     05  FILLER PIC X(02) VALUE "CH".
015600     05  FILLER PIC X(02) VALUE "CL".
015700     05  FILLER PIC X(02) VALUE "CN".
015800     05  FILLER PIC X(02) VALUE "CO".
015900     05  FILLER PIC X(02) VALUE "CZ".
016000     05  FILLER PIC X(02) VALUE "DE".
016100     05  FILLER PIC X(02) VALUE "DK".
016200     05  FILLER PIC X(02) VALUE "ES".
016300     05  FILLER PIC X(02) VALUE "FI".
016400     05  FILLER PIC X(02) VALUE "FR".
016500     05  FILLER PIC X(02) VALUE "GB".
016600     05  FILLER PIC X(02) VALUE "GR".
016700     05  FILLER PIC X(02) VALUE "HK".
016800     05  FILLER PIC X(02) VALUE "HU".
016900     05  FILLER PIC X(02) VALUE "ID".
017000     05  FILLER PIC X(02) VALUE "IE".
017100     05  FILLER PIC X(02) VALUE "IL".
017200     05  FILLER PIC X(02) VALUE "IN".
017300     05  FILLER PIC X(02) VALUE "IT".
017400     05  FILLER PIC X(02) VALUE "JP".
017500     05  FILLER PIC X(02) VALUE "KR".
017600     05  FILLER PIC X(02) VALUE "MX".
017700     05  FILLER PIC X(02) VALUE "MY".
017800     05  FILLER PIC X(02) VALUE "NL".
017900     05  FILLER PIC X(02) VALUE "NO".
018000     05  FILLER PIC X(02) VALUE "NZ".
018100     05  FILLER PIC X(02) VALUE "PE".
018200     05  FILLER PIC X(02) VALUE "PH".
018300     05  FILLER PIC X(02) VALUE "PL".
018400     05  FILLER PIC X(02) VALUE "PT".
018500     05  FILLER PIC X(02) VALUE "RO".
018600     05  FILLER PIC X(02) VALUE "RU".
018700     05  FILLER PIC X(02) VALUE "SA".
018800     05  FILLER PIC X(02) VALUE "SE".
018900     05  FILLER PIC X(02) VALUE "SG".
019000     05  FILLER PIC X(02) VALUE "TH".
019100     05  FILLER PIC X(02) VALUE "TR".
019200     05  FILLER PIC X(02) VALUE "US".
019300     05  FILLER PIC X(02) VALUE "VN".
019400     05  FILLER PIC X(02) VALUE "ZA".
019500 01  ISO-COUNTRY-TABLE REDEFINES ISO-COUNTRY-VALUES.
019600     05  ISO-CTRY-ENTRY OCCURS 48 TIMES
019700                   ASCENDING KEY IS ISO-CTRY-CODE
019800                   INDEXED BY ISO-CTRY-IDX.
019900         10  ISO-CTRY-CODE        PIC X(02).
020000
020100******************************************************************
020200*    INPUT-RECORD LAYOUTS FOR THE FOUR OPTIONAL REFERENCE
020300*    FILES.  820-825-AREA LOAD PARAGRAPHS IN DQSCORE READ INTO
020400*    THESE, THEN MOVE EACH FIELD INTO ITS TABLE ENTRY ABOVE.
020500******************************************************************
020600 01  BINREF-WORK-REC.
020700     05  BINREF-WORK-BIN          PIC X(06).
020800     05  BINREF-WORK-NETWORK      PIC X(10).
020900     05  BINREF-WORK-CTRY         PIC X(02).
021000     05  FILLER                   PIC X(02).
021100
021200 01  CURRRULE-WORK-REC.
021300     05  CURRRULE-WORK-CODE       PIC X(03).
021400     05  CURRRULE-WORK-DEC        PIC 9(01).
021500     05  FILLER                   PIC X(01).
021600
021700 01  MCCREF-WORK-REC.
021800     05  MCCREF-WORK-CODE         PIC X(04).
021900     05  MCCREF-WORK-DESC         PIC X(30).
022000
022100 01  SETLLDGR-WORK-REC.
022200     05  SETLLDGR-WORK-TXN        PIC X(11).
022300     05  SETLLDGR-WORK-AMT        PIC S9(9)V99
022400                                  SIGN IS LEADING SEPARATE
022500                                  CHARACTER.
022600     05  SETLLDGR-WORK-CURR       PIC X(03).
022700     05  SETLLDGR-WORK-DATE       PIC X(08).
