000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DQSCORE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/11/89.
000600 DATE-COMPILED. 05/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCORES ONE BATCH OF CARD TRANSACTIONS
001300*          FOR DATA QUALITY AGAINST THE PAYGUARD RULE BOOK.
001400*
001500*          IT READS THE TRANSACTION FILE ONCE, LOADS WHATEVER
001600*          REFERENCE FILES ARE ON HAND, PROFILES EVERY COLUMN,
001700*          PICKS WHICH QUALITY DIMENSIONS APPLY, RUNS THE CHECK
001800*          CATALOGUE FOR EACH ONE, AND SCORES THE RESULTS.
001900*
002000*          DQRPT READS THIS PROGRAM'S TWO OUTPUT FILES AND
002100*          PRINTS THE NARRATIVE, REMEDIATION PLAN AND
002200*          GOVERNANCE REPORT.
002300*
002400******************************************************************
002500*CHANGE-LOG.
002600*    DATE      INIT  REQUEST    DESCRIPTION
002700*    --------  ----  ---------  ------------------------------
002800*    05/11/89  JS    DQ-0001    ORIGINAL PROGRAM.
002900*    09/02/89  JS    DQ-0014    ADDED SETTLEMENT-LEDGER
003000*                               RECONCILIATION PASS.
003100*    02/19/90  RMD   DQ-0037    FIXED CURRENCY-DECIMALS CHECK
003200*                               TO SKIP WHEN NO CURR-RULES REF.
003300*    11/07/90  RMD   DQ-0052    IQR OUTLIER BOUNDS WERE BEING
003400*                               COMPUTED ON UNSORTED AMOUNTS.
003500*    04/30/91  JS    DQ-0066    CRITICALITY BOOST FACTOR WAS
003600*                               HARD-CODED; NOW TABLE-DRIVEN.
003700*    08/14/92  TGD   DQ-0081    AS-OF TIMESTAMP NOW TAKEN FROM
003800*                               PARM CARD, NOT WALL CLOCK.
003900*    01/22/93  TGD   DQ-0090    REQUIRED-FIELDS CHECK NOW USES
004000*                               AGGREGATE RATE PER GOVERNANCE
004100*                               MEMO 93-04.
004200*    06/03/94  AK    DQ-0103    BIN RECONCILIATION SEVERITY
004300*                               BANDS CORRECTED (WERE REVERSED).
004400*    03/11/96  AK    DQ-0119    ADDED DUPLICATE/CARDINALITY
004500*                               SORT PASS TO PROFILER STEP.
004600*    10/02/97  RMD   DQ-0134    SETTLEMENT MISMATCH NOW CHECKS
004700*                               CURRENCY AS WELL AS AMOUNT.
004800*    05/18/98  AK    DQ-0140    YEAR 2000 READINESS - TIMESTAMP
004900*                               FIELDS CONFIRMED 4-DIGIT YEAR,
005000*                               JULIAN-DAY ROUTINE RE-VERIFIED.
005100*    01/06/99  AK    DQ-0141    Y2K SIGN-OFF - NO FURTHER
005200*                               2-DIGIT YEAR FIELDS IN PROGRAM.
005300*    07/29/99  TGD   DQ-0147    CLOSED OUT GOVERNANCE FINDING
005400*                               ON MISSING FILE-STATUS CHECKS
005500*                               FOR OPTIONAL REFERENCE FILES.
005600*    02/14/01  RMD   DQ-0158    DIMENSION SELECTOR NOW DRIVEN
005700*                               OFF PROFILER CARDINALITY, NOT
005800*                               A HARD-CODED UNIQUENESS FLAG.
005900*    06/11/01  RMD   DQ-0161    375-COMPARE-SETTLE WAS EXITING
006000*                               RIGHT AFTER AN AMOUNT MISMATCH,
006100*                               SKIPPING THE CURRENCY TEST ADDED
006200*                               UNDER DQ-0134.  A ROW BAD ON BOTH
006300*                               COUNTS WAS ONLY TALLIED ONCE.
006400*    09/14/04  RMD   DQ-0172    NULL-RATES CHECK NOW FLAGS EACH
006500*                               COLUMN OVER THE .05 THRESHOLD,
006600*                               NOT JUST THE OVERALL RATE, AND
006700*                               CARRIES THE COUNT AND FIRST
006800*                               FLAGGED COLUMN OUT ON THE
006900*                               CHECK-RESULT RECORD FOR DQRPT.
007000*    09/21/04  RMD   DQ-0183    910-SCORE-ONE-DIMENSION WAS
007100*                               LETTING A ZERO-CHECK DIMENSION
007200*                               FALL THROUGH TO THE BASE/BOOSTED
007300*                               WEIGHT COMPUTE.  A SELECTED
007400*                               DIMENSION WITH NO CHECKS NOW
007500*                               SCORES 100.0 AT WEIGHT 1.0, PER
007600*                               THE SCORING WRITE-UP.
007700******************************************************************
007800
007900         INPUT FILE              -   TRANSACTIONS
008000
008100         INPUT FILE (OPTIONAL)   -   BIN-REF
008200
008300         INPUT FILE (OPTIONAL)   -   CURRENCY-RULES
008400
008500         INPUT FILE (OPTIONAL)   -   MCC-REF
008600
008700         INPUT FILE (OPTIONAL)   -   SETTLEMENT-LEDGER
008800
008900         OUTPUT FILE PRODUCED    -   CHECK-RESULTS
009000
009100         OUTPUT FILE PRODUCED    -   SCORES
009200
009300         DUMP FILE               -   SYSOUT
009400
009500******************************************************************
009600 ENVIRONMENT DIVISION.
009700 CONFIGURATION SECTION.
009800 SOURCE-COMPUTER. IBM-390.
009900 OBJECT-COMPUTER. IBM-390.
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM
010200     CLASS DQ-NUMERIC-CLASS  IS "0" THRU "9"
010300     UPSI-0 ON STATUS IS DQ-TRACE-ON
010400            OFF STATUS IS DQ-TRACE-OFF.
010500 INPUT-OUTPUT SECTION.
010600 FILE-CONTROL.
010700     SELECT SYSOUT
010800     ASSIGN TO UT-S-SYSOUT
010900       ORGANIZATION IS SEQUENTIAL.
011000
011100     SELECT TRANSACTIONS
011200     ASSIGN TO UT-S-TRANSACT
011300       ACCESS MODE IS SEQUENTIAL
011400       FILE STATUS IS OFCODE.
011500
011600     SELECT BINREF
011700     ASSIGN TO UT-S-BINREF
011800       ACCESS MODE IS SEQUENTIAL
011900       FILE STATUS IS BINREF-STATUS.
012000
012100     SELECT CURRRULE
012200     ASSIGN TO UT-S-CURRRULE
012300       ACCESS MODE IS SEQUENTIAL
012400       FILE STATUS IS CURR-STATUS.
012500
012600     SELECT MCCREF
012700     ASSIGN TO UT-S-MCCREF
012800       ACCESS MODE IS SEQUENTIAL
012900       FILE STATUS IS MCC-STATUS.
013000
013100     SELECT SETLLDGR
013200     ASSIGN TO UT-S-SETLLDGR
013300       ACCESS MODE IS SEQUENTIAL
013400       FILE STATUS IS SETL-STATUS.
013500
013600     SELECT CHKRSLT
013700     ASSIGN TO UT-S-CHKRSLT
013800       ACCESS MODE IS SEQUENTIAL
013900       FILE STATUS IS OFCODE.
014000
014100     SELECT DQSCOR
014200     ASSIGN TO UT-S-DQSCOR
014300       ACCESS MODE IS SEQUENTIAL
014400       FILE STATUS IS OFCODE.
014500
014600     SELECT SORT-ID-WORK  ASSIGN TO SORTWK1.
014700     SELECT SORT-AMT-WORK ASSIGN TO SORTWK2.
014800
014900 DATA DIVISION.
015000 FILE SECTION.
015100 FD  SYSOUT
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 130 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS SYSOUT-REC.
015700 01  SYSOUT-REC  PIC X(130).
015800
015900****** THE BATCH OF TRANSACTIONS TO BE SCORED.  FIXED 120-BYTE
016000****** LAYOUT - SEE TXNREC COPYBOOK.
016100 FD  TRANSACTIONS
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 120 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS TRAN-FILE-REC.
016700 01  TRAN-FILE-REC               PIC X(120).
016800
016900****** OPTIONAL - BIN TO CARD-NETWORK/ISSUER-COUNTRY MAP.
017000 FD  BINREF
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD
017300     RECORD CONTAINS 20 CHARACTERS
017400     BLOCK CONTAINS 0 RECORDS
017500     DATA RECORD IS BINREF-FILE-REC.
017600 01  BINREF-FILE-REC             PIC X(20).
017700
017800****** OPTIONAL - CURRENCY-TO-DECIMAL-PLACES RULE TABLE.
017900 FD  CURRRULE
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     RECORD CONTAINS 5 CHARACTERS
018300     BLOCK CONTAINS 0 RECORDS
018400     DATA RECORD IS CURRRULE-FILE-REC.
018500 01  CURRRULE-FILE-REC           PIC X(05).
018600
018700****** OPTIONAL - MERCHANT CATEGORY CODE REFERENCE LIST.
018800 FD  MCCREF
018900     RECORDING MODE IS F
019000     LABEL RECORDS ARE STANDARD
019100     RECORD CONTAINS 34 CHARACTERS
019200     BLOCK CONTAINS 0 RECORDS
019300     DATA RECORD IS MCCREF-FILE-REC.
019400 01  MCCREF-FILE-REC             PIC X(34).
019500
019600****** OPTIONAL - SETTLEMENT LEDGER, SORTED BY TXN-ID.
019700 FD  SETLLDGR
019800     RECORDING MODE IS F
019900     LABEL RECORDS ARE STANDARD
020000     RECORD CONTAINS 34 CHARACTERS
020100     BLOCK CONTAINS 0 RECORDS
020200     DATA RECORD IS SETLLDGR-FILE-REC.
020300 01  SETLLDGR-FILE-REC           PIC X(34).
020400
020500****** ONE RECORD PER CHECK EXECUTED - SEE CHKRSLT COPYBOOK.
020600 FD  CHKRSLT
020700     RECORDING MODE IS F
020800     LABEL RECORDS ARE STANDARD
020900     RECORD CONTAINS 80 CHARACTERS
021000     BLOCK CONTAINS 0 RECORDS
021100     DATA RECORD IS CHKRSLT-FILE-REC.
021200 01  CHKRSLT-FILE-REC            PIC X(80).
021300
021400****** ONE RECORD PER SELECTED DIMENSION PLUS THE COMPOSITE -
021500****** SEE DQSCOR COPYBOOK.
021600 FD  DQSCOR
021700     RECORDING MODE IS F
021800     LABEL RECORDS ARE STANDARD
021900     RECORD CONTAINS 80 CHARACTERS
022000     BLOCK CONTAINS 0 RECORDS
022100     DATA RECORD IS DQSCOR-FILE-REC.
022200 01  DQSCOR-FILE-REC             PIC X(80).
022300
022400 SD  SORT-ID-WORK
022500     RECORD CONTAINS 11 CHARACTERS
022600     DATA RECORD IS SORT-ID-REC.
022700 01  SORT-ID-REC.
022800     05  SRT-ID-KEY              PIC X(11).
022900
023000 SD  SORT-AMT-WORK
023100     RECORD CONTAINS 6 CHARACTERS
023200     DATA RECORD IS SORT-AMT-REC.
023300 01  SORT-AMT-REC.
023400     05  SRT-AMT-KEY             PIC S9(9)V99 COMP-3.
023500
023600 WORKING-STORAGE SECTION.
023700
023800 01  FILE-STATUS-CODES.
023900     05  OFCODE                  PIC X(02).
024000         88  CODE-GOOD  VALUE "00".
024100     05  BINREF-STATUS           PIC X(02).
024200         88  BINREF-GOOD     VALUE "00".
024300         88  BINREF-EOF      VALUE "10".
024400         88  BINREF-MISSING  VALUE "35".
024500     05  CURR-STATUS             PIC X(02).
024600         88  CURR-GOOD       VALUE "00".
024700         88  CURR-EOF        VALUE "10".
024800         88  CURR-MISSING    VALUE "35".
024900     05  MCC-STATUS              PIC X(02).
025000         88  MCC-GOOD        VALUE "00".
025100         88  MCC-EOF         VALUE "10".
025200         88  MCC-MISSING     VALUE "35".
025300     05  SETL-STATUS             PIC X(02).
025400         88  SETL-GOOD       VALUE "00".
025500         88  SETL-EOF        VALUE "10".
025600         88  SETL-MISSING    VALUE "35".
025700     05  FILLER                  PIC X(02) VALUE SPACES.
025800
025900 COPY TXNREC.
026000** FIXED-LENGTH TRANSACTION RECORD AND ITS REDEFINED VIEWS
026100
026200 COPY REFTABS.
026300** REFERENCE AND WORKING TABLES - ALL OPTIONAL FILES
026400
026500 COPY CHKRSLT.
026600** ONE CHECK-RESULT RECORD PER CHECK EXECUTED
026700
026800 COPY DQSCOR.
026900** ONE DIMENSION-SCORE RECORD PLUS THE COMPOSITE
027000
027100 COPY SEVWT.
027200** SEVERITY, DIMENSION-WEIGHT AND CRITICALITY TABLES
027300
027400 COPY ABENDWK.
027500** SHARED ABEND / TRACE WORKING STORAGE
027600
027700 01  DQ-RUN-PARMS.
027800     05  WS-PARM-CARD            PIC X(80) VALUE SPACES.
027900     05  AS-OF-TIMESTAMP         PIC X(14) VALUE SPACES.
028000     05  FILLER                  PIC X(04) VALUE SPACES.
028100
028200 01  PROFILE-COUNTERS.
028300     05  PROF-ROWS-READ          PIC 9(07) COMP VALUE ZERO.
028400     05  PROF-COL-NULL-COUNT OCCURS 12 TIMES
028500                   PIC 9(07) COMP
028600                   INDEXED BY PROF-COL-IDX.
028700     05  PROF-ID-DISTINCT-COUNT  PIC 9(07) COMP VALUE ZERO.
028800     05  PROF-ID-DUP-EXTRA-CNT   PIC 9(07) COMP VALUE ZERO.
028900     05  PROF-CARDINALITY-RATIO  PIC 9V9(6)     VALUE ZERO.
029000     05  PROF-AMOUNT-SUM         PIC S9(11)V99 COMP-3 VALUE ZERO.
029100     05  PROF-AMOUNT-MIN         PIC S9(9)V99  COMP-3 VALUE ZERO.
029200     05  PROF-AMOUNT-MAX         PIC S9(9)V99  COMP-3 VALUE ZERO.
029300     05  PROF-AMOUNT-MEAN        PIC S9(9)V99  COMP-3 VALUE ZERO.
029400     05  PROF-CHECKS-WRITTEN     PIC 9(05) COMP VALUE ZERO.
029500     05  FILLER                  PIC X(04) VALUE SPACES.
029600
029700 01  FLAGS-AND-SWITCHES.
029800     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
029900         88  NO-MORE-DATA            VALUE "N".
030000     05  MORE-SORTED-IDS-SW      PIC X(01) VALUE "Y".
030100         88  NO-MORE-SORTED-IDS      VALUE "N".
030200     05  COMPLETENESS-SEL-SW     PIC X(01) VALUE "N".
030300         88  COMPLETENESS-SELECTED   VALUE "Y".
030400     05  UNIQUENESS-SEL-SW       PIC X(01) VALUE "N".
030500         88  UNIQUENESS-SELECTED     VALUE "Y".
030600     05  VALIDITY-SEL-SW         PIC X(01) VALUE "N".
030700         88  VALIDITY-SELECTED       VALUE "Y".
030800     05  CONSISTENCY-SEL-SW      PIC X(01) VALUE "N".
030900         88  CONSISTENCY-SELECTED    VALUE "Y".
031000     05  TIMELINESS-SEL-SW       PIC X(01) VALUE "N".
031100         88  TIMELINESS-SELECTED     VALUE "Y".
031200     05  INTEGRITY-SEL-SW        PIC X(01) VALUE "N".
031300         88  INTEGRITY-SELECTED      VALUE "Y".
031400     05  RECONCILIATION-SEL-SW   PIC X(01) VALUE "N".
031500         88  RECONCILIATION-SELECTED VALUE "Y".
031600     05  FILLER                  PIC X(02) VALUE SPACES.
031700
031800 01  DIM-SELECTED-TABLE.
031900     05  DIM-SEL-FLAG OCCURS 7 TIMES
032000                   PIC X(01)
032100                   INDEXED BY DIM-SEL-IDX.
032200
032300 01  DIM-ACCUM-TABLE.
032400     05  DIM-ACC-ENTRY OCCURS 7 TIMES
032500                   INDEXED BY DIM-ACC-IDX.
032600         10  DIM-ACC-CHECK-COUNT     PIC 9(03) COMP.
032700         10  DIM-ACC-FAILED-COUNT    PIC 9(03) COMP.
032800         10  DIM-ACC-SUM-RATE-WT     PIC S9(05)V9(6)
032900                                     COMP-3.
033000         10  DIM-ACC-SUM-WEIGHT      PIC S9(03)V99
033100                                     COMP-3.
033200
033300 77  CURRENT-DIM-IDX                 PIC 9(01) COMP VALUE 1.
033400
033500 01  MISC-WS-FLDS.
033600     05  WS-SEV-WEIGHT-FOUND     PIC 9V9   VALUE 1.0.
033700     05  WS-CRITICALITY-TOTAL    PIC 9(03) COMP VALUE ZERO.
033800     05  WS-BOOST-FACTOR         PIC 9V9   VALUE 1.0.
033900     05  WS-DIM-SCORE            PIC S9(05)V99 COMP-3
034000                                  VALUE ZERO.
034100     05  WS-DIM-WGT-ERR-RATE     PIC 9V9(6)    VALUE ZERO.
034200     05  WS-FINAL-DIM-WEIGHT     PIC 9V9       VALUE ZERO.
034300     05  WS-COMPOSITE-SUM-SW     PIC S9(07)V99 COMP-3
034400                                  VALUE ZERO.
034500     05  WS-COMPOSITE-SUM-W      PIC S9(05)V99 COMP-3
034600                                  VALUE ZERO.
034700     05  WS-COMPOSITE-DQS        PIC S9(05)V99 COMP-3
034800                                  VALUE ZERO.
034900     05  FILLER                  PIC X(04) VALUE SPACES.
035000
035100 01  CHECK-WORK-FLDS.
035200     05  WS-TOTAL-NULLS          PIC 9(07) COMP.
035300     05  WS-NULL-RATE            PIC 9V9(6).
035400     05  WS-COL-NULL-RATE        PIC 9V9(6).                    DQ-0172
035500     05  WS-NULLCOL-FLAG-CNT     PIC 9(02).                     DQ-0172
035600     05  WS-NULLCOL-1ST-IDX      PIC 9(02).                     DQ-0172
035700     05  WS-REQ-NULLS            PIC 9(07) COMP.
035800     05  WS-REQ-RATE             PIC 9V9(6).
035900     05  WS-DUP-RATE             PIC 9V9(6).
036000     05  WS-INVALID-CNT          PIC 9(07) COMP.
036100     05  WS-INVALID-RATE         PIC 9V9(6).
036200     05  WS-VIOLATION-CNT        PIC 9(07) COMP.
036300     05  WS-VIOLATION-RATE       PIC 9V9(6).
036400     05  WS-COMPARED-CNT         PIC 9(07) COMP.
036500     05  WS-MATCHED-CNT          PIC 9(07) COMP.
036600     05  WS-MATCH-RATE           PIC 9V9(6).
036700     05  WS-MISMATCH-CNT         PIC 9(07) COMP.
036800     05  WS-RECON-RATE           PIC 9V9(6).
036900     05  WS-NEG-CNT              PIC 9(07) COMP.
037000     05  WS-OUTLIER-CNT          PIC 9(07) COMP.
037100     05  WS-Q1-POS               PIC 9(07) COMP.
037200     05  WS-Q3-POS               PIC 9(07) COMP.
037300     05  WS-Q1-VALUE             PIC S9(9)V99 COMP-3.
037400     05  WS-Q3-VALUE             PIC S9(9)V99 COMP-3.
037500     05  WS-IQR-VALUE            PIC S9(9)V99 COMP-3.
037600     05  WS-LOWER-BOUND          PIC S9(9)V99 COMP-3.
037700     05  WS-UPPER-BOUND          PIC S9(9)V99 COMP-3.
037800     05  WS-INT-PART             PIC S9(9)    COMP.
037900     05  WS-FRAC-CHECK           PIC S9(9)V99 COMP-3.
038000     05  WS-LAG-VIOLATIONS       PIC 9(07) COMP.
038100     05  WS-DELAY-EXCESSIVE      PIC 9(07) COMP.
038200     05  WS-DELAY-COMPARED       PIC 9(07) COMP.
038300     05  WS-DELAY-SUM            PIC S9(09) COMP.
038400     05  WS-DELAY-MAX            PIC S9(07) COMP.
038500     05  WS-DELAY-AVG            PIC S9(07) COMP.
038600     05  WS-MISORDERED-CNT       PIC 9(07) COMP.
038700     05  FILLER                  PIC X(04) VALUE SPACES.
038800
038900 01  DATE-DIFF-WORK.
039000     05  WS-HRS-EARLY-DATE       PIC X(14).
039100     05  WS-HRS-LATE-DATE        PIC X(14).
039200     05  WS-HRS-RESULT           PIC S9(07) COMP.
039300     05  WS-EARLY-TOTAL-MIN      PIC S9(09) COMP.
039400     05  WS-LATE-TOTAL-MIN       PIC S9(09) COMP.
039500     05  WS-JULIAN-1             PIC S9(08) COMP.
039600     05  WS-CALC-DATE-GRP.
039700         10  WS-CALC-YYYY        PIC 9(04).
039800         10  WS-CALC-MM          PIC 9(02).
039900         10  WS-CALC-DD          PIC 9(02).
040000         10  WS-CALC-HH          PIC 9(02).
040100         10  WS-CALC-MI          PIC 9(02).
040200         10  WS-CALC-SS          PIC 9(02).
040300     05  WS-CALC-JULIAN-OUT      PIC S9(08) COMP.
040400     05  WS-JUL-A                PIC S9(04) COMP.
040500     05  WS-JUL-Y                PIC S9(08) COMP.
040600     05  WS-JUL-M                PIC S9(04) COMP.
040700     05  WS-JUL-T1               PIC S9(08) COMP.
040800     05  WS-JUL-T2               PIC S9(08) COMP.
040900     05  WS-JUL-T3               PIC S9(08) COMP.
041000     05  WS-JUL-T4               PIC S9(08) COMP.
041100     05  FILLER                  PIC X(04) VALUE SPACES.
041200
041300 77  WS-PREV-ID                  PIC X(11) VALUE SPACES.
041400
041500 PROCEDURE DIVISION.
041600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041700     PERFORM 250-SELECT-DIMENSIONS THRU 250-EXIT.
041800     PERFORM 300-COMPLETENESS-CHECKS THRU 300-EXIT.
041900     PERFORM 320-UNIQUENESS-CHECKS THRU 320-EXIT.
042000     PERFORM 330-VALIDITY-CHECKS THRU 330-EXIT.
042100     PERFORM 340-CONSISTENCY-CHECKS THRU 340-EXIT.
042200     PERFORM 350-TIMELINESS-CHECKS THRU 350-EXIT.
042300     PERFORM 360-INTEGRITY-CHECKS THRU 360-EXIT.
042400     PERFORM 370-RECONCILIATION-CHECKS THRU 370-EXIT.
042500     PERFORM 900-SCORING-PASS THRU 900-EXIT.
042600     PERFORM 999-CLEANUP THRU 999-EXIT.
042700     MOVE +0 TO RETURN-CODE.
042800     GOBACK.
042900
043000 000-HOUSEKEEPING.
043100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043200     DISPLAY "******** BEGIN JOB DQSCORE ********".
043300     ACCEPT WS-PARM-CARD FROM SYSIN.
043400     MOVE WS-PARM-CARD(1:14) TO AS-OF-TIMESTAMP.
043500     MOVE WS-PARM-CARD(15:16) TO RUN-ID.
043600     IF DQ-TRACE-ON
043700         DISPLAY "AS-OF TIMESTAMP: " AS-OF-TIMESTAMP
043800         DISPLAY "RUN ID:          " RUN-ID.
043900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
044000     PERFORM 810-LOAD-BIN-TABLE THRU 810-EXIT.
044100     PERFORM 815-LOAD-CURR-TABLE THRU 815-EXIT.
044200     PERFORM 820-LOAD-MCC-TABLE THRU 820-EXIT.
044300     PERFORM 825-LOAD-SETL-TABLE THRU 825-EXIT.
044400     PERFORM 200-PROFILE-PASS THRU 200-EXIT.
044500     IF PROF-ROWS-READ = 0
044600         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
044700         GO TO 1000-ABEND-RTN.
044800 000-EXIT.
044900     EXIT.
045000
045100******************************************************************
045200*    PROFILER - BATCH FLOW STEP 3.  ONE PASS OVER TRANSACTIONS,
045300*    BUILDING THE TRAN-TABLE, THE PER-COLUMN NULL COUNTS, THE
045400*    AMOUNT SUM/MIN/MAX, AND - ONCE THE READ IS DONE - THE
045500*    TXN-ID CARDINALITY RATIO THE DIMENSION SELECTOR NEEDS.
045600******************************************************************
045700 200-PROFILE-PASS.
045800     MOVE "200-PROFILE-PASS" TO PARA-NAME.
045900     PERFORM 210-READ-TRANSACTIONS THRU 210-EXIT
046000         UNTIL NO-MORE-DATA.
046100     IF PROF-ROWS-READ > 0
046200         COMPUTE PROF-AMOUNT-MEAN ROUNDED =
046300             PROF-AMOUNT-SUM / PROF-ROWS-READ.
046400     PERFORM 220-SORT-IDS-FOR-CARD THRU 220-EXIT.
046500     IF PROF-ROWS-READ > 0
046600         COMPUTE PROF-CARDINALITY-RATIO ROUNDED =
046700             PROF-ID-DISTINCT-COUNT / PROF-ROWS-READ.
046800 200-EXIT.
046900     EXIT.
047000
047100 210-READ-TRANSACTIONS.
047200     READ TRANSACTIONS INTO TRAN-RECORD
047300         AT END
047400             MOVE "N" TO MORE-DATA-SW
047500             GO TO 210-EXIT
047600     END-READ.
047700     ADD 1 TO PROF-ROWS-READ.
047800     PERFORM 215-BUILD-WORK-ENTRY THRU 215-EXIT.
047900 210-EXIT.
048000     EXIT.
048100
048200 215-BUILD-WORK-ENTRY.
048300     ADD 1 TO TRAN-TABLE-COUNT.
048400     SET TT-IDX TO TRAN-TABLE-COUNT.
048500     MOVE TRAN-ID          TO TT-TXN-ID(TT-IDX).
048600     MOVE TRAN-EVENT-TIME  TO TT-EVENT-TIME(TT-IDX).
048700     MOVE TRAN-SETTLE-TIME TO TT-SETTLE-TIME(TT-IDX).
048800     MOVE TRAN-AMOUNT      TO TT-AMOUNT(TT-IDX).
048900     MOVE TRAN-CURRENCY    TO TT-CURRENCY(TT-IDX).
049000     MOVE TRAN-STATUS      TO TT-STATUS(TT-IDX).
049100     MOVE TRAN-COUNTRY     TO TT-COUNTRY(TT-IDX).
049200     MOVE TRAN-MCC         TO TT-MCC(TT-IDX).
049300     MOVE TRAN-CARD-NBR(1:6) TO TT-BIN(TT-IDX).
049400     MOVE TRAN-MERCHANT-ID TO TT-MERCHANT-ID(TT-IDX).
049500     MOVE TRAN-SETTLE-DATE TO TT-SETTLE-DATE(TT-IDX).
049600
049700     IF TRAN-ID          = SPACES
049800         ADD 1 TO PROF-COL-NULL-COUNT(1).
049900     IF TRAN-EVENT-TIME  = SPACES
050000         ADD 1 TO PROF-COL-NULL-COUNT(2).
050100     IF TRAN-SETTLE-TIME = SPACES
050200         ADD 1 TO PROF-COL-NULL-COUNT(3).
050300     IF TRAN-AMOUNT-DIGITS = ZERO AND TRAN-AMOUNT-SIGN = SPACE
050400         ADD 1 TO PROF-COL-NULL-COUNT(4).
050500     IF TRAN-CURRENCY    = SPACES
050600         ADD 1 TO PROF-COL-NULL-COUNT(5).
050700     IF TRAN-STATUS      = SPACES
050800         ADD 1 TO PROF-COL-NULL-COUNT(6).
050900     IF TRAN-COUNTRY     = SPACES
051000         ADD 1 TO PROF-COL-NULL-COUNT(7).
051100     IF TRAN-MCC         = SPACES
051200         ADD 1 TO PROF-COL-NULL-COUNT(8).
051300     IF TRAN-CARD-NBR    = SPACES
051400         ADD 1 TO PROF-COL-NULL-COUNT(9).
051500     IF TRAN-MERCHANT-ID = SPACES
051600         ADD 1 TO PROF-COL-NULL-COUNT(10).
051700     IF TRAN-AUTH-CODE   = SPACES
051800         ADD 1 TO PROF-COL-NULL-COUNT(11).
051900     IF TRAN-SETTLE-DATE = SPACES
052000         ADD 1 TO PROF-COL-NULL-COUNT(12).
052100
052200     ADD TRAN-AMOUNT TO PROF-AMOUNT-SUM.
052300     IF PROF-ROWS-READ = 1
052400         MOVE TRAN-AMOUNT TO PROF-AMOUNT-MIN
052500         MOVE TRAN-AMOUNT TO PROF-AMOUNT-MAX
052600     ELSE
052700         IF TRAN-AMOUNT < PROF-AMOUNT-MIN
052800             MOVE TRAN-AMOUNT TO PROF-AMOUNT-MIN
052900         END-IF
053000         IF TRAN-AMOUNT > PROF-AMOUNT-MAX
053100             MOVE TRAN-AMOUNT TO PROF-AMOUNT-MAX
053200         END-IF
053300     END-IF.
053400 215-EXIT.
053500     EXIT.
053600
053700******************************************************************
053800*    TXN-ID SORT - GIVES US THE DISTINCT COUNT FOR THE PROFILER
053900*    (CARDINALITY RATIO) AND THE DUPLICATE-EXTRA COUNT THE
054000*    320-UNIQUENESS-CHECKS PARAGRAPH WRITES UP.
054100******************************************************************
054200 220-SORT-IDS-FOR-CARD.                                           DQ-0119 
054300     SORT SORT-ID-WORK
054400         ON ASCENDING KEY SRT-ID-KEY
054500         INPUT PROCEDURE IS 222-RELEASE-IDS
054600         OUTPUT PROCEDURE IS 224-SCAN-SORTED-IDS.
054700 220-EXIT.
054800     EXIT.
054900
055000 222-RELEASE-IDS.
055100     PERFORM 223-RELEASE-ONE-ID THRU 223-EXIT
055200         VARYING TT-IDX FROM 1 BY 1
055300         UNTIL TT-IDX > TRAN-TABLE-COUNT.
055400 222-EXIT.
055500     EXIT.
055600
055700 223-RELEASE-ONE-ID.
055800     MOVE TT-TXN-ID(TT-IDX) TO SRT-ID-KEY.
055900     RELEASE SORT-ID-REC.
056000 223-EXIT.
056100     EXIT.
056200
056300 224-SCAN-SORTED-IDS.
056400     MOVE SPACES TO WS-PREV-ID.
056500     MOVE "Y" TO MORE-SORTED-IDS-SW.
056600     PERFORM 226-RETURN-ONE-ID THRU 226-EXIT
056700         UNTIL NO-MORE-SORTED-IDS.
056800 224-EXIT.
056900     EXIT.
057000
057100 226-RETURN-ONE-ID.
057200     RETURN SORT-ID-WORK INTO SORT-ID-REC
057300         AT END
057400             MOVE "N" TO MORE-SORTED-IDS-SW
057500             GO TO 226-EXIT
057600     END-RETURN.
057700     IF SRT-ID-KEY = WS-PREV-ID AND WS-PREV-ID NOT = SPACES
057800         ADD 1 TO PROF-ID-DUP-EXTRA-CNT
057900     ELSE
058000         ADD 1 TO PROF-ID-DISTINCT-COUNT.
058100     MOVE SRT-ID-KEY TO WS-PREV-ID.
058200 226-EXIT.
058300     EXIT.
058400
058500******************************************************************
058600*    DIMENSION SELECTOR - BATCH FLOW STEP 4.  COMPLETENESS,
058700*    VALIDITY, CONSISTENCY AND TIMELINESS ARE ALWAYS TRUE FOR
058800*    THE FIXED TRANSACTION LAYOUT (STATUS, TWO TIMESTAMP
058900*    COLUMNS AND THE AMOUNT/CURRENCY/COUNTRY/MCC COLUMNS ARE
059000*    ALWAYS PRESENT).  INTEGRITY NEVER RUNS - THIS FILE SET
059100*    CARRIES NO MERCHANT OR CUSTOMER MASTER.  UNIQUENESS AND
059200*    RECONCILIATION ARE GENUINELY DATA-DRIVEN.
059300******************************************************************
059400 250-SELECT-DIMENSIONS.
059500     MOVE "250-SELECT-DIMENSIONS" TO PARA-NAME.
059600     MOVE "Y" TO COMPLETENESS-SEL-SW.
059700     MOVE "Y" TO VALIDITY-SEL-SW.
059800     MOVE "Y" TO CONSISTENCY-SEL-SW.
059900     MOVE "Y" TO TIMELINESS-SEL-SW.
060000     MOVE "N" TO INTEGRITY-SEL-SW.
060100     IF PROF-CARDINALITY-RATIO > .95
060200         MOVE "Y" TO UNIQUENESS-SEL-SW
060300     ELSE
060400         MOVE "N" TO UNIQUENESS-SEL-SW.
060500     IF BIN-REF-PRESENT OR SETL-REF-PRESENT
060600         MOVE "Y" TO RECONCILIATION-SEL-SW
060700     ELSE
060800         MOVE "N" TO RECONCILIATION-SEL-SW.
060900     MOVE COMPLETENESS-SEL-SW   TO DIM-SEL-FLAG(1).
061000     MOVE UNIQUENESS-SEL-SW     TO DIM-SEL-FLAG(2).
061100     MOVE VALIDITY-SEL-SW       TO DIM-SEL-FLAG(3).
061200     MOVE CONSISTENCY-SEL-SW    TO DIM-SEL-FLAG(4).
061300     MOVE TIMELINESS-SEL-SW     TO DIM-SEL-FLAG(5).
061400     MOVE INTEGRITY-SEL-SW      TO DIM-SEL-FLAG(6).
061500     MOVE RECONCILIATION-SEL-SW TO DIM-SEL-FLAG(7).
061600 250-EXIT.
061700     EXIT.
061800
061900******************************************************************
062000*    COMPLETENESS CHECKS.
062100******************************************************************
062200 300-COMPLETENESS-CHECKS.
062300     MOVE "300-COMPLETENESS-CHECKS" TO PARA-NAME.
062400     IF NOT COMPLETENESS-SELECTED
062500         GO TO 300-EXIT.
062600     MOVE 1 TO CURRENT-DIM-IDX.
062700     PERFORM 310-NULL-RATES-CHECK THRU 310-EXIT.
062800     PERFORM 315-REQUIRED-FIELDS-CHECK THRU 315-EXIT.
062900 300-EXIT.
063000     EXIT.
063100
063200 310-NULL-RATES-CHECK.
063300     MOVE ZERO TO WS-TOTAL-NULLS.
063400     PERFORM 311-SUM-ONE-COLUMN THRU 311-EXIT
063500         VARYING PROF-COL-IDX FROM 1 BY 1
063600         UNTIL PROF-COL-IDX > 12.
063700     COMPUTE WS-NULL-RATE ROUNDED =
063800         WS-TOTAL-NULLS / (PROF-ROWS-READ * 12).
063900     MOVE "COMPLETENESS-NULL-RATES" TO CR-CHECK-ID.
064000     MOVE "COMPLETENESS  " TO CR-DIMENSION.
064100     MOVE WS-NULL-RATE TO CR-ERROR-RATE.
064200     MOVE WS-TOTAL-NULLS TO CR-ERROR-COUNT.
064300*    DQ-0172 (09/14/04) - THE EXPLAINER NEEDS TO NAME THE
064400*    COLUMN BEHIND A FAILED NULL-RATE CHECK, NOT JUST REPORT A
064500*    RATE.  FLAG EVERY COLUMN OVER THE .05 THRESHOLD HERE AND
064600*    CARRY THE COUNT AND THE FIRST ONE'S NUMBER OUT ON THE
064700*    CHECK-RESULT RECORD.
064800     MOVE ZERO TO WS-NULLCOL-FLAG-CNT.                          DQ-0172
064900     MOVE ZERO TO WS-NULLCOL-1ST-IDX.                           DQ-0172
065000     PERFORM 312-FLAG-ONE-COLUMN THRU 312-EXIT                  DQ-0172
065100         VARYING PROF-COL-IDX FROM 1 BY 1                       DQ-0172
065200         UNTIL PROF-COL-IDX > 12.                                DQ-0172
065300     MOVE WS-NULLCOL-FLAG-CNT TO CR-NULLCOL-FLAG-CNT.            DQ-0172
065400     MOVE WS-NULLCOL-1ST-IDX TO CR-NULLCOL-1ST-IDX.              DQ-0172
065500     IF WS-NULL-RATE < .05
065600         MOVE "Y" TO CR-PASSED-FLAG
065700         MOVE "LOW     " TO CR-SEVERITY
065800     ELSE
065900         MOVE "N" TO CR-PASSED-FLAG
066000         IF WS-NULL-RATE > .10
066100             MOVE "HIGH    " TO CR-SEVERITY
066200         ELSE
066300             MOVE "MEDIUM  " TO CR-SEVERITY.
066400     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
066500 310-EXIT.
066600     EXIT.
066700
066800 311-SUM-ONE-COLUMN.
066900     ADD PROF-COL-NULL-COUNT(PROF-COL-IDX) TO WS-TOTAL-NULLS.
067000 311-EXIT.
067100     EXIT.
067200
067300*    DQ-0172 (09/14/04) - PER-COLUMN NULL RATE OVER .05 FLAGS
067400*    THE COLUMN.  ONLY THE FIRST FLAGGED COLUMN NUMBER IS KEPT -
067500*    ENOUGH FOR THE EXPLAINER TO NAME ONE COLUMN AND SAY "AND N
067600*    MORE" FOR THE REST.
067700 312-FLAG-ONE-COLUMN.
067800     COMPUTE WS-COL-NULL-RATE ROUNDED =
067900         PROF-COL-NULL-COUNT(PROF-COL-IDX) / PROF-ROWS-READ.
068000     IF WS-COL-NULL-RATE > .05
068100         ADD 1 TO WS-NULLCOL-FLAG-CNT
068200         IF WS-NULLCOL-1ST-IDX = ZERO
068300             SET WS-NULLCOL-1ST-IDX TO PROF-COL-IDX.
068400 312-EXIT.
068500     EXIT.
068600
068700******************************************************************
068800*    REQUIRED FIELDS ARE TXN-ID(1) AMOUNT(4) CURRENCY(5)
068900*    STATUS(6) MERCHANT-ID(10) IN THE COL-CRIT-ENTRY ORDER.
069000******************************************************************
069100 315-REQUIRED-FIELDS-CHECK.
069200     COMPUTE WS-REQ-NULLS =
069300         PROF-COL-NULL-COUNT(1) + PROF-COL-NULL-COUNT(4)
069400         + PROF-COL-NULL-COUNT(5) + PROF-COL-NULL-COUNT(6)
069500         + PROF-COL-NULL-COUNT(10).
069600     COMPUTE WS-REQ-RATE ROUNDED =
069700         WS-REQ-NULLS / (PROF-ROWS-READ * 5).
069800     MOVE "COMPLETENESS-REQUIRED-FIELDS" TO CR-CHECK-ID.
069900     MOVE "COMPLETENESS  " TO CR-DIMENSION.
070000     MOVE WS-REQ-RATE TO CR-ERROR-RATE.
070100     MOVE WS-REQ-NULLS TO CR-ERROR-COUNT.
070200     IF WS-REQ-NULLS = 0
070300         MOVE "Y" TO CR-PASSED-FLAG
070400         MOVE "LOW     " TO CR-SEVERITY
070500     ELSE
070600         MOVE "N" TO CR-PASSED-FLAG
070700         MOVE "CRITICAL" TO CR-SEVERITY.
070800     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
070900 315-EXIT.
071000     EXIT.
071100
071200******************************************************************
071300*    UNIQUENESS - ONE KEY COLUMN (TXN-ID).  DUPLICATE COUNT WAS
071400*    ALREADY TALLIED BY THE PROFILER'S SORT PASS (220-226).
071500******************************************************************
071600 320-UNIQUENESS-CHECKS.
071700     MOVE "320-UNIQUENESS-CHECKS" TO PARA-NAME.
071800     IF NOT UNIQUENESS-SELECTED
071900         GO TO 320-EXIT.
072000     MOVE 2 TO CURRENT-DIM-IDX.
072100     COMPUTE WS-DUP-RATE ROUNDED =
072200         PROF-ID-DUP-EXTRA-CNT / (PROF-ROWS-READ * 1).
072300     MOVE "UNIQUENESS-DUPLICATES" TO CR-CHECK-ID.
072400     MOVE "UNIQUENESS    " TO CR-DIMENSION.
072500     MOVE WS-DUP-RATE TO CR-ERROR-RATE.
072600     MOVE PROF-ID-DUP-EXTRA-CNT TO CR-ERROR-COUNT.
072700     IF WS-DUP-RATE = 0
072800         MOVE "Y" TO CR-PASSED-FLAG
072900         MOVE "LOW     " TO CR-SEVERITY
073000     ELSE
073100         MOVE "N" TO CR-PASSED-FLAG
073200         IF WS-DUP-RATE > .01
073300             MOVE "CRITICAL" TO CR-SEVERITY
073400         ELSE
073500             MOVE "HIGH    " TO CR-SEVERITY.
073600     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
073700 320-EXIT.
073800     EXIT.
073900
074000******************************************************************
074100*    VALIDITY - CURRENCY, COUNTRY, MCC, AMOUNT.
074200******************************************************************
074300 330-VALIDITY-CHECKS.
074400     MOVE "330-VALIDITY-CHECKS" TO PARA-NAME.
074500     IF NOT VALIDITY-SELECTED
074600         GO TO 330-EXIT.
074700     MOVE 3 TO CURRENT-DIM-IDX.
074800     PERFORM 331-CURRENCY-CHECK THRU 331-EXIT.
074900     PERFORM 332-COUNTRY-CHECK THRU 332-EXIT.
075000     PERFORM 333-MCC-CHECK THRU 333-EXIT.
075100     PERFORM 334-AMOUNT-CHECK THRU 334-EXIT.
075200 330-EXIT.
075300     EXIT.
075400
075500 331-CURRENCY-CHECK.
075600     MOVE ZERO TO WS-INVALID-CNT.
075700     PERFORM 336-TEST-ONE-CURRENCY THRU 336-EXIT
075800         VARYING TT-IDX FROM 1 BY 1
075900         UNTIL TT-IDX > TRAN-TABLE-COUNT.
076000     COMPUTE WS-INVALID-RATE ROUNDED =
076100         WS-INVALID-CNT / PROF-ROWS-READ.
076200     MOVE "VALIDITY-CURRENCY" TO CR-CHECK-ID.
076300     MOVE "VALIDITY      " TO CR-DIMENSION.
076400     MOVE WS-INVALID-RATE TO CR-ERROR-RATE.
076500     MOVE WS-INVALID-CNT TO CR-ERROR-COUNT.
076600     IF WS-INVALID-RATE = 0
076700         MOVE "Y" TO CR-PASSED-FLAG
076800         MOVE "LOW     " TO CR-SEVERITY
076900     ELSE
077000         MOVE "N" TO CR-PASSED-FLAG
077100         IF WS-INVALID-RATE > .01
077200             MOVE "HIGH    " TO CR-SEVERITY
077300         ELSE
077400             MOVE "MEDIUM  " TO CR-SEVERITY.
077500     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
077600 331-EXIT.
077700     EXIT.
077800
077900 336-TEST-ONE-CURRENCY.
078000     IF TT-CURRENCY(TT-IDX) = SPACES
078100         GO TO 336-EXIT.
078200     SET ISO-CURR-IDX TO 1.
078300     SEARCH ALL ISO-CURR-ENTRY
078400         AT END ADD 1 TO WS-INVALID-CNT
078500         WHEN ISO-CURR-CODE(ISO-CURR-IDX) = TT-CURRENCY(TT-IDX)
078600             CONTINUE.
078700 336-EXIT.
078800     EXIT.
078900
079000 332-COUNTRY-CHECK.
079100     MOVE ZERO TO WS-INVALID-CNT.
079200     PERFORM 337-TEST-ONE-COUNTRY THRU 337-EXIT
079300         VARYING TT-IDX FROM 1 BY 1
079400         UNTIL TT-IDX > TRAN-TABLE-COUNT.
079500     COMPUTE WS-INVALID-RATE ROUNDED =
079600         WS-INVALID-CNT / PROF-ROWS-READ.
079700     MOVE "VALIDITY-COUNTRY" TO CR-CHECK-ID.
079800     MOVE "VALIDITY      " TO CR-DIMENSION.
079900     MOVE WS-INVALID-RATE TO CR-ERROR-RATE.
080000     MOVE WS-INVALID-CNT TO CR-ERROR-COUNT.
080100     IF WS-INVALID-RATE = 0
080200         MOVE "Y" TO CR-PASSED-FLAG
080300         MOVE "LOW     " TO CR-SEVERITY
080400     ELSE
080500         MOVE "N" TO CR-PASSED-FLAG
080600         IF WS-INVALID-RATE > .01
080700             MOVE "MEDIUM  " TO CR-SEVERITY
080800         ELSE
080900             MOVE "LOW     " TO CR-SEVERITY.
081000     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
081100 332-EXIT.
081200     EXIT.
081300
081400 337-TEST-ONE-COUNTRY.
081500     IF TT-COUNTRY(TT-IDX) = SPACES
081600         GO TO 337-EXIT.
081700     SET ISO-CTRY-IDX TO 1.
081800     SEARCH ALL ISO-CTRY-ENTRY
081900         AT END ADD 1 TO WS-INVALID-CNT
082000         WHEN ISO-CTRY-CODE(ISO-CTRY-IDX) = TT-COUNTRY(TT-IDX)
082100             CONTINUE.
082200 337-EXIT.
082300     EXIT.
082400
082500 333-MCC-CHECK.
082600     MOVE ZERO TO WS-INVALID-CNT.
082700     PERFORM 338-TEST-ONE-MCC THRU 338-EXIT
082800         VARYING TT-IDX FROM 1 BY 1
082900         UNTIL TT-IDX > TRAN-TABLE-COUNT.
083000     COMPUTE WS-INVALID-RATE ROUNDED =
083100         WS-INVALID-CNT / PROF-ROWS-READ.
083200     MOVE "VALIDITY-MCC" TO CR-CHECK-ID.
083300     MOVE "VALIDITY      " TO CR-DIMENSION.
083400     MOVE WS-INVALID-RATE TO CR-ERROR-RATE.
083500     MOVE WS-INVALID-CNT TO CR-ERROR-COUNT.
083600     IF WS-INVALID-RATE = 0
083700         MOVE "Y" TO CR-PASSED-FLAG
083800         MOVE "LOW     " TO CR-SEVERITY
083900     ELSE
084000         MOVE "N" TO CR-PASSED-FLAG
084100         IF WS-INVALID-RATE > .01
084200             MOVE "MEDIUM  " TO CR-SEVERITY
084300         ELSE
084400             MOVE "LOW     " TO CR-SEVERITY.
084500     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
084600 333-EXIT.
084700     EXIT.
084800
084900 338-TEST-ONE-MCC.
085000     IF TT-MCC(TT-IDX) = SPACES
085100         GO TO 338-EXIT.
085200     IF TT-MCC(TT-IDX) NOT IS DQ-NUMERIC-CLASS
085300         ADD 1 TO WS-INVALID-CNT
085400         GO TO 338-EXIT.
085500     IF MCC-REF-PRESENT
085600         SET MCC-IDX TO 1
085700         SEARCH ALL MCC-ENTRY
085800             AT END ADD 1 TO WS-INVALID-CNT
085900             WHEN MCC-TAB-CODE(MCC-IDX) = TT-MCC(TT-IDX)
086000                 CONTINUE.
086100 338-EXIT.
086200     EXIT.
086300
086400******************************************************************
086500*    AMOUNT - NEGATIVES PLUS IQR OUTLIERS.  Q1/Q3 ARE NEAREST-
086600*    RANK PERCENTILES OF THE SORTED AMOUNT LIST - A DOCUMENTED
086700*    STAND-IN FOR LINEAR INTERPOLATION (GOVERNANCE MEMO 93-04
086800*    ACCEPTS EITHER METHOD).
086900******************************************************************
087000 334-AMOUNT-CHECK.
087100     PERFORM 339-SORT-AMOUNTS THRU 339-EXIT.
087200     IF AMOUNT-SORTED-COUNT = 0
087300         GO TO 334-EXIT.
087400     COMPUTE WS-Q1-POS =
087500         ((AMOUNT-SORTED-COUNT - 1) * 25 / 100) + 1.
087600     COMPUTE WS-Q3-POS =
087700         ((AMOUNT-SORTED-COUNT - 1) * 75 / 100) + 1.
087800     SET AMT-SORT-IDX TO WS-Q1-POS.
087900     MOVE AMT-SORT-VALUE(AMT-SORT-IDX) TO WS-Q1-VALUE.
088000     SET AMT-SORT-IDX TO WS-Q3-POS.
088100     MOVE AMT-SORT-VALUE(AMT-SORT-IDX) TO WS-Q3-VALUE.
088200     COMPUTE WS-IQR-VALUE = WS-Q3-VALUE - WS-Q1-VALUE.
088300     COMPUTE WS-LOWER-BOUND =
088400         WS-Q1-VALUE - (3 * WS-IQR-VALUE).
088500     COMPUTE WS-UPPER-BOUND =
088600         WS-Q3-VALUE + (3 * WS-IQR-VALUE).
088700     MOVE ZERO TO WS-NEG-CNT.
088800     MOVE ZERO TO WS-OUTLIER-CNT.
088900     PERFORM 341-TEST-ONE-AMOUNT THRU 341-EXIT
089000         VARYING TT-IDX FROM 1 BY 1
089100         UNTIL TT-IDX > TRAN-TABLE-COUNT.
089200     COMPUTE WS-INVALID-CNT = WS-NEG-CNT + WS-OUTLIER-CNT.
089300     COMPUTE WS-INVALID-RATE ROUNDED =
089400         WS-INVALID-CNT / PROF-ROWS-READ.
089500     MOVE "VALIDITY-AMOUNT" TO CR-CHECK-ID.
089600     MOVE "VALIDITY      " TO CR-DIMENSION.
089700     MOVE WS-INVALID-RATE TO CR-ERROR-RATE.
089800     MOVE WS-INVALID-CNT TO CR-ERROR-COUNT.
089900     IF WS-INVALID-RATE < .01
090000         MOVE "Y" TO CR-PASSED-FLAG
090100         MOVE "LOW     " TO CR-SEVERITY
090200     ELSE
090300         MOVE "N" TO CR-PASSED-FLAG
090400         IF WS-INVALID-RATE > .05
090500             MOVE "CRITICAL" TO CR-SEVERITY
090600         ELSE
090700             IF WS-INVALID-RATE > .01
090800                 MOVE "HIGH    " TO CR-SEVERITY
090900             ELSE
091000                 MOVE "LOW     " TO CR-SEVERITY.
091100     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
091200 334-EXIT.
091300     EXIT.
091400
091500 339-SORT-AMOUNTS.                                                DQ-0052 
091600     SORT SORT-AMT-WORK
091700         ON ASCENDING KEY SRT-AMT-KEY
091800         INPUT PROCEDURE IS 342-RELEASE-AMOUNTS
091900         OUTPUT PROCEDURE IS 344-RETURN-AMOUNTS.
092000 339-EXIT.
092100     EXIT.
092200
092300 342-RELEASE-AMOUNTS.
092400     PERFORM 343-RELEASE-ONE-AMT THRU 343A-EXIT
092500         VARYING TT-IDX FROM 1 BY 1
092600         UNTIL TT-IDX > TRAN-TABLE-COUNT.
092700 342-EXIT.
092800     EXIT.
092900
093000 343-RELEASE-ONE-AMT.
093100     MOVE TT-AMOUNT(TT-IDX) TO SRT-AMT-KEY.
093200     RELEASE SORT-AMT-REC.
093300 343A-EXIT.
093400     EXIT.
093500
093600 344-RETURN-AMOUNTS.
093700     MOVE ZERO TO AMOUNT-SORTED-COUNT.
093800     PERFORM 345-RETURN-ONE-AMT THRU 345-EXIT
093900         UNTIL NO-MORE-SORTED-IDS.
094000     MOVE "Y" TO MORE-SORTED-IDS-SW.
094100 344-EXIT.
094200     EXIT.
094300
094400 345-RETURN-ONE-AMT.
094500     RETURN SORT-AMT-WORK INTO SORT-AMT-REC
094600         AT END
094700             MOVE "N" TO MORE-SORTED-IDS-SW
094800             GO TO 345-EXIT
094900     END-RETURN.
095000     ADD 1 TO AMOUNT-SORTED-COUNT.
095100     SET AMT-SORT-IDX TO AMOUNT-SORTED-COUNT.
095200     MOVE SRT-AMT-KEY TO AMT-SORT-VALUE(AMT-SORT-IDX).
095300 345-EXIT.
095400     EXIT.
095500
095600 341-TEST-ONE-AMOUNT.
095700     IF TT-AMOUNT(TT-IDX) < 0
095800         ADD 1 TO WS-NEG-CNT.
095900     IF TT-AMOUNT(TT-IDX) < WS-LOWER-BOUND
096000     OR TT-AMOUNT(TT-IDX) > WS-UPPER-BOUND
096100         ADD 1 TO WS-OUTLIER-CNT.
096200 341-EXIT.
096300     EXIT.
096400
096500******************************************************************
096600*    CONSISTENCY - STATUS/SETTLEMENT, CURRENCY DECIMALS, AND
096700*    EVENT-TIME/SETTLEMENT-TIME ORDERING.
096800******************************************************************
096900 340-CONSISTENCY-CHECKS.
097000     MOVE "340-CONSISTENCY-CHECKS" TO PARA-NAME.
097100     IF NOT CONSISTENCY-SELECTED
097200         GO TO 340-EXIT.
097300     MOVE 4 TO CURRENT-DIM-IDX.
097400     PERFORM 341-STATUS-SETTLEMENT-CHK THRU 341S-EXIT.
097500     PERFORM 342-CURRENCY-DECIMALS-CHK THRU 342C-EXIT.
097600     PERFORM 343-TIME-ORDERING-CHECK THRU 343-EXIT.
097700 340-EXIT.
097800     EXIT.
097900
098000 341-STATUS-SETTLEMENT-CHK.
098100     MOVE ZERO TO WS-VIOLATION-CNT.
098200     PERFORM 346-TEST-ONE-SETTLEMENT THRU 346-EXIT
098300         VARYING TT-IDX FROM 1 BY 1
098400         UNTIL TT-IDX > TRAN-TABLE-COUNT.
098500     COMPUTE WS-VIOLATION-RATE ROUNDED =
098600         WS-VIOLATION-CNT / PROF-ROWS-READ.
098700     MOVE "CONSISTENCY-STATUS-SETTLEMENT" TO CR-CHECK-ID.
098800     MOVE "CONSISTENCY   " TO CR-DIMENSION.
098900     MOVE WS-VIOLATION-RATE TO CR-ERROR-RATE.
099000     MOVE WS-VIOLATION-CNT TO CR-ERROR-COUNT.
099100     IF WS-VIOLATION-CNT = 0
099200         MOVE "Y" TO CR-PASSED-FLAG
099300         MOVE "LOW     " TO CR-SEVERITY
099400     ELSE
099500         MOVE "N" TO CR-PASSED-FLAG
099600         IF WS-VIOLATION-RATE > .01
099700             MOVE "HIGH    " TO CR-SEVERITY
099800         ELSE
099900             MOVE "MEDIUM  " TO CR-SEVERITY.
100000     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
100100 341S-EXIT.
100200     EXIT.
100300
100400 346-TEST-ONE-SETTLEMENT.
100500     IF (TT-STATUS(TT-IDX) = "SETTLED " OR
100600         TT-STATUS(TT-IDX) = "COMPLETE" OR
100700         TT-STATUS(TT-IDX) = "SUCCESS ")
100800     AND TT-SETTLE-DATE(TT-IDX) = SPACES
100900         ADD 1 TO WS-VIOLATION-CNT.
101000 346-EXIT.
101100     EXIT.
101200
101300 342-CURRENCY-DECIMALS-CHK.
101400     MOVE ZERO TO WS-VIOLATION-CNT.
101500     IF CURR-REF-PRESENT
101600         PERFORM 347-TEST-ONE-DECIMAL THRU 347-EXIT
101700             VARYING TT-IDX FROM 1 BY 1
101800             UNTIL TT-IDX > TRAN-TABLE-COUNT.
101900     COMPUTE WS-VIOLATION-RATE ROUNDED =
102000         WS-VIOLATION-CNT / PROF-ROWS-READ.
102100     MOVE "CONSISTENCY-CURRENCY-DECIMALS" TO CR-CHECK-ID.
102200     MOVE "CONSISTENCY   " TO CR-DIMENSION.
102300     MOVE WS-VIOLATION-RATE TO CR-ERROR-RATE.
102400     MOVE WS-VIOLATION-CNT TO CR-ERROR-COUNT.
102500     IF NOT CURR-REF-PRESENT OR WS-VIOLATION-CNT = 0
102600         MOVE "Y" TO CR-PASSED-FLAG
102700         MOVE "LOW     " TO CR-SEVERITY
102800     ELSE
102900         MOVE "N" TO CR-PASSED-FLAG
103000         IF WS-VIOLATION-RATE > .01
103100             MOVE "MEDIUM  " TO CR-SEVERITY
103200         ELSE
103300             MOVE "LOW     " TO CR-SEVERITY.
103400     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
103500 342C-EXIT.
103600     EXIT.
103700
103800 347-TEST-ONE-DECIMAL.
103900     IF TT-CURRENCY(TT-IDX) = SPACES
104000         GO TO 347-EXIT.
104100     SET CURR-IDX TO 1.
104200     SEARCH ALL CURR-ENTRY
104300         AT END CONTINUE
104400         WHEN CURR-TAB-CODE(CURR-IDX) = TT-CURRENCY(TT-IDX)
104500             IF CURR-TAB-DECIMALS(CURR-IDX) = 0
104600                 MOVE TT-AMOUNT(TT-IDX) TO WS-INT-PART
104700                 COMPUTE WS-FRAC-CHECK =
104800                     TT-AMOUNT(TT-IDX) - WS-INT-PART
104900                 IF WS-FRAC-CHECK NOT = 0
105000                     ADD 1 TO WS-VIOLATION-CNT.
105100 347-EXIT.
105200     EXIT.
105300
105400 343-TIME-ORDERING-CHECK.
105500     MOVE ZERO TO WS-MISORDERED-CNT.
105600     MOVE ZERO TO WS-COMPARED-CNT.
105700     PERFORM 348-TEST-ONE-ORDERING THRU 348-EXIT
105800         VARYING TT-IDX FROM 1 BY 1
105900         UNTIL TT-IDX > TRAN-TABLE-COUNT.
106000     IF WS-COMPARED-CNT = 0
106100         MOVE ZERO TO WS-VIOLATION-RATE
106200     ELSE
106300         COMPUTE WS-VIOLATION-RATE ROUNDED =
106400             WS-MISORDERED-CNT / WS-COMPARED-CNT.
106500     MOVE "CONSISTENCY-TIME-ORDERING" TO CR-CHECK-ID.
106600     MOVE "CONSISTENCY   " TO CR-DIMENSION.
106700     MOVE WS-VIOLATION-RATE TO CR-ERROR-RATE.
106800     MOVE WS-MISORDERED-CNT TO CR-ERROR-COUNT.
106900     IF WS-MISORDERED-CNT = 0
107000         MOVE "Y" TO CR-PASSED-FLAG
107100         MOVE "LOW     " TO CR-SEVERITY
107200     ELSE
107300         MOVE "N" TO CR-PASSED-FLAG
107400         IF WS-VIOLATION-RATE > .01
107500             MOVE "HIGH    " TO CR-SEVERITY
107600         ELSE
107700             MOVE "MEDIUM  " TO CR-SEVERITY.
107800     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
107900 343-EXIT.
108000     EXIT.
108100
108200 348-TEST-ONE-ORDERING.
108300     IF TT-EVENT-TIME(TT-IDX) = SPACES
108400     OR TT-SETTLE-TIME(TT-IDX) = SPACES
108500         GO TO 348-EXIT.
108600     ADD 1 TO WS-COMPARED-CNT.
108700     MOVE TT-EVENT-TIME(TT-IDX)  TO WS-HRS-EARLY-DATE.
108800     MOVE TT-SETTLE-TIME(TT-IDX) TO WS-HRS-LATE-DATE.
108900     PERFORM 880-CALC-HOURS-BETWEEN THRU 880-EXIT.
109000     IF WS-HRS-RESULT < 0
109100         ADD 1 TO WS-MISORDERED-CNT.
109200 348-EXIT.
109300     EXIT.
109400
109500******************************************************************
109600*    TIMELINESS - EVENT LAG AGAINST THE AS-OF PARM, AND EVENT TO
109700*    SETTLEMENT PROCESSING DELAY.
109800******************************************************************
109900 350-TIMELINESS-CHECKS.
110000     MOVE "350-TIMELINESS-CHECKS" TO PARA-NAME.
110100     IF NOT TIMELINESS-SELECTED
110200         GO TO 350-EXIT.
110300     MOVE 5 TO CURRENT-DIM-IDX.
110400     PERFORM 351-EVENT-LAG-CHECK THRU 351-EXIT.
110500     PERFORM 352-PROCESSING-DELAY-CHK THRU 352P-EXIT.
110600 350-EXIT.
110700     EXIT.
110800
110900 351-EVENT-LAG-CHECK.
111000     MOVE ZERO TO WS-LAG-VIOLATIONS.
111100     PERFORM 355-CALC-ONE-LAG THRU 355-EXIT
111200         VARYING TT-IDX FROM 1 BY 1
111300         UNTIL TT-IDX > TRAN-TABLE-COUNT.
111400     COMPUTE WS-VIOLATION-RATE ROUNDED =
111500         WS-LAG-VIOLATIONS / PROF-ROWS-READ.
111600     MOVE "TIMELINESS-EVENT-LAG" TO CR-CHECK-ID.
111700     MOVE "TIMELINESS    " TO CR-DIMENSION.
111800     MOVE WS-VIOLATION-RATE TO CR-ERROR-RATE.
111900     MOVE WS-LAG-VIOLATIONS TO CR-ERROR-COUNT.
112000     IF WS-VIOLATION-RATE < .05
112100         MOVE "Y" TO CR-PASSED-FLAG
112200         MOVE "LOW     " TO CR-SEVERITY
112300     ELSE
112400         MOVE "N" TO CR-PASSED-FLAG
112500         IF WS-VIOLATION-RATE > .10
112600             MOVE "HIGH    " TO CR-SEVERITY
112700         ELSE
112800             MOVE "MEDIUM  " TO CR-SEVERITY.
112900     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
113000 351-EXIT.
113100     EXIT.
113200
113300 355-CALC-ONE-LAG.
113400     IF TT-EVENT-TIME(TT-IDX) = SPACES
113500         GO TO 355-EXIT.
113600     MOVE TT-EVENT-TIME(TT-IDX) TO WS-HRS-EARLY-DATE.
113700     MOVE AS-OF-TIMESTAMP       TO WS-HRS-LATE-DATE.
113800     PERFORM 880-CALC-HOURS-BETWEEN THRU 880-EXIT.
113900     IF WS-HRS-RESULT > 24
114000         ADD 1 TO WS-LAG-VIOLATIONS.
114100 355-EXIT.
114200     EXIT.
114300
114400 352-PROCESSING-DELAY-CHK.
114500     MOVE ZERO TO WS-DELAY-EXCESSIVE.
114600     MOVE ZERO TO WS-DELAY-COMPARED.
114700     MOVE ZERO TO WS-DELAY-SUM.
114800     MOVE ZERO TO WS-DELAY-MAX.
114900     PERFORM 356-CALC-ONE-DELAY THRU 356-EXIT
115000         VARYING TT-IDX FROM 1 BY 1
115100         UNTIL TT-IDX > TRAN-TABLE-COUNT.
115200     IF WS-DELAY-COMPARED = 0
115300         MOVE ZERO TO WS-VIOLATION-RATE
115400         MOVE ZERO TO WS-DELAY-AVG
115500     ELSE
115600         COMPUTE WS-VIOLATION-RATE ROUNDED =
115700             WS-DELAY-EXCESSIVE / WS-DELAY-COMPARED
115800         COMPUTE WS-DELAY-AVG ROUNDED =
115900             WS-DELAY-SUM / WS-DELAY-COMPARED.
116000     MOVE "TIMELINESS-PROCESSING-DELAY" TO CR-CHECK-ID.
116100     MOVE "TIMELINESS    " TO CR-DIMENSION.
116200     MOVE WS-VIOLATION-RATE TO CR-ERROR-RATE.
116300     MOVE WS-DELAY-EXCESSIVE TO CR-ERROR-COUNT.
116400     IF WS-VIOLATION-RATE < .05
116500         MOVE "Y" TO CR-PASSED-FLAG
116600         MOVE "LOW     " TO CR-SEVERITY
116700     ELSE
116800         MOVE "N" TO CR-PASSED-FLAG
116900         IF WS-VIOLATION-RATE > .10
117000             MOVE "MEDIUM  " TO CR-SEVERITY
117100         ELSE
117200             MOVE "LOW     " TO CR-SEVERITY.
117300     IF DQ-TRACE-ON
117400         DISPLAY "AVG SETTLEMENT DELAY (HRS): " WS-DELAY-AVG
117500         DISPLAY "MAX SETTLEMENT DELAY (HRS): " WS-DELAY-MAX.
117600     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
117700 352P-EXIT.
117800     EXIT.
117900
118000 356-CALC-ONE-DELAY.
118100     IF TT-EVENT-TIME(TT-IDX) = SPACES
118200     OR TT-SETTLE-TIME(TT-IDX) = SPACES
118300         GO TO 356-EXIT.
118400     ADD 1 TO WS-DELAY-COMPARED.
118500     MOVE TT-EVENT-TIME(TT-IDX)  TO WS-HRS-EARLY-DATE.
118600     MOVE TT-SETTLE-TIME(TT-IDX) TO WS-HRS-LATE-DATE.
118700     PERFORM 880-CALC-HOURS-BETWEEN THRU 880-EXIT.
118800     ADD WS-HRS-RESULT TO WS-DELAY-SUM.
118900     IF WS-HRS-RESULT > WS-DELAY-MAX
119000         MOVE WS-HRS-RESULT TO WS-DELAY-MAX.
119100     IF WS-HRS-RESULT > 48
119200         ADD 1 TO WS-DELAY-EXCESSIVE.
119300 356-EXIT.
119400     EXIT.
119500
119600******************************************************************
119700*    INTEGRITY - NEVER SELECTED IN THIS FILE SET (NO MERCHANT OR
119800*    CUSTOMER MASTER ON HAND).  PARAGRAPH KEPT SO A FUTURE
119900*    MERCHANT-MASTER FEED CAN TURN THE DIMENSION BACK ON WITHOUT
120000*    TOUCHING THE MAINLINE SEQUENCE - SEE RULE BOOK SECTION 6.
120100******************************************************************
120200 360-INTEGRITY-CHECKS.
120300     MOVE "360-INTEGRITY-CHECKS" TO PARA-NAME.
120400     IF NOT INTEGRITY-SELECTED
120500         GO TO 360-EXIT.
120600     MOVE 6 TO CURRENT-DIM-IDX.
120700     MOVE "INTEGRITY-REFERENTIAL" TO CR-CHECK-ID.
120800     MOVE "INTEGRITY     " TO CR-DIMENSION.
120900     MOVE "Y" TO CR-PASSED-FLAG.
121000     MOVE "LOW     " TO CR-SEVERITY.
121100     MOVE ZERO TO CR-ERROR-RATE.
121200     MOVE ZERO TO CR-ERROR-COUNT.
121300     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
121400 360-EXIT.
121500     EXIT.
121600
121700******************************************************************
121800*    RECONCILIATION - BIN MAP AND SETTLEMENT LEDGER.
121900******************************************************************
122000 370-RECONCILIATION-CHECKS.
122100     MOVE "370-RECONCILIATION-CHECKS" TO PARA-NAME.
122200     IF NOT RECONCILIATION-SELECTED
122300         GO TO 370-EXIT.
122400     MOVE 7 TO CURRENT-DIM-IDX.
122500     PERFORM 371-BIN-CHECK THRU 371-EXIT.
122600     PERFORM 372-SETTLEMENT-CHECK THRU 372-EXIT.
122700 370-EXIT.
122800     EXIT.
122900
123000 371-BIN-CHECK.
123100     IF NOT BIN-REF-PRESENT
123200         GO TO 371-EXIT.
123300     MOVE ZERO TO WS-MATCHED-CNT.
123400     PERFORM 373-TEST-ONE-BIN THRU 373-EXIT
123500         VARYING TT-IDX FROM 1 BY 1
123600         UNTIL TT-IDX > TRAN-TABLE-COUNT.
123700     COMPUTE WS-MATCH-RATE ROUNDED =
123800         WS-MATCHED-CNT / PROF-ROWS-READ.
123900     MOVE "RECONCILIATION-BIN" TO CR-CHECK-ID.
124000     MOVE "RECONCILIATION" TO CR-DIMENSION.
124100     COMPUTE CR-ERROR-RATE ROUNDED = 1 - WS-MATCH-RATE.
124200     COMPUTE CR-ERROR-COUNT = PROF-ROWS-READ - WS-MATCHED-CNT.
124300     IF WS-MATCH-RATE > .95
124400         MOVE "Y" TO CR-PASSED-FLAG
124500         MOVE "LOW     " TO CR-SEVERITY                           DQ-0103 
124600     ELSE
124700         MOVE "N" TO CR-PASSED-FLAG
124800         IF WS-MATCH-RATE < .90
124900             MOVE "HIGH    " TO CR-SEVERITY                       DQ-0103 
125000         ELSE
125100             MOVE "MEDIUM  " TO CR-SEVERITY.                      DQ-0103 
125200     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
125300 371-EXIT.
125400     EXIT.
125500
125600 373-TEST-ONE-BIN.
125700     SET BIN-IDX TO 1.
125800     SEARCH ALL BIN-ENTRY
125900         AT END CONTINUE
126000         WHEN BIN-TAB-BIN(BIN-IDX) = TT-BIN(TT-IDX)
126100             ADD 1 TO WS-MATCHED-CNT.
126200 373-EXIT.
126300     EXIT.
126400
126500 372-SETTLEMENT-CHECK.
126600     IF NOT SETL-REF-PRESENT
126700         GO TO 372-EXIT.
126800     MOVE ZERO TO WS-MISMATCH-CNT.
126900     PERFORM 374-TEST-ONE-SETTLE THRU 374-EXIT
127000         VARYING TT-IDX FROM 1 BY 1
127100         UNTIL TT-IDX > TRAN-TABLE-COUNT.
127200     COMPUTE WS-RECON-RATE ROUNDED =
127300         1 - (WS-MISMATCH-CNT / PROF-ROWS-READ).
127400     MOVE "RECONCILIATION-SETTLEMENT" TO CR-CHECK-ID.
127500     MOVE "RECONCILIATION" TO CR-DIMENSION.
127600     COMPUTE CR-ERROR-RATE ROUNDED = 1 - WS-RECON-RATE.
127700     MOVE WS-MISMATCH-CNT TO CR-ERROR-COUNT.
127800     IF WS-RECON-RATE > .98
127900         MOVE "Y" TO CR-PASSED-FLAG
128000         MOVE "LOW     " TO CR-SEVERITY
128100     ELSE
128200         MOVE "N" TO CR-PASSED-FLAG
128300         IF WS-RECON-RATE < .95
128400             MOVE "CRITICAL" TO CR-SEVERITY
128500         ELSE
128600             IF WS-RECON-RATE < .98
128700                 MOVE "HIGH    " TO CR-SEVERITY
128800             ELSE
128900                 MOVE "LOW     " TO CR-SEVERITY.
129000     PERFORM 390-WRITE-CHECK-RESULT THRU 390-EXIT.
129100 372-EXIT.
129200     EXIT.
129300
129400 374-TEST-ONE-SETTLE.
129500     SET SETL-IDX TO 1.
129600     SEARCH ALL SETL-ENTRY
129700         AT END
129800             ADD 1 TO WS-MISMATCH-CNT
129900         WHEN SETL-TAB-TXN-ID(SETL-IDX) = TT-TXN-ID(TT-IDX)
130000             PERFORM 375-COMPARE-SETTLE THRU 375-EXIT.
130100 374-EXIT.
130200     EXIT.
130300
130400 375-COMPARE-SETTLE.
130500*    DQ-0161 (06/11/01) - AMOUNT AND CURRENCY ARE COUNTED AS
130600*    TWO SEPARATE MISMATCHES PER THE RECONCILIATION FORMULA.
130700*    A ROW BAD BOTH WAYS MUST TALLY TWICE, SO NEITHER TEST MAY
130800*    SHORT-CIRCUIT THE OTHER.
130900     IF TT-AMOUNT(TT-IDX) > SETL-TAB-AMOUNT(SETL-IDX)
131000         COMPUTE WS-FRAC-CHECK =
131100             TT-AMOUNT(TT-IDX) - SETL-TAB-AMOUNT(SETL-IDX)
131200     ELSE
131300         COMPUTE WS-FRAC-CHECK =
131400             SETL-TAB-AMOUNT(SETL-IDX) - TT-AMOUNT(TT-IDX).
131500     IF WS-FRAC-CHECK > .01
131600         ADD 1 TO WS-MISMATCH-CNT.                                DQ-0161 
131700     IF TT-CURRENCY(TT-IDX) NOT = SETL-TAB-CURRENCY(SETL-IDX)
131800         ADD 1 TO WS-MISMATCH-CNT.                                DQ-0161 
131900 375-EXIT.
132000     EXIT.
132100
132200******************************************************************
132300*    COMMON CHECK-RESULT WRITER - EVERY CHECK PARAGRAPH SETS UP
132400*    CHECK-RESULT-REC AND CURRENT-DIM-IDX, THEN PERFORMS HERE.
132500*    ALSO ROLLS THE RESULT INTO THE DIMENSION ACCUMULATORS THE
132600*    SCORING PASS NEEDS.
132700******************************************************************
132800 390-WRITE-CHECK-RESULT.
132900     WRITE CHKRSLT-FILE-REC FROM CHECK-RESULT-REC.
133000     MOVE ZERO TO CR-NULLCOL-FLAG-CNT.                          DQ-0172
133100     MOVE ZERO TO CR-NULLCOL-1ST-IDX.                           DQ-0172
133200     ADD 1 TO PROF-CHECKS-WRITTEN.
133300     ADD 1 TO DIM-ACC-CHECK-COUNT(CURRENT-DIM-IDX).
133400     IF CR-CHECK-FAILED
133500         ADD 1 TO DIM-ACC-FAILED-COUNT(CURRENT-DIM-IDX).
133600     PERFORM 395-LOOKUP-SEV-WEIGHT THRU 395-EXIT.
133700     COMPUTE DIM-ACC-SUM-RATE-WT(CURRENT-DIM-IDX) =
133800         DIM-ACC-SUM-RATE-WT(CURRENT-DIM-IDX)
133900         + (CR-ERROR-RATE * WS-SEV-WEIGHT-FOUND).
134000     ADD WS-SEV-WEIGHT-FOUND
134100         TO DIM-ACC-SUM-WEIGHT(CURRENT-DIM-IDX).
134200 390-EXIT.
134300     EXIT.
134400
134500 395-LOOKUP-SEV-WEIGHT.
134600     SET SEV-WT-IDX TO 1.
134700     SEARCH SEV-WEIGHT-ENTRY
134800         AT END MOVE 1.0 TO WS-SEV-WEIGHT-FOUND
134900         WHEN SEV-WEIGHT-CODE(SEV-WT-IDX) = CR-SEVERITY
135000             MOVE SEV-WEIGHT-VALUE(SEV-WT-IDX)
135100                 TO WS-SEV-WEIGHT-FOUND.
135200 395-EXIT.
135300     EXIT.
135400
135500******************************************************************
135600*    SCORING - BATCH FLOW STEP 6.
135700******************************************************************
135800 900-SCORING-PASS.
135900     MOVE "900-SCORING-PASS" TO PARA-NAME.
136000     PERFORM 905-CALC-CRITICALITY-BOOST THRU 905-EXIT.
136100     MOVE ZERO TO WS-COMPOSITE-SUM-SW.
136200     MOVE ZERO TO WS-COMPOSITE-SUM-W.
136300     PERFORM 910-SCORE-ONE-DIMENSION THRU 910-EXIT
136400         VARYING DIM-WT-IDX FROM 1 BY 1
136500         UNTIL DIM-WT-IDX > 7.
136600     PERFORM 930-COMPOSITE-DQS THRU 930-EXIT.
136700 900-EXIT.
136800     EXIT.
136900
137000 905-CALC-CRITICALITY-BOOST.
137100     MOVE ZERO TO WS-CRITICALITY-TOTAL.
137200     PERFORM 906-SUM-ONE-CRIT-COL THRU 906-EXIT
137300         VARYING COL-CRIT-IDX FROM 1 BY 1
137400         UNTIL COL-CRIT-IDX > 12.
137500     IF WS-CRITICALITY-TOTAL > 10
137600         MOVE 1.2 TO WS-BOOST-FACTOR
137700     ELSE
137800         MOVE 1.0 TO WS-BOOST-FACTOR.
137900 905-EXIT.
138000     EXIT.
138100
138200 906-SUM-ONE-CRIT-COL.
138300     ADD COL-CRIT-POINTS(COL-CRIT-IDX) TO WS-CRITICALITY-TOTAL.
138400 906-EXIT.
138500     EXIT.
138600
138700 910-SCORE-ONE-DIMENSION.
138800     SET DIM-ACC-IDX TO DIM-WT-IDX.
138900     SET DIM-SEL-IDX TO DIM-WT-IDX.
139000     IF DIM-SEL-FLAG(DIM-SEL-IDX) NOT = "Y"
139100         GO TO 910-EXIT.
139200     IF DIM-ACC-CHECK-COUNT(DIM-ACC-IDX) = 0
139300         MOVE 100.00 TO WS-DIM-SCORE
139400         MOVE ZERO TO WS-DIM-WGT-ERR-RATE
139500     ELSE
139600         COMPUTE WS-DIM-WGT-ERR-RATE ROUNDED =
139700             DIM-ACC-SUM-RATE-WT(DIM-ACC-IDX)
139800             / DIM-ACC-SUM-WEIGHT(DIM-ACC-IDX)
139900         COMPUTE WS-DIM-SCORE ROUNDED =
140000             100 * (1 - WS-DIM-WGT-ERR-RATE)
140100         IF WS-DIM-SCORE < 0
140200             MOVE ZERO TO WS-DIM-SCORE.
140300*    DQ-0183 (09/21/04) - A SELECTED DIMENSION WITH NO
140400*    CHECKS SCORES 100.0 AT WEIGHT 1.0, NOT THE BASE/
140500*    BOOSTED WEIGHT - A ZERO-CHECK DIMENSION MUST NOT BE
140600*    ABLE TO SKEW THE COMPOSITE DQS BY A FULL WEIGHT.
140700     IF DIM-ACC-CHECK-COUNT(DIM-ACC-IDX) = 0                    DQ-0183
140800         MOVE 1.0 TO WS-FINAL-DIM-WEIGHT                        DQ-0183
140900     ELSE                                                       DQ-0183
141000         COMPUTE WS-FINAL-DIM-WEIGHT ROUNDED =
141100             DIM-WEIGHT-BASE(DIM-WT-IDX) * WS-BOOST-FACTOR.
141200     MOVE DIM-WEIGHT-NAME(DIM-WT-IDX) TO DS-DIMENSION.
141300     MOVE WS-DIM-SCORE TO DS-SCORE.
141400     MOVE WS-FINAL-DIM-WEIGHT TO DS-WEIGHT.
141500     MOVE WS-DIM-WGT-ERR-RATE TO DS-WGT-ERROR-RATE.
141600     WRITE DQSCOR-FILE-REC FROM DIM-SCORE-REC.
141700     COMPUTE WS-COMPOSITE-SUM-SW =
141800         WS-COMPOSITE-SUM-SW
141900         + (WS-DIM-SCORE * WS-FINAL-DIM-WEIGHT).
142000     ADD WS-FINAL-DIM-WEIGHT TO WS-COMPOSITE-SUM-W.
142100 910-EXIT.
142200     EXIT.
142300
142400 930-COMPOSITE-DQS.
142500     IF WS-COMPOSITE-SUM-W = 0
142600         MOVE ZERO TO WS-COMPOSITE-DQS
142700     ELSE
142800         COMPUTE WS-COMPOSITE-DQS ROUNDED =
142900             WS-COMPOSITE-SUM-SW / WS-COMPOSITE-SUM-W.
143000     MOVE "COMPOSITE-DQS " TO DS-DIMENSION.
143100     MOVE WS-COMPOSITE-DQS TO DS-SCORE.
143200     MOVE ZERO TO DS-WEIGHT.
143300     MOVE ZERO TO DS-WGT-ERROR-RATE.
143400     WRITE DQSCOR-FILE-REC FROM DIM-SCORE-REC.
143500 930-EXIT.
143600     EXIT.
143700
143800******************************************************************
143900*    HOURS-BETWEEN - CALLER MOVES TWO YYYYMMDDHHMMSS FIELDS TO
144000*    WS-HRS-EARLY-DATE / WS-HRS-LATE-DATE AND PERFORMS HERE.
144100*    RESULT IS (LATE - EARLY) IN WHOLE HOURS, TRUNCATED, VIA THE
144200*    CIVIL-TO-JULIAN-DAY-NUMBER FORMULA - NO INTRINSIC FUNCTION.
144300******************************************************************
144400 880-CALC-HOURS-BETWEEN.
144500     MOVE WS-HRS-EARLY-DATE TO WS-CALC-DATE-GRP.
144600     PERFORM 885-CALC-JULIAN-DAY THRU 885-EXIT.
144700     MOVE WS-CALC-JULIAN-OUT TO WS-JULIAN-1.
144800     COMPUTE WS-EARLY-TOTAL-MIN =
144900         (WS-JULIAN-1 * 1440)
145000         + (WS-CALC-HH * 60) + WS-CALC-MI.
145100     MOVE WS-HRS-LATE-DATE TO WS-CALC-DATE-GRP.
145200     PERFORM 885-CALC-JULIAN-DAY THRU 885-EXIT.
145300     COMPUTE WS-LATE-TOTAL-MIN =
145400         (WS-CALC-JULIAN-OUT * 1440)
145500         + (WS-CALC-HH * 60) + WS-CALC-MI.
145600     COMPUTE WS-HRS-RESULT =
145700         (WS-LATE-TOTAL-MIN - WS-EARLY-TOTAL-MIN) / 60.
145800 880-EXIT.
145900     EXIT.
146000
146100 885-CALC-JULIAN-DAY.
146200     COMPUTE WS-JUL-A = (14 - WS-CALC-MM) / 12.
146300     COMPUTE WS-JUL-Y = WS-CALC-YYYY + 4800 - WS-JUL-A.
146400     COMPUTE WS-JUL-M = WS-CALC-MM + (12 * WS-JUL-A) - 2.
146500     COMPUTE WS-JUL-T1 = (153 * WS-JUL-M + 2) / 5.
146600     COMPUTE WS-JUL-T2 = WS-JUL-Y / 4.
146700     COMPUTE WS-JUL-T3 = WS-JUL-Y / 100.
146800     COMPUTE WS-JUL-T4 = WS-JUL-Y / 400.
146900     COMPUTE WS-CALC-JULIAN-OUT =
147000         WS-CALC-DD + WS-JUL-T1 + (365 * WS-JUL-Y)
147100         + WS-JUL-T2 - WS-JUL-T3 + WS-JUL-T4 - 32045.
147200 885-EXIT.
147300     EXIT.
147400
147500******************************************************************
147600*    FILE OPEN AND REFERENCE-TABLE LOAD PARAGRAPHS.  EACH
147700*    OPTIONAL FILE IS OPENED AND CHECKED FOR FILE STATUS 35
147800*    (FILE NOT FOUND) BEFORE THE LOAD LOOP RUNS - GOVERNANCE
147900*    FINDING DQ-0147 CLOSED THIS OUT IN 1999.
148000******************************************************************
148100 800-OPEN-FILES.
148200     MOVE "800-OPEN-FILES" TO PARA-NAME.
148300     OPEN INPUT TRANSACTIONS.
148400     OPEN OUTPUT CHKRSLT, DQSCOR, SYSOUT.
148500     IF NOT CODE-GOOD
148600         MOVE "UNABLE TO OPEN TRANSACTIONS FILE" TO
148700             ABEND-REASON
148800         GO TO 1000-ABEND-RTN.
148900 800-EXIT.
149000     EXIT.
149100
149200 810-LOAD-BIN-TABLE.
149300     MOVE "810-LOAD-BIN-TABLE" TO PARA-NAME.
149400     OPEN INPUT BINREF.
149500     IF BINREF-MISSING
149600         MOVE "N" TO BIN-REF-AVAIL-SW
149700         GO TO 810-EXIT.
149800     MOVE "Y" TO BIN-REF-AVAIL-SW.
149900     PERFORM 811-READ-ONE-BIN THRU 811-EXIT
150000         UNTIL BINREF-EOF.
150100     CLOSE BINREF.
150200 810-EXIT.
150300     EXIT.
150400
150500 811-READ-ONE-BIN.
150600     READ BINREF INTO BINREF-WORK-REC.
150700     IF BINREF-GOOD
150800         ADD 1 TO BIN-TABLE-COUNT
150900         SET BIN-IDX TO BIN-TABLE-COUNT
151000         MOVE BINREF-WORK-BIN TO BIN-TAB-BIN(BIN-IDX)
151100         MOVE BINREF-WORK-NETWORK TO
151200             BIN-TAB-NETWORK(BIN-IDX)
151300         MOVE BINREF-WORK-CTRY TO
151400             BIN-TAB-ISSUER-CTRY(BIN-IDX).
151500 811-EXIT.
151600     EXIT.
151700
151800 815-LOAD-CURR-TABLE.
151900     MOVE "815-LOAD-CURR-TABLE" TO PARA-NAME.
152000     OPEN INPUT CURRRULE.
152100     IF CURR-MISSING
152200         MOVE "N" TO CURR-REF-AVAIL-SW
152300         GO TO 815-EXIT.
152400     MOVE "Y" TO CURR-REF-AVAIL-SW.
152500     PERFORM 816-READ-ONE-CURR THRU 816-EXIT
152600         UNTIL CURR-EOF.
152700     CLOSE CURRRULE.
152800 815-EXIT.
152900     EXIT.
153000
153100 816-READ-ONE-CURR.
153200     READ CURRRULE INTO CURRRULE-WORK-REC.
153300     IF CURR-GOOD
153400         ADD 1 TO CURR-TABLE-COUNT
153500         SET CURR-IDX TO CURR-TABLE-COUNT
153600         MOVE CURRRULE-WORK-CODE TO
153700             CURR-TAB-CODE(CURR-IDX)
153800         MOVE CURRRULE-WORK-DEC TO
153900             CURR-TAB-DECIMALS(CURR-IDX).
154000 816-EXIT.
154100     EXIT.
154200
154300 820-LOAD-MCC-TABLE.
154400     MOVE "820-LOAD-MCC-TABLE" TO PARA-NAME.
154500     OPEN INPUT MCCREF.
154600     IF MCC-MISSING
154700         MOVE "N" TO MCC-REF-AVAIL-SW
154800         GO TO 820-EXIT.
154900     MOVE "Y" TO MCC-REF-AVAIL-SW.
155000     PERFORM 821-READ-ONE-MCC THRU 821-EXIT
155100         UNTIL MCC-EOF.
155200     CLOSE MCCREF.
155300 820-EXIT.
155400     EXIT.
155500
155600 821-READ-ONE-MCC.
155700     READ MCCREF INTO MCCREF-WORK-REC.
155800     IF MCC-GOOD
155900         ADD 1 TO MCC-TABLE-COUNT
156000         SET MCC-IDX TO MCC-TABLE-COUNT
156100         MOVE MCCREF-WORK-CODE TO MCC-TAB-CODE(MCC-IDX)
156200         MOVE MCCREF-WORK-DESC TO MCC-TAB-DESC(MCC-IDX).
156300 821-EXIT.
156400     EXIT.
156500
156600 825-LOAD-SETL-TABLE.
156700     MOVE "825-LOAD-SETL-TABLE" TO PARA-NAME.
156800     OPEN INPUT SETLLDGR.
156900     IF SETL-MISSING
157000         MOVE "N" TO SETL-REF-AVAIL-SW
157100         GO TO 825-EXIT.
157200     MOVE "Y" TO SETL-REF-AVAIL-SW.
157300     PERFORM 826-READ-ONE-SETL THRU 826-EXIT
157400         UNTIL SETL-EOF.
157500     CLOSE SETLLDGR.
157600 825-EXIT.
157700     EXIT.
157800
157900 826-READ-ONE-SETL.
158000     READ SETLLDGR INTO SETLLDGR-WORK-REC.
158100     IF SETL-GOOD
158200         ADD 1 TO SETL-TABLE-COUNT
158300         SET SETL-IDX TO SETL-TABLE-COUNT
158400         MOVE SETLLDGR-WORK-TXN TO
158500             SETL-TAB-TXN-ID(SETL-IDX)
158600         MOVE SETLLDGR-WORK-AMT TO
158700             SETL-TAB-AMOUNT(SETL-IDX)
158800         MOVE SETLLDGR-WORK-CURR TO
158900             SETL-TAB-CURRENCY(SETL-IDX)
159000         MOVE SETLLDGR-WORK-DATE TO
159100             SETL-TAB-SETL-DATE(SETL-IDX).
159200 826-EXIT.
159300     EXIT.
159400
159500 850-CLOSE-FILES.
159600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
159700     CLOSE TRANSACTIONS, CHKRSLT, DQSCOR, SYSOUT.
159800 850-EXIT.
159900     EXIT.
160000
160100******************************************************************
160200*    CONTROL-TOTALS TRAILER - THE SHOP HAS NO SEPARATE CONTROL
160300*    FILE, SO THE ROW COUNT DQRPT NEEDS FOR THE HEADER AND THE
160400*    GOVERNANCE SECTION RIDES AS ONE LAST CHECK-RESULTS RECORD,
160500*    CHECK-ID "CONTROL-TOTALS", BEFORE THE FILE IS CLOSED.  DQRPT
160600*    RECOGNIZES THIS CHECK-ID AND EXCLUDES IT FROM CHECK DETAIL.
160700******************************************************************
160800 398-WRITE-CONTROL-TOTALS.
160900     MOVE "398-WRITE-CONTROL-TOTALS" TO PARA-NAME.
161000     MOVE "CONTROL-TOTALS" TO CR-CHECK-ID.
161100     MOVE SPACES TO CR-DIMENSION.
161200     MOVE "Y" TO CR-PASSED-FLAG.
161300     MOVE "LOW     " TO CR-SEVERITY.
161400     MOVE ZERO TO CR-ERROR-RATE.
161500     MOVE PROF-ROWS-READ TO CR-ERROR-COUNT.
161600     WRITE CHKRSLT-FILE-REC FROM CHECK-RESULT-REC.
161700 398-EXIT.
161800     EXIT.
161900
162000 999-CLEANUP.
162100     MOVE "999-CLEANUP" TO PARA-NAME.
162200     PERFORM 398-WRITE-CONTROL-TOTALS THRU 398-EXIT.
162300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
162400     MOVE "COMPLETED" TO RUN-STATUS.
162500     DISPLAY "** ROWS READ **".
162600     DISPLAY PROF-ROWS-READ.
162700     DISPLAY "** CHECKS WRITTEN **".
162800     DISPLAY PROF-CHECKS-WRITTEN.
162900     DISPLAY "** COMPOSITE DQS **".
163000     DISPLAY WS-COMPOSITE-DQS.
163100     DISPLAY "******** NORMAL END OF JOB DQSCORE ********".
163200 999-EXIT.
163300     EXIT.
163400
163500 1000-ABEND-RTN.
163600     MOVE "FAILED" TO RUN-STATUS.
163700     WRITE SYSOUT-REC FROM ABEND-REC.
163800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
163900     DISPLAY "*** ABNORMAL END OF JOB - DQSCORE ***"
164000         UPON CONSOLE.
164100     DIVIDE ZERO-VAL INTO ONE-VAL.
