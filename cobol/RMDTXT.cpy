000100******************************************************************
000200*    COPYBOOK RMDTXT  -  REMEDIATION FIXED-TEXT AND RANKING
000300*    TABLES  (DQRPT ONLY)
000400*    ----------------------------------------------------------
000500*    ONE ENTRY PER KNOWN CHECK ID - DESCRIPTION, ROOT CAUSE AND
000600*    THREE FIX STEPS, IN THE ORDER THE GOVERNANCE COMMITTEE
000700*    SIGNED OFF ON IN 1997.  A CHECK ID NOT FOUND HERE (E.G. A
000800*    NEW INTEGRITY CHECK ADDED AFTER THIS TABLE WAS FROZEN)
000900*    FALLS BACK TO THE GENERIC TEXT AT THE BOTTOM OF THIS BOOK -
001000*    SEE 720-BUILD-TICKET-TEXT.
001100******************************************************************
001200 01  REMEDIATION-TEXT-VALUES.
001300     05  FILLER PIC X(32) VALUE "COMPLETENESS-NULL-RATES".
001400     05  FILLER PIC X(60) VALUE "HIGH PERCENTAGE OF MISSING VALUES
001500-    " ACROSS DATASET".
001600     05  FILLER PIC X(60) VALUE "UPSTREAM SYSTEM NOT POPULATING AL
001700-    "L FIELDS".
001800     05  FILLER PIC X(60) VALUE "INVESTIGATE UPSTREAM DATA SOURCE 
001900-    "FOR MISSING FIELDS".
002000     05  FILLER PIC X(60) VALUE "ADD VALIDATION AT INGESTION TO RE
002100-    "JECT INCOMPLETE RECORDS".
002200     05  FILLER PIC X(60) VALUE "IMPLEMENT DEFAULT VALUES OR IMPUT
002300-    "ATION WHERE APPROPRIATE".
002400     05  FILLER PIC X(60) VALUE "MULTIPLE".
002500     05  FILLER PIC X(32) VALUE "COMPLETENESS-REQUIRED-FIELDS".
002600     05  FILLER PIC X(60) VALUE "CRITICAL REQUIRED FIELDS ARE MISS
002700-    "ING OR INCOMPLETE".
002800     05  FILLER PIC X(60) VALUE "DATA EXTRACTION INCOMPLETE OR SCH
002900-    "EMA MISMATCH".
003000     05  FILLER PIC X(60) VALUE "UPDATE EXTRACTION QUERY TO INCLUD
003100-    "E ALL REQUIRED FIELDS".
003200     05  FILLER PIC X(60) VALUE "ADD SCHEMA VALIDATION BEFORE PROC
003300-    "ESSING".
003400     05  FILLER PIC X(60) VALUE "COORDINATE WITH UPSTREAM TEAM TO 
003500-    "ENSURE FIELD POPULATION".
003600     05  FILLER PIC X(60) VALUE "TRAN-ID, AMOUNT, CURRENCY, STATUS,
003700-    " MERCHANT-ID".
003800     05  FILLER PIC X(32) VALUE "UNIQUENESS-DUPLICATES".
003900     05  FILLER PIC X(60) VALUE "DUPLICATE TRANSACTION RECORDS DET
004000-    "ECTED".
004100     05  FILLER PIC X(60) VALUE "MISSING DEDUPLICATION LOGIC OR DU
004200-    "PLICATE INGESTION".
004300     05  FILLER PIC X(60) VALUE "IMPLEMENT DEDUPLICATION LOGIC BAS
004400-    "ED ON TRANSACTION ID".
004500     05  FILLER PIC X(60) VALUE "ADD UNIQUE CONSTRAINT TO PREVENT 
004600-    "DUPLICATE INGESTION".
004700     05  FILLER PIC X(60) VALUE "INVESTIGATE SOURCE OF DUPLICATE D
004800-    "ATA".
004900     05  FILLER PIC X(60) VALUE "TRAN-ID".
005000     05  FILLER PIC X(32) VALUE "VALIDITY-CURRENCY".
005100     05  FILLER PIC X(60) VALUE "INVALID OR NON-STANDARD CURRENCY 
005200-    "CODES".
005300     05  FILLER PIC X(60) VALUE "TRANSFORMATION ERROR OR NON-STAND
005400-    "ARD SOURCE DATA".
005500     05  FILLER PIC X(60) VALUE "ADD CURRENCY CODE VALIDATION AGAI
005600-    "NST ISO 4217".
005700     05  FILLER PIC X(60) VALUE "STANDARDIZE CURRENCY CODES IN TRA
005800-    "NSFORMATION LAYER".
005900     05  FILLER PIC X(60) VALUE "UPDATE SOURCE SYSTEM TO USE STAND
006000-    "ARD CODES".
006100     05  FILLER PIC X(60) VALUE "TRAN-CURRENCY".
006200     05  FILLER PIC X(32) VALUE "VALIDITY-COUNTRY".
006300     05  FILLER PIC X(60) VALUE "INVALID OR NON-STANDARD COUNTRY C
006400-    "ODES".
006500     05  FILLER PIC X(60) VALUE "MAPPING ERROR OR INVALID SOURCE V
006600-    "ALUES".
006700     05  FILLER PIC X(60) VALUE "ADD COUNTRY CODE VALIDATION AGAIN
006800-    "ST ISO 3166".
006900     05  FILLER PIC X(60) VALUE "IMPLEMENT MAPPING TABLE FOR NON-S
007000-    "TANDARD CODES".
007100     05  FILLER PIC X(60) VALUE "CLEANSE EXISTING DATA WITH CORREC
007200-    "T CODES".
007300     05  FILLER PIC X(60) VALUE "TRAN-COUNTRY".
007400     05  FILLER PIC X(32) VALUE "VALIDITY-MCC".
007500     05  FILLER PIC X(60) VALUE "INVALID MCC CODES (NOT 4-DIGIT OR
007600-    " NOT IN REFERENCE)".
007700     05  FILLER PIC X(60) VALUE "MERCHANT DATA QUALITY ISSUE OR OU
007800-    "TDATED REFERENCE".
007900     05  FILLER PIC X(60) VALUE "VALIDATE MCC CODES AGAINST REFERE
008000-    "NCE LIST".
008100     05  FILLER PIC X(60) VALUE "UPDATE MERCHANT DATA WITH CORRECT
008200-    " MCC CODES".
008300     05  FILLER PIC X(60) VALUE "REFRESH MCC REFERENCE DATA".
008400     05  FILLER PIC X(60) VALUE "TRAN-MCC".
008500     05  FILLER PIC X(32) VALUE "VALIDITY-AMOUNT".
008600     05  FILLER PIC X(60) VALUE "INVALID TRANSACTION AMOUNTS (NEGA
008700-    "TIVE OR EXTREME OUTLIERS)".
008800     05  FILLER PIC X(60) VALUE "DATA TYPE CONVERSION ERROR OR UPS
008900-    "TREAM CALCULATION BUG".
009000     05  FILLER PIC X(60) VALUE "ADD RANGE VALIDATION FOR TRANSACT
009100-    "ION AMOUNTS".
009200     05  FILLER PIC X(60) VALUE "INVESTIGATE NEGATIVE AMOUNTS AND 
009300-    "CORRECT SOURCE".
009400     05  FILLER PIC X(60) VALUE "IMPLEMENT OUTLIER DETECTION AND A
009500-    "LERTING".
009600     05  FILLER PIC X(60) VALUE "TRAN-AMOUNT".
009700     05  FILLER PIC X(32) VALUE "CONSISTENCY-STATUS-SETTLEMENT".
009800     05  FILLER PIC X(60) VALUE "SETTLED TRANSACTIONS MISSING SETT
009900-    "LEMENT DATES".
010000     05  FILLER PIC X(60) VALUE "BUSINESS LOGIC GAP IN SETTLEMENT 
010100-    "PROCESS".
010200     05  FILLER PIC X(60) VALUE "ADD BUSINESS RULE: SETTLED STATUS
010300-    " REQUIRES SETTLEMENT DATE".
010400     05  FILLER PIC X(60) VALUE "BACKFILL MISSING SETTLEMENT DATES
010500-    " WHERE POSSIBLE".
010600     05  FILLER PIC X(60) VALUE "UPDATE SETTLEMENT PROCESS TO POPU
010700-    "LATE DATES".
010800     05  FILLER PIC X(60) VALUE "TRAN-STATUS, TRAN-SETTLE-DATE".
010900     05  FILLER PIC X(32) VALUE "CONSISTENCY-CURRENCY-DECIMALS".
011000     05  FILLER PIC X(60) VALUE "CURRENCY DECIMAL PLACES DO NOT MA
011100-    "TCH RULES".
011200     05  FILLER PIC X(60) VALUE "CURRENCY CONVERSION LOGIC ERROR".
011300     05  FILLER PIC X(60) VALUE "IMPLEMENT CURRENCY-SPECIFIC DECIM
011400-    "AL VALIDATION".
011500     05  FILLER PIC X(60) VALUE "CORRECT JPY AND OTHER ZERO-DECIMA
011600-    "L CURRENCIES".
011700     05  FILLER PIC X(60) VALUE "ADD VALIDATION RULE TO TRANSFORMA
011800-    "TION PIPELINE".
011900     05  FILLER PIC X(60) VALUE "TRAN-CURRENCY, TRAN-AMOUNT".
012000     05  FILLER PIC X(32) VALUE "CONSISTENCY-TIME-ORDERING".
012100     05  FILLER PIC X(60) VALUE "EVENT TIMESTAMPS AFTER SETTLEMENT
012200-    " TIMESTAMPS".
012300     05  FILLER PIC X(60) VALUE "CLOCK SKEW OR INCORRECT TIMESTAMP
012400-    " ASSIGNMENT".
012500     05  FILLER PIC X(60) VALUE "INVESTIGATE TIMESTAMP ASSIGNMENT 
012600-    "LOGIC".
012700     05  FILLER PIC X(60) VALUE "ADD VALIDATION THAT EVENT TIME PR
012800-    "ECEDES SETTLE TIME".
012900     05  FILLER PIC X(60) VALUE "FIX CLOCK SYNCHRONIZATION ISSUES 
013000-    "IF PRESENT".
013100     05  FILLER PIC X(60) VALUE "TRAN-EVENT-TIME, TRAN-SETTLE-TIME".
013200     05  FILLER PIC X(32) VALUE "TIMELINESS-EVENT-LAG".
013300     05  FILLER PIC X(60) VALUE "EVENTS PROCESSED BEYOND SLA TIMEF
013400-    "RAME".
013500     05  FILLER PIC X(60) VALUE "BATCH PROCESSING DELAY OR INFRAST
013600-    "RUCTURE BOTTLENECK".
013700     05  FILLER PIC X(60) VALUE "OPTIMIZE BATCH PROCESSING SCHEDUL
013800-    "E".
013900     05  FILLER PIC X(60) VALUE "ADD REAL-TIME PROCESSING FOR TIME
014000-    "-SENSITIVE EVENTS".
014100     05  FILLER PIC X(60) VALUE "INVESTIGATE AND RESOLVE INFRASTRU
014200-    "CTURE BOTTLENECKS".
014300     05  FILLER PIC X(60) VALUE "TRAN-EVENT-TIME".
014400     05  FILLER PIC X(32) VALUE "TIMELINESS-PROCESSING-DELAY".
014500     05  FILLER PIC X(60) VALUE "EXCESSIVE DELAY BETWEEN EVENT AND
014600-    " SETTLEMENT".
014700     05  FILLER PIC X(60) VALUE "SETTLEMENT SYSTEM PERFORMANCE ISS
014800-    "UE".
014900     05  FILLER PIC X(60) VALUE "ANALYZE SETTLEMENT SYSTEM PERFORM
015000-    "ANCE".
015100     05  FILLER PIC X(60) VALUE "OPTIMIZE SETTLEMENT PROCESSING LO
015200-    "GIC".
015300     05  FILLER PIC X(60) VALUE "ADD MONITORING AND ALERTING FOR D
015400-    "ELAYS".
015500     05  FILLER PIC X(60) VALUE "TRAN-EVENT-TIME, TRAN-SETTLE-TIME".
015600     05  FILLER PIC X(32) VALUE "RECONCILIATION-BIN".
015700     05  FILLER PIC X(60) VALUE "CARD BINS NOT FOUND IN REFERENCE 
015800-    "MAPPING".
015900     05  FILLER PIC X(60) VALUE "BIN REFERENCE DATA INCOMPLETE OR 
016000-    "OUTDATED".
016100     05  FILLER PIC X(60) VALUE "UPDATE BIN REFERENCE DATA WITH MI
016200-    "SSING ENTRIES".
016300     05  FILLER PIC X(60) VALUE "IMPLEMENT REGULAR BIN DATA REFRES
016400-    "H PROCESS".
016500     05  FILLER PIC X(60) VALUE "ADD FALLBACK LOGIC FOR UNKNOWN BI
016600-    "NS".
016700     05  FILLER PIC X(60) VALUE "TRAN-CARD-NBR (BIN)".
016800     05  FILLER PIC X(32) VALUE "RECONCILIATION-SETTLEMENT".
016900     05  FILLER PIC X(60) VALUE "TRANSACTIONS DO NOT MATCH SETTLEM
017000-    "ENT LEDGER".
017100     05  FILLER PIC X(60) VALUE "SETTLEMENT LEDGER SYNC ISSUE OR D
017200-    "ATA DRIFT".
017300     05  FILLER PIC X(60) VALUE "INVESTIGATE SETTLEMENT LEDGER SYN
017400-    "C PROCESS".
017500     05  FILLER PIC X(60) VALUE "IMPLEMENT RECONCILIATION WORKFLOW
017600-    " TO FIND MISMATCHES".
017700     05  FILLER PIC X(60) VALUE "ADD AUTOMATED ALERTS FOR RECONCIL
017800-    "IATION FAILURES".
017900     05  FILLER PIC X(60) VALUE "TRAN-ID, TRAN-AMOUNT, TRAN-CURRENCY".
018000 01  REMEDIATION-TEXT-TABLE REDEFINES REMEDIATION-TEXT-VALUES.
018100     05  RMD-TEXT-ENTRY OCCURS 14 TIMES
018200                   INDEXED BY RMD-TEXT-IDX.
018300         10  RMD-CHECK-ID         PIC X(32).
018400         10  RMD-DESCRIPTION      PIC X(60).
018500         10  RMD-ROOT-CAUSE       PIC X(60).
018600         10  RMD-FIX-STEP-1       PIC X(60).
018700         10  RMD-FIX-STEP-2       PIC X(60).
018800         10  RMD-FIX-STEP-3       PIC X(60).
018900*    DQ-0172 (09/14/04) - FIXED AFFECTED-COLUMN TEXT FOR THE
019000*    ISSUE SUMMARIES "WHERE" LINE.  COMPLETENESS-NULL-RATES
019100*    CARRIES "MULTIPLE" HERE BUT IS OVERRIDDEN AT PRINT TIME
019200*    BY THE ACTUAL FLAGGED COLUMN(S) ON THE CHECK-RESULT REC.
019300         10  RMD-AFFECTED-COLS    PIC X(60).                    DQ-0172
019400
019500******************************************************************
019600*    GENERIC FALLBACK TEXT - USED WHEN RMD-TEXT-ENTRY IS NOT
019700*    FOUND FOR THE CHECK ID ON HAND.  720-BUILD-TICKET-TEXT
019800*    BUILDS THE FALLBACK DESCRIPTION AS "ISSUE IN " FOLLOWED BY
019900*    THE CHECK ID ITSELF.
020000******************************************************************
020100 01  RMD-GENERIC-TEXT.
020200     05  RMD-GENERIC-ROOT-CAUSE   PIC X(60) VALUE
020300         "UNKNOWN - REQUIRES INVESTIGATION".
020400     05  RMD-GENERIC-FIX-STEP-1   PIC X(60) VALUE
020500         "INVESTIGATE ROOT CAUSE".
020600     05  RMD-GENERIC-FIX-STEP-2   PIC X(60) VALUE
020700         "IMPLEMENT VALIDATION LOGIC".
020800     05  RMD-GENERIC-FIX-STEP-3   PIC X(60) VALUE
020900         "MONITOR FOR RECURRENCE".
021000
021100******************************************************************
021200*    SEVERITY POINTS, GAIN MULTIPLIER AND EFFORT TEXT BY
021300*    SEVERITY - SEE 710-CALC-PRIORITY AND 750-PHASE-ASSIGN.
021400******************************************************************
021500 01  SEVERITY-RANK-VALUES.
021600     05  FILLER               PIC X(08) VALUE "CRITICAL".
021700     05  FILLER               PIC 9(02) VALUE 10.
021800     05  FILLER               PIC 9V9   VALUE 1.0.
021900     05  FILLER               PIC X(20) VALUE "HIGH (3-5 DAYS)".
022000     05  FILLER               PIC X(08) VALUE "HIGH    ".
022100     05  FILLER               PIC 9(02) VALUE 07.
022200     05  FILLER               PIC 9V9   VALUE 0.7.
022300     05  FILLER               PIC X(20) VALUE "MEDIUM (1-3 DAYS)".
022400     05  FILLER               PIC X(08) VALUE "MEDIUM  ".
022500     05  FILLER               PIC 9(02) VALUE 04.
022600     05  FILLER               PIC 9V9   VALUE 0.4.
022700     05  FILLER               PIC X(20) VALUE "LOW (0.5-1 DAY)".
022800     05  FILLER               PIC X(08) VALUE "LOW     ".
022900     05  FILLER               PIC 9(02) VALUE 02.
023000     05  FILLER               PIC 9V9   VALUE 0.2.
023100     05  FILLER          PIC X(20) VALUE "MINIMAL (< 0.5 DAY)".
023200 01  SEVERITY-RANK-TABLE REDEFINES SEVERITY-RANK-VALUES.
023300     05  SEV-RANK-ENTRY OCCURS 4 TIMES
023400                   INDEXED BY SEV-RANK-IDX.
023500         10  SEV-RANK-CODE        PIC X(08).
023600         10  SEV-RANK-POINTS      PIC 9(02).
023700         10  SEV-RANK-MULT        PIC 9V9.
023800         10  SEV-RANK-EFFORT      PIC X(20).
023900
024000******************************************************************
024100*    DIMENSION TO IMPACT-CATEGORY TABLE - SEE 730-IMPACT-LOOKUP.
024200******************************************************************
024300 01  IMPACT-CATEGORY-VALUES.
024400     05  FILLER               PIC X(14) VALUE "COMPLETENESS".
024500     05  FILLER               PIC X(11) VALUE "OPERATIONAL".
024600     05  FILLER               PIC X(14) VALUE "UNIQUENESS".
024700     05  FILLER               PIC X(11) VALUE "FINANCIAL  ".
024800     05  FILLER               PIC X(14) VALUE "VALIDITY".
024900     05  FILLER               PIC X(11) VALUE "OPERATIONAL".
025000     05  FILLER               PIC X(14) VALUE "CONSISTENCY".
025100     05  FILLER               PIC X(11) VALUE "FINANCIAL  ".
025200     05  FILLER               PIC X(14) VALUE "TIMELINESS".
025300     05  FILLER               PIC X(11) VALUE "OPERATIONAL".
025400     05  FILLER               PIC X(14) VALUE "INTEGRITY".
025500     05  FILLER               PIC X(11) VALUE "REGULATORY ".
025600     05  FILLER               PIC X(14) VALUE "RECONCILIATION".
025700     05  FILLER               PIC X(11) VALUE "FINANCIAL  ".
025800 01  IMPACT-CATEGORY-TABLE REDEFINES IMPACT-CATEGORY-VALUES.
025900     05  IMPACT-CAT-ENTRY OCCURS 7 TIMES
026000                   INDEXED BY IMPACT-CAT-IDX.
026100         10  IMPACT-CAT-DIMENSION PIC X(14).
026200         10  IMPACT-CAT-NAME      PIC X(11).
026300
026400******************************************************************
026500*    DQ-0172 (09/14/04) - TRANSACTION LAYOUT COLUMN NAMES IN
026600*    PROFILER COLUMN-NUMBER ORDER (1-12), SO 642-WRITE-ONE-
026700*    ISSUE CAN NAME THE FIRST FLAGGED COLUMN THE NULL-RATES
026800*    CHECK CARRIED BACK ON CR-NULLCOL-1ST-IDX.
026900******************************************************************
027000 01  PROFILE-COLUMN-VALUES.
027100     05  FILLER               PIC X(16) VALUE "TRAN-ID".
027200     05  FILLER               PIC X(16) VALUE "TRAN-EVENT-TIME".
027300     05  FILLER               PIC X(16) VALUE "TRAN-SETTLE-TIME".
027400     05  FILLER               PIC X(16) VALUE "TRAN-AMOUNT".
027500     05  FILLER               PIC X(16) VALUE "TRAN-CURRENCY".
027600     05  FILLER               PIC X(16) VALUE "TRAN-STATUS".
027700     05  FILLER               PIC X(16) VALUE "TRAN-COUNTRY".
027800     05  FILLER               PIC X(16) VALUE "TRAN-MCC".
027900     05  FILLER               PIC X(16) VALUE "TRAN-CARD-NBR".
028000     05  FILLER               PIC X(16) VALUE "TRAN-MERCHANT-ID".
028100     05  FILLER               PIC X(16) VALUE "TRAN-AUTH-CODE".
028200     05  FILLER               PIC X(16) VALUE "TRAN-SETTLE-DATE".
028300 01  PROFILE-COLUMN-TABLE REDEFINES PROFILE-COLUMN-VALUES.
028400     05  PROF-COL-NAME-ENTRY OCCURS 12 TIMES
028500                   INDEXED BY PROF-COL-NM-IDX
028600                   PIC X(16).
