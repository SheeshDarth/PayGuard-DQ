000100******************************************************************
000200*    COPYBOOK ABENDWK  -  COMMON ABEND / SYSOUT DISPLAY LAYOUT
000300*    SHARED BY ALL DQ-SERIES BATCH PROGRAMS.  WRITE SYSOUT-REC
000400*    FROM ABEND-REC BEFORE ANY GO TO 1000-ABEND-RTN.
000500******************************************************************
000600 01  ABEND-REC.
000700     05  FILLER               PIC X(10) VALUE "*** ABEND ".
000800     05  ABEND-REASON         PIC X(40) VALUE SPACES.
000900     05  FILLER               PIC X(02) VALUE SPACES.
001000     05  FILLER               PIC X(10) VALUE "EXPECTED: ".
001100     05  EXPECTED-VAL         PIC X(15) VALUE SPACES.
001200     05  FILLER               PIC X(02) VALUE SPACES.
001300     05  FILLER               PIC X(09) VALUE "ACTUAL:  ".
001400     05  ACTUAL-VAL           PIC X(15) VALUE SPACES.
001500     05  FILLER               PIC X(27) VALUE SPACES.
001600
001700 01  RUN-ID-FIELDS.
001800     05  RUN-ID               PIC X(16) VALUE SPACES.
001900     05  RUN-STATUS           PIC X(9)  VALUE SPACES.
002000         88  RUN-COMPLETED    VALUE "COMPLETED".
002100         88  RUN-FAILED       VALUE "FAILED".
002200     05  FILLER               PIC X(05) VALUE SPACES.
002300
002400 01  PARA-NAME                PIC X(32) VALUE SPACES.
002500
002600******************************************************************
002700*    ZERO-VAL / ONE-VAL - THE SHOP'S OWN WAY OF FORCING A U0001
002800*    SYSTEM ABEND AFTER 1000-ABEND-RTN HAS LOGGED THE REASON, SO
002900*    OPERATIONS GETS A DUMP AND A NON-ZERO CONDITION CODE.
003000******************************************************************
003100 01  ABEND-TRIGGER-FLDS.
003200     05  ZERO-VAL             PIC 9(01) COMP VALUE ZERO.
003300     05  ONE-VAL              PIC 9(01) COMP VALUE 1.
