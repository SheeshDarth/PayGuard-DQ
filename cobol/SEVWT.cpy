000100******************************************************************
000200*    COPYBOOK SEVWT  -  SCORING WEIGHT TABLES  (DQSCORE ONLY)
000300*    ----------------------------------------------------------
000400*    THREE STATIC TABLES BUILT THE OLD WAY - A FILLER LIST OF
000500*    LITERAL VALUES REDEFINED AS AN OCCURS TABLE - SO THE
000600*    SCORING PASS CAN PERFORM VARYING OVER THEM INSTEAD OF A
000700*    STRING OF NESTED IFS.
000800******************************************************************
000900 01  SEVERITY-WEIGHT-VALUES.
001000     05  FILLER               PIC X(08) VALUE "CRITICAL".
001100     05  FILLER               PIC 9V9   VALUE 4.0.
001200     05  FILLER               PIC X(08) VALUE "HIGH    ".
001300     05  FILLER               PIC 9V9   VALUE 3.0.
001400     05  FILLER               PIC X(08) VALUE "MEDIUM  ".
001500     05  FILLER               PIC 9V9   VALUE 2.0.
001600     05  FILLER               PIC X(08) VALUE "LOW     ".
001700     05  FILLER               PIC 9V9   VALUE 1.0.
001800 01  SEVERITY-WEIGHT-TABLE REDEFINES SEVERITY-WEIGHT-VALUES.
001900     05  SEV-WEIGHT-ENTRY OCCURS 4 TIMES
002000                   INDEXED BY SEV-WT-IDX.
002100         10  SEV-WEIGHT-CODE      PIC X(08).
002200         10  SEV-WEIGHT-VALUE     PIC 9V9.
002300
002400 01  DIM-BASE-WEIGHT-VALUES.
002500     05  FILLER               PIC X(14) VALUE "COMPLETENESS".
002600     05  FILLER               PIC 9V9   VALUE 2.0.
002700     05  FILLER               PIC X(14) VALUE "UNIQUENESS".
002800     05  FILLER               PIC 9V9   VALUE 3.0.
002900     05  FILLER               PIC X(14) VALUE "VALIDITY".
003000     05  FILLER               PIC 9V9   VALUE 2.5.
003100     05  FILLER               PIC X(14) VALUE "CONSISTENCY".
003200     05  FILLER               PIC 9V9   VALUE 2.5.
003300     05  FILLER               PIC X(14) VALUE "TIMELINESS".
003400     05  FILLER               PIC 9V9   VALUE 2.0.
003500     05  FILLER               PIC X(14) VALUE "INTEGRITY".
003600     05  FILLER               PIC 9V9   VALUE 2.5.
003700     05  FILLER               PIC X(14) VALUE "RECONCILIATION".
003800     05  FILLER               PIC 9V9   VALUE 3.0.
003900 01  DIM-BASE-WEIGHT-TABLE REDEFINES DIM-BASE-WEIGHT-VALUES.
004000     05  DIM-WEIGHT-ENTRY OCCURS 7 TIMES
004100                   INDEXED BY DIM-WT-IDX.
004200         10  DIM-WEIGHT-NAME      PIC X(14).
004300         10  DIM-WEIGHT-BASE      PIC 9V9.
004400
004500******************************************************************
004600*    CRITICALITY POINTS PER COLUMN OF THE FIXED TRANSACTION
004700*    LAYOUT (12 COLUMNS) - SEE 900-SCORING-PASS.  A COLUMN THAT
004800*    MATCHES MORE THAN ONE CRITICALITY KEYWORD (E.G. MERCHANT-ID
004900*    MATCHES BOTH "MERCHANT-ID" AND "MERCHANT") CARRIES THE
005000*    SUM OF BOTH MATCHES, PER THE DQ GOVERNANCE RULE BOOK.
005100******************************************************************
005200 01  COLUMN-CRITICALITY-VALUES.
005300     05  FILLER               PIC X(16) VALUE "TXN-ID".
005400     05  FILLER               PIC 9(02) VALUE 3.
005500     05  FILLER               PIC X(16) VALUE "EVENT-TIME".
005600     05  FILLER               PIC 9(02) VALUE 0.
005700     05  FILLER               PIC X(16) VALUE "SETTLEMENT-TIME".
005800     05  FILLER               PIC 9(02) VALUE 0.
005900     05  FILLER               PIC X(16) VALUE "AMOUNT".
006000     05  FILLER               PIC 9(02) VALUE 3.
006100     05  FILLER               PIC X(16) VALUE "CURRENCY".
006200     05  FILLER               PIC 9(02) VALUE 3.
006300     05  FILLER               PIC X(16) VALUE "STATUS".
006400     05  FILLER               PIC 9(02) VALUE 3.
006500     05  FILLER               PIC X(16) VALUE "COUNTRY".
006600     05  FILLER               PIC 9(02) VALUE 2.
006700     05  FILLER               PIC X(16) VALUE "MCC".
006800     05  FILLER               PIC 9(02) VALUE 2.
006900     05  FILLER               PIC X(16) VALUE "CARD-NUMBER".
007000     05  FILLER               PIC 9(02) VALUE 0.
007100     05  FILLER               PIC X(16) VALUE "MERCHANT-ID".
007200     05  FILLER               PIC 9(02) VALUE 4.
007300     05  FILLER               PIC X(16) VALUE "AUTH-CODE".
007400     05  FILLER               PIC 9(02) VALUE 0.
007500     05  FILLER               PIC X(16) VALUE "SETTLEMENT-DATE".
007600     05  FILLER               PIC 9(02) VALUE 0.
007700 01  COLUMN-CRITICALITY-TABLE REDEFINES COLUMN-CRITICALITY-VALUES.
007800     05  COL-CRIT-ENTRY OCCURS 12 TIMES
007900                   INDEXED BY COL-CRIT-IDX.
008000         10  COL-CRIT-NAME        PIC X(16).
008100         10  COL-CRIT-POINTS      PIC 9(02).
