000100******************************************************************
000200*    COPYBOOK CHKRSLT  -  CHECK-RESULT RECORD (80 BYTES)
000300*    ----------------------------------------------------------
000400*    ONE RECORD IS WRITTEN PER CHECK EXECUTED, IN EXECUTION
000500*    ORDER.  DQSCORE WRITES THIS FILE; DQRPT READS IT BACK TO
000600*    BUILD THE CHECK-DETAIL SECTION, THE NARRATIVE AND THE
000700*    REMEDIATION PLAN.
000800******************************************************************
000900 01  CHECK-RESULT-REC.
001000     05  CR-CHECK-ID          PIC X(32).
001100     05  CR-DIMENSION         PIC X(14).
001200     05  CR-PASSED-FLAG       PIC X(01).
001300         88  CR-CHECK-PASSED      VALUE "Y".
001400         88  CR-CHECK-FAILED      VALUE "N".
001500     05  CR-SEVERITY          PIC X(08).
001600     05  CR-ERROR-RATE        PIC 9V9(6).
001700     05  CR-ERROR-COUNT       PIC 9(09).
001800*    DQ-0172 (09/14/04) - NULL-RATES FLAGGED-COLUMN COUNT AND
001900*    FIRST FLAGGED COLUMN NUMBER (1-12, LAYOUT POSITION), SO
002000*    THE EXPLAINER CAN NAME A COLUMN INSTEAD OF JUST A RATE.
002100*    ZERO/UNUSED ON EVERY OTHER CHECK ID.
002200     05  CR-NULLCOL-FLAG-CNT  PIC 9(02).                       DQ-0172
002300     05  CR-NULLCOL-1ST-IDX   PIC 9(02).                       DQ-0172
002400     05  FILLER               PIC X(05).
002500
002600******************************************************************
002700*    SEVERITY-BYTE VIEW - FAST CLASS TEST WHEN SORTING FOR THE
002800*    CRITICAL-TO-LOW ISSUE ORDERING IN THE EXPLAINER.
002900******************************************************************
003000 01  CHECK-RESULT-SEV-VIEW REDEFINES CHECK-RESULT-REC.
003100     05  FILLER               PIC X(47).
003200     05  CR-SEVERITY-1ST      PIC X(01).
003300     05  FILLER               PIC X(32).
003400
003500******************************************************************
003600*    RATE-AS-INTEGER VIEW - LETS THE REMEDIATION RANKING READ
003700*    THE ERROR RATE AS A PLAIN 7-DIGIT NUMBER FOR COMPARES.
003800******************************************************************
003900 01  CHECK-RESULT-SORT-VIEW REDEFINES CHECK-RESULT-REC.
004000     05  FILLER               PIC X(55).
004100     05  CR-RATE-SORT-KEY     PIC 9(07).
004200     05  FILLER               PIC X(18).
