000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DQTRIM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 08/14/92.
000600 DATE-COMPILED. 08/14/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - BUILDS THE "AFFECTED COLUMNS"
001300*          TEXT DQRPT PRINTS ON EACH TICKET PAYLOAD LINE.  THE
001400*          INPUT IS A DIMENSION NAME (UP TO 14 BYTES); THE
001500*          OUTPUT IS THAT NAME, RIGHT-TRIMMED OF TRAILING
001600*          SPACES AND LEFT-JUSTIFIED IN A 50-BYTE FIELD, WITH
001700*          "(SEE CHECK DETAIL)" APPENDED WHEN ROOM PERMITS.
001800*
001900*          THE SHOP HAS USED THIS SAME TRAILING-SPACE-COUNT
002000*          TRICK (INSPECT TALLYING ... FOR TRAILING SPACES)
002100*          SINCE THE STRLTH UTILITY WAS WRITTEN, SO THE SAME
002200*          TECHNIQUE CARRIES FORWARD HERE.
002300*
002400******************************************************************
002500*CHANGE-LOG.
002600*    DATE      INIT  REQUEST    DESCRIPTION
002700*    --------  ----  ---------  ------------------------------
002800*    08/14/92  TGD   DQ-0082    ORIGINAL PROGRAM.
002900*    03/02/93  TGD   DQ-0089    APPENDED "(SEE CHECK DETAIL)"
003000*                               SUFFIX WHEN ROOM PERMITS.
003100*    06/03/94  AK    DQ-0104    GUARDED AGAINST AN ALL-SPACE
003200*                               INPUT FIELD (WAS LOOPING THE
003300*                               TALLY TO THE FULL FIELD WIDTH).
003400*    05/18/98  AK    DQ-0142    YEAR 2000 READINESS - NO DATE
003500*                               FIELDS IN THIS PROGRAM, REVIEW
003600*                               CLOSED WITH NO CHANGE.
003700*    01/06/99  AK    DQ-0143    Y2K SIGN-OFF.
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 01  MISC-FIELDS.
005100     05  WS-TRAIL-SPACE-COUNT     PIC 9(02) COMP VALUE ZERO.
005200     05  WS-KEPT-LENGTH           PIC 9(02) COMP VALUE ZERO.
005300     05  WS-BUILD-AREA            PIC X(50) VALUE SPACES.
005400
005500******************************************************************
005600*    REDEFINITION OF WS-BUILD-AREA SO THE SUFFIX CAN BE TACKED
005700*    ON AT A COMPUTED OFFSET WITHOUT A REFERENCE-MODIFY EXPR
005800*    ON EVERY LINE - THE SHOP'S OWN WAY OF AVOIDING A STRING
005900*    VERB WHEN A SIMPLE MOVE WILL DO.
006000******************************************************************
006100 01  WS-BUILD-AREA-PARTS REDEFINES WS-BUILD-AREA.
006200     05  WS-BUILD-NAME-PART       PIC X(30).
006300     05  WS-BUILD-SUFFIX-PART     PIC X(20).
006400
006500 01  WS-SUFFIX-TEXT               PIC X(20)
006600     VALUE "(SEE CHECK DETAIL)".
006700 01  WS-SUFFIX-ALT-VIEW REDEFINES WS-SUFFIX-TEXT.
006800     05  WS-SUFFIX-FIRST-BYTE     PIC X(01).
006900     05  FILLER                   PIC X(19).
007000
007100 01  WS-NAME-WORK                 PIC X(14) VALUE SPACES.
007200 01  WS-NAME-WORK-ALT REDEFINES WS-NAME-WORK.
007300     05  WS-NAME-WORK-BYTE OCCURS 14 TIMES
007400                   PIC X(01)
007500                   INDEXED BY NAME-BYTE-IDX.
007600
007700 LINKAGE SECTION.
007800 01  TRIM-LINKAGE-REC.
007900     05  TRIM-INPUT-TEXT          PIC X(14).
008000     05  TRIM-OUTPUT-TEXT         PIC X(50).
008100
008200 PROCEDURE DIVISION USING TRIM-LINKAGE-REC.
008300 000-MAINLINE.
008400     MOVE TRIM-INPUT-TEXT TO WS-NAME-WORK.
008500     MOVE SPACES TO WS-BUILD-AREA.
008600     PERFORM 100-COUNT-TRAILING-SPACES.
008700     PERFORM 200-MOVE-KEPT-NAME.
008800     PERFORM 300-APPEND-SUFFIX.
008900     MOVE WS-BUILD-AREA TO TRIM-OUTPUT-TEXT.
009000     GOBACK.
009100
009200******************************************************************
009300*    100-COUNT-TRAILING-SPACES  -  HOW MANY TRAILING BLANKS THE
009400*    14-BYTE DIMENSION NAME CARRIES, SO WE KNOW HOW MUCH OF IT
009500*    IS REAL TEXT.  AN ALL-SPACE INPUT LEAVES WS-KEPT-LENGTH AT
009600*    ZERO RATHER THAN LOOPING OFF THE FRONT OF THE FIELD.
009700******************************************************************
009800 100-COUNT-TRAILING-SPACES.
009900     MOVE ZERO TO WS-TRAIL-SPACE-COUNT.
010000     INSPECT WS-NAME-WORK
010100         TALLYING WS-TRAIL-SPACE-COUNT FOR TRAILING SPACES.
010200     IF WS-TRAIL-SPACE-COUNT > 14                                 DQ-0104 
010300         MOVE 14 TO WS-TRAIL-SPACE-COUNT.
010400     COMPUTE WS-KEPT-LENGTH = 14 - WS-TRAIL-SPACE-COUNT.
010500
010600******************************************************************
010700*    200-MOVE-KEPT-NAME  -  COPY ONLY THE REAL BYTES OF THE
010800*    NAME INTO THE BUILD AREA, BYTE BY BYTE, SINCE THE KEPT
010900*    LENGTH VARIES CHECK TO CHECK.
011000******************************************************************
011100 200-MOVE-KEPT-NAME.
011200     IF WS-KEPT-LENGTH = ZERO
011300         GO TO 200-EXIT.
011400     PERFORM 210-MOVE-ONE-BYTE
011500         VARYING NAME-BYTE-IDX FROM 1 BY 1
011600         UNTIL NAME-BYTE-IDX > WS-KEPT-LENGTH.
011700 200-EXIT.
011800     EXIT.
011900
012000 210-MOVE-ONE-BYTE.
012100     MOVE WS-NAME-WORK-BYTE(NAME-BYTE-IDX)
012200         TO WS-BUILD-NAME-PART(NAME-BYTE-IDX:1).
012300
012400******************************************************************
012500*    300-APPEND-SUFFIX  -  ADDS "(SEE CHECK DETAIL)" AT A FIXED
012600*    POSITION (BYTE 31) IN THE 50-BYTE OUTPUT FIELD, CLEAR OF
012700*    THE LONGEST POSSIBLE 14-BYTE DIMENSION NAME.  THE FIRST-
012800*    BYTE TEST GUARDS AGAINST A STOMPED LITERAL - IF IT ISN'T
012900*    THE OPENING PAREN, SKIP THE SUFFIX RATHER THAN PRINT
013000*    GARBAGE ON THE TICKET LINE.
013100******************************************************************
013200 300-APPEND-SUFFIX.
013300     IF WS-SUFFIX-FIRST-BYTE NOT = "("                            DQ-0089 
013400         GO TO 300-EXIT.
013500     MOVE WS-SUFFIX-TEXT TO WS-BUILD-SUFFIX-PART.                 DQ-0089 
013600 300-EXIT.
013700     EXIT.
